000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  TEAMBLD.
000500 AUTHOR. JON SAYLES.
000600 INSTALLATION. COBOL DEVELOPMENT CENTER.
000700 DATE-WRITTEN. 01/23/88.
000800 DATE-COMPILED. 01/23/88.
000900 SECURITY. NON-CONFIDENTIAL.
001000******************************************************************
001100* TEAMBLD - COMPETITIVE TEAM ASSEMBLY JOB
001200*    READS THE MON ROSTER AND BUILD FILES, ASSEMBLES ONE SIX
001300*    MEMBER TEAM THAT SATISFIES THE SHOP'S STANDING DEFENSIVE
001400*    TYPE-COVERAGE REQUIREMENTS, AND WRITES THE ASSEMBLED TEAM'S
001500*    BUILD TEXT TO THE TEAM OUTPUT FILE.
001600*
001700*    THIS JOB DOES NOT FILTER BY PLAYSTYLE - THAT IS THE
001800*    PLAYSTYLE-FILTER/BALANCE-FILTER LOAD MODULES' JOB, RUN
001900*    AHEAD OF THIS ONE WHEN AN OPERATOR WANTS A TEAM RESTRICTED
002000*    TO A SINGLE PLAYSTYLE.  ON ITS OWN, TEAMBLD DRAWS FROM THE
002100*    WHOLE MON ROSTER AND CARES ONLY ABOUT TYPE COVERAGE.
002200*
002300*    THE SIX-MEMBER TEAM SIZE AND THE SEVEN-TYPE COVERAGE TABLE
002400*    (SEE TEAMWRK) ARE BOTH FIXED SHOP STANDARDS - NEITHER IS A
002500*    RUN-TIME PARAMETER TO THIS JOB.
002600*
002700*    THIS JOB DOES NOT RANK OR SCORE COMPETING TEAMS AGAINST ONE
002800*    ANOTHER - IT PRODUCES EXACTLY ONE TEAM PER RUN.  AN
002900*    OPERATOR WANTING SEVERAL CANDIDATE TEAMS TO COMPARE SIMPLY
003000*    RESUBMITS THIS STEP, WHICH WILL ROTATE TO DIFFERENT
003100*    CANDIDATES AND BUILDS BECAUSE WS-PICK-CTR IS NOT PERSISTED
003200*    ACROSS RUNS.
003300*
003400* 01/23/88  JDS  ORIGINAL - REPLACES THE OLD MON ROSTER EXTRACT   INIT8801
003500*               JOB ON THIS LOAD MODULE NUMBER.  SEE THE
003600*               COVERAGE-REQUIREMENT TABLE IN TEAMWRK FOR THE
003700*               SEVEN TYPES THE TEAM MUST RESIST.
003800* 10/02/97  RCL  ADDED THE GROUND-IMMUNITY SPECIAL CASE - THE     TKT-0148
003900*               OLD LOGIC TREATED GROUND LIKE ANY OTHER GAP AND
004000*               WASTED A TEAM SLOT WHEN A FLAT IMMUNITY WOULD
004100*               HAVE CLOSED THE GAP OUTRIGHT.
004200* 02/11/98  RCL  FALL BACK TO RANDOM FILL WHEN A PRIORITY TYPE    TKT-0159
004300*               HAS NO CANDIDATES LEFT INSTEAD OF LOOPING THE
004400*               JOB FOREVER ON AN UNFILLABLE REQUIREMENT.
004500* 01/06/99  RCL  Y2K REVIEW - WS-DATE IS DISPLAY-ONLY ON THE      TKT-0199
004600*               START-OF-JOB BANNER, NO STORED DATE FIELDS,
004700*               NO CHANGE REQUIRED.
004800* 04/19/99  RCL  WS-PICK-CTR CAME UP WITH GARBAGE ON ONE RERUN    TKT-0204
004900*               STREAM WHERE THE REGION WAS NOT CLEARED BETWEEN
005000*               STEPS - ADDED THE EXPLICIT ZEROIZE TO 000-
005100*               HOUSEKEEPING INSTEAD OF RELYING ON THE COMPILER.
005200* 03/08/01  MBH  ADDED THE "TEAM GENERATED SUCCESSFULLY" LINE TO  TKT-0221
005300*               450-DISPLAY-TEAM-PREVIEW SO THE OPERATOR CAN
005400*               TELL THE JOB COMPLETED WITHOUT SCANNING FOR
005500*               RETURN-CODE ZERO IN THE JOB LOG.
005600* 07/19/04  MBH  WALKED THROUGH EVERY PARAGRAPH WITH THE SHOP'S   TKT-0261
005700*               NEW DOCUMENTATION CHECKLIST AND ADDED FIELD-
005800*               PURPOSE AND STEP COMMENTS WHERE THEY WERE
005900*               MISSING - NO LOGIC OF ANY KIND WAS TOUCHED BY
006000*               THIS PASS.
006100* 03/02/06  MBH  FOLLOW-UP DOCUMENTATION PASS - ADDED BANNER      TKT-0272
006200*               COMMENTS TO THE HANDFUL OF SHORT PARAGRAPHS
006300*               (165-, 207-, 217-, 225-, 233-, 243-, 263-, 266-,
006400*               268-) THAT WERE SKIPPED THE FIRST TIME THROUGH
006500*               BECAUSE EACH IS ONLY A FEW LINES LONG.  NO LOGIC
006600*               CHANGE.
006700* 11/08/07  MBH  REVIEWED THIS LOAD MODULE AGAINST THE REVISED    TKT-0279
006800*               MONBLD LAYOUT PUT IN PLACE FOR THE PLAYSTYLE-
006900*               FILTER AND BALANCE-FILTER JOBS - TEAMBLD READS
007000*               BLD-TEXT UNCHANGED AND DOES NOT TOUCH ANY OF THE
007100*               NEWER FIT-FLAG FIELDS ON THAT RECORD, SO NO
007200*               CHANGE WAS REQUIRED HERE.
007300* 02/27/09  MBH  FINAL DOCUMENTATION SWEEP - ADDED THE REMAINING  TKT-0284
007400*               FIELD-PURPOSE COMMENTS IN WORKING STORAGE AND
007500*               THE ENVIRONMENT DIVISION/FILE SECTION THAT THE
007600*               07/19/04 AND 03/02/06 PASSES HAD NOT YET REACHED.
007700*               NO LOGIC CHANGE.
007800******************************************************************
007900 ENVIRONMENT DIVISION.
008000*    THIS JOB OWNS THREE FILES: THE TWO MASTER INPUTS (FULL
008100*    ROSTER, FULL BUILD) AND THE SINGLE TEAM-OUTPUT FILE - IT IS
008200*    THE ONLY ONE OF THE FOUR LOAD MODULES IN THIS SUITE THAT
008300*    WRITES JUST ONE OUTPUT FILE RATHER THAN A PLAYSTYLE-KEYED
008400*    SET OF THEM.
008500 CONFIGURATION SECTION.
008600*    SAME TARGET MACHINE AS EVERY OTHER LOAD MODULE IN THIS
008700*    SHOP'S BATCH SUITE.
008800 SOURCE-COMPUTER. IBM-390.
008900 OBJECT-COMPUTER. IBM-390.
009000*    C01/NEXT-PAGE IS CARRIED FORWARD FROM THE SHOP'S STANDARD
009100*    PRINT-FILE BOILERPLATE EVEN THOUGH THIS JOB HAS NO PRINT
009200*    FILE OF ITS OWN - THE TEAM-OUTPUT FILE IS A PLAIN SEQUENTIAL
009300*    DATA FILE, NOT A REPORT.
009400 SPECIAL-NAMES.
009500     C01 IS NEXT-PAGE.
009600
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900*    MASTER ROSTER - ONE RECORD PER MON, READ COMPLETE EACH RUN.
010000     SELECT MONROST-FILE
010100     ASSIGN TO UT-S-MONROST
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS MONROST-STATUS.
010400
010500*    MASTER BUILD FILE - ONE RECORD PER BUILD, NOT SORTED OR
010600*    INDEXED; BUILDS FOR A MON ARE SIMPLY CONTIGUOUS IN THE SAME
010700*    ORDER AS THE ROSTER.
010800     SELECT MONBLD-FILE
010900     ASSIGN TO UT-S-MONBLD
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS MONBLD-STATUS.
011200
011300*    THE ASSEMBLED TEAM'S BUILD TEXT, ONE MEMBER AT A TIME, WITH
011400*    A BLANK LINE BETWEEN MEMBERS FOR READABILITY.
011500     SELECT TEAMOUT-FILE
011600     ASSIGN TO UT-S-TEAMOUT
011700       ACCESS MODE IS SEQUENTIAL
011800       FILE STATUS IS TEAMOUT-STATUS.
011900
012000 DATA DIVISION.
012100 FILE SECTION.
012200*    THE FD RECORD IS A PLAIN PIC X BUFFER IN EVERY CASE BELOW -
012300*    THE STRUCTURED VIEW COMES FROM COPY MONROST / COPY MONBLD
012400*    FURTHER DOWN IN WORKING STORAGE, USED VIA READ...INTO.
012500*    BLOCK CONTAINS 0 RECORDS LEAVES THE BLOCKING FACTOR TO THE
012600*    SYSTEM ON ALL THREE FILES.
012700 FD  MONROST-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 44 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS MONROST-FILE-REC.
013300*    RAW 44-BYTE BUFFER - STRUCTURED VIEW IS MON-RECORD, COPY
013400*    MONROST, MOVED IN VIA READ...INTO.
013500 01  MONROST-FILE-REC               PIC X(44).
013600
013700 FD  MONBLD-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 190 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS MONBLD-FILE-REC.
014300*    RAW 190-BYTE BUFFER - STRUCTURED VIEW IS BUILD-RECORD,
014400*    COPY MONBLD, MOVED IN VIA READ...INTO.
014500 01  MONBLD-FILE-REC                PIC X(190).
014600
014700** QSAM FILE
014800*    160-BYTE OUTPUT LINE, LONG ENOUGH TO HOLD ONE MEMBER'S
014900*    FULL BUILD TEXT UNTRUNCATED - SAME WIDTH AS RST-BUILD-TEXT
015000*    IN TEAMWRK AND BLD-TEXT IN MONBLD, SO NO TRUNCATION OR
015100*    PADDING DECISION IS NEEDED WHEN MOVING THE TEXT ACROSS.
015200 FD  TEAMOUT-FILE
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 160 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS TEAM-OUT-REC.
015800 01  TEAM-OUT-REC                   PIC X(160).
015900
016000 WORKING-STORAGE SECTION.
016100
016200******************************************************************
016300*    ONE TWO-DIGIT STATUS CODE PER FILE, SET AFTER EVERY OPEN,
016400*    READ AND WRITE BY THE RUN-TIME, TESTED HERE AGAINST "00"
016500*    (SUCCESSFUL COMPLETION) VIA THE 88-LEVELS BELOW.
016600******************************************************************
016700 01  WS-FILE-STATUS-CODES.
016800     05  MONROST-STATUS          PIC X(2).
016900         88 MONROST-FOUND        VALUE "00".
017000     05  MONBLD-STATUS           PIC X(2).
017100         88 MONBLD-FOUND         VALUE "00".
017200     05  TEAMOUT-STATUS          PIC X(2).
017300         88 TEAMOUT-FOUND        VALUE "00".
017400     05  FILLER                  PIC X(02).
017500
017600*    "Y" WHILE 105-READ-NEXT-ROSTER HAS NOT YET HIT END OF FILE;
017700*    "Y" WHILE 155-READ-NEXT-BUILD HAS NOT YET HIT END OF FILE.
017800 01  WS-SWITCHES.
017900     05  WS-MORE-ROSTER-SW       PIC X(1) VALUE "Y".
018000         88  MORE-ROSTER-RECS    VALUE "Y".
018100         88  NO-MORE-ROSTER-RECS VALUE "N".
018200     05  WS-MORE-BUILD-SW        PIC X(1) VALUE "Y".
018300         88  MORE-BUILD-RECS     VALUE "Y".
018400         88  NO-MORE-BUILD-RECS  VALUE "N".
018500     05  FILLER                  PIC X(02).
018600
018700*    PARA-NAME IS KEPT CURRENT THROUGHOUT THIS PROGRAM SO
018800*    1000-ABEND-RTN CAN TELL OPERATIONS WHICH PARAGRAPH WAS
018900*    RUNNING WHEN THE JOB WENT DOWN.  WS-BLANK-LINE IS THE
019000*    SEPARATOR WRITTEN BETWEEN MEMBERS IN 410-WRITE-ONE-MEMBER.
019100 01  WS-MISC-FIELDS.
019200     05  PARA-NAME               PIC X(30) VALUE SPACES.
019300     05  WS-BLANK-LINE           PIC X(160) VALUE SPACES.
019400     05  FILLER                  PIC X(04).
019500
019600******************************************************************
019700*    RUN DATE FOR THE START-OF-JOB BANNER ONLY - REDEFINED SO
019800*    THE BANNER CAN PRINT IT MM/DD/YY INSTEAD OF THE RAW
019900*    ACCEPT-FROM-DATE YYMMDD FORM.  NOT STORED ON ANY OUTPUT
020000*    FILE - THE TEAM-OUTPUT RECORD CARRIES NO DATE FIELD.
020100******************************************************************
020200 01  WS-DATE-FIELDS.
020300     05  WS-DATE                 PIC 9(06).
020400 01  WS-DATE-BROKEN REDEFINES WS-DATE-FIELDS.
020500     05  WS-DATE-YY              PIC 9(02).
020600     05  WS-DATE-MM              PIC 9(02).
020700     05  WS-DATE-DD              PIC 9(02).
020800
020900*    MON-RECORD / BUILD-RECORD LAYOUTS, SHARED WITH PSTYFLT AND
021000*    BALFLT - SEE THOSE COPYBOOKS FOR THE FIELD-LEVEL NOTES.
021100 COPY MONROST.
021200 COPY MONBLD.
021300*    IN-MEMORY ROSTER TABLE (RST- PREFIX), THE SIX-MEMBER TEAM
021400*    TABLE (TMB- PREFIX), THE SEVEN-TYPE COVERAGE TALLY (COV-)
021500*    AND REQUIREMENT TABLE (REQ-/EXC-), AND THE CANDIDATE-
021600*    GATHERING WORK AREA (CAND-) ALL COME FROM THIS ONE
021700*    COPYBOOK - SEE TEAMWRK ITSELF FOR THE FIELD-LEVEL NOTES.
021800 COPY TEAMWRK.
021900
022000******************************************************************
022100*    FIELDS PASSED TO TYPELKUP FOR AN EFFECTIVENESS LOOKUP -
022200*    ONE ATTACKING TYPE AGAINST A ONE- OR TWO-TYPE MON.  THIS IS
022300*    THE SAME LINKAGE-AREA SHAPE TYPELKUP'S OWN LINKAGE SECTION
022400*    EXPECTS - THE TWO MUST STAY IN STEP.
022500******************************************************************
022600 01  WS-TYPE-LOOKUP-AREA.
022700*    THE CANDIDATE MON'S ONE OR TWO DEFENDING TYPES.
022800     05  TL-DEF-TYPE-1           PIC X(10).
022900     05  TL-DEF-TYPE-2           PIC X(10).
023000*    THE PRIORITY REQUIREMENT TYPE BEING TESTED AGAINST.
023100     05  TL-ATTACK-TYPE          PIC X(10).
023200*    RETURNED BY TYPELKUP - 0 IS IMMUNE, UNDER 1 IS A RESIST,
023300*    1 IS NEUTRAL, OVER 1 IS A WEAKNESS.
023400     05  TL-EFFECTIVENESS        PIC 9V99.
023500     05  FILLER                  PIC X(03).
023600*    TYPELKUP'S OWN RETURN CODE - THIS JOB DOES NOT TEST IT,
023700*    SINCE TYPELKUP HAS NO ERROR PATH OF ITS OWN TO SIGNAL.
023800 01  WS-LOOKUP-RETURN-CD         PIC 9(04) COMP.
023900
024000*    ONE-LINE REASON TEXT FOR WHATEVER OPEN FAILURE SENT THIS
024100*    JOB TO 1000-ABEND-RTN - DISPLAYED THERE, THEN THE STEP
024200*    DIES WITH A NONZERO CONDITION CODE VIA THE DIVIDE-BY-ZERO.
024300 01  WS-ABEND-FIELDS.
024400     05  ABEND-REASON            PIC X(40) VALUE SPACES.
024500     05  FILLER                  PIC X(04).
024600
024700******************************************************************
024800*    ALGORITHM OVERVIEW, FOR WHOEVER PICKS THIS PROGRAM UP NEXT:
024900*
025000*    1.  LOAD THE ROSTER AND BUILD MASTERS INTO THE IN-MEMORY
025100*        TABLES FROM TEAMWRK (100-/150-).
025200*    2.  REPEATEDLY ADD ONE MEMBER AT A TIME (200-) UNTIL SIX
025300*        ARE ON THE TEAM, BY:
025400*          A. FINDING THE REQUIRED TYPE WITH THE BIGGEST GAP
025500*             BETWEEN ITS REQUIREMENT AND THE TEAM'S CURRENT
025600*             COVERAGE OF IT (210-/215-);
025700*          B. SPECIAL-CASING GROUND, WHERE A FLAT IMMUNITY BEATS
025800*             AN ORDINARY RESIST (220-);
025900*          C. GATHERING EVERY OFF-TEAM MON THAT CAN CLOSE THAT
026000*             GAP AND PICKING ONE BY ROTATION (230-/227-);
026100*          D. FALLING BACK TO ANY OFF-TEAM MON WHEN NO
026200*             REQUIREMENT REMAINS OPEN, OR NONE CAN BE FILLED
026300*             THIS PASS (240-).
026400*    3.  ONCE THE TEAM IS SET, PICK ONE BUILD PER MEMBER BY THE
026500*        SAME ROTATION SCHEME (300-) AND WRITE/DISPLAY THE
026600*        RESULT (400-/450-).
026700*
026800*    THE ROTATION COUNTER (WS-PICK-CTR) IS THE SHOP'S STANDARD
026900*    SUBSTITUTE FOR A LIVE RANDOM-NUMBER GENERATOR IN A BATCH
027000*    STEP THAT MUST GIVE REPRODUCIBLE RESULTS ACROSS RERUNS OF
027100*    THE SAME INPUT - SEE TKT-0204 FOR WHY IT IS EXPLICITLY
027200*    ZEROED IN 000-HOUSEKEEPING RATHER THAN LEFT TO THE
027300*    COMPILER'S WORKING-STORAGE INITIALIZATION.
027400******************************************************************
027500*    MAINLINE - LOAD BOTH MASTERS, ASSEMBLE THE TEAM ONE MEMBER
027600*    AT A TIME UNTIL SIX ARE ON BOARD OR NO CANDIDATE IS LEFT TO
027700*    ADD, THEN WRITE AND ECHO THE RESULT BEFORE CLOSING DOWN.
027800******************************************************************
027900 PROCEDURE DIVISION.
028000*    OPEN THE TEAM-OUTPUT FILE AND ZERO EVERY RUN-CONTROL FIELD.
028100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028200*    LOAD THE FULL ROSTER MASTER INTO WS-ROSTER-TABLE.
028300     PERFORM 100-LOAD-ROSTER THRU 100-EXIT.
028400*    LOAD THE FULL BUILD MASTER, ATTACHING EACH BUILD TO ITS
028500*    OWNING ROSTER ENTRY.
028600     PERFORM 150-LOAD-BUILDS THRU 150-EXIT.
028700*    ONE PASS ADDS AT MOST ONE MEMBER - KEEP GOING UNTIL THE
028800*    TEAM IS FULL OR A PASS COMES UP EMPTY (NOTHING LEFT THAT
028900*    CAN BE ADDED).
029000     PERFORM 200-BUILD-TEAM THRU 200-EXIT
029100         UNTIL WS-TEAM-CT = 6 OR WS-MEMBER-NOT-ADDED.
029200*    WRITE THE FINISHED TEAM TO THE TEAM-OUTPUT FILE.
029300     PERFORM 400-WRITE-TEAM-OUTPUT THRU 400-EXIT.
029400*    ECHO THE SAME TEAM TO THE CONSOLE/JOB LOG.
029500     PERFORM 450-DISPLAY-TEAM-PREVIEW THRU 450-EXIT.
029600*    CLOSE EVERYTHING AND PRINT THE END-OF-JOB BANNER.
029700     PERFORM 900-CLEANUP THRU 900-EXIT.
029800*    RETURN-CODE ZERO MEANS A CLEAN FINISH TO THE SCHEDULER -
029900*    THIS JOB HAS NO WARNING-LEVEL CONDITION THAT WOULD EVER
030000*    CALL FOR A NONZERO COMPLETION CODE HERE; THE ONLY OTHER
030100*    EXIT PATH IS THE ABEND ROUTINE BELOW, WHICH NEVER FALLS
030200*    BACK THROUGH TO THIS STATEMENT.
030300     MOVE ZERO TO RETURN-CODE.
030400     GOBACK.
030500
030600******************************************************************
030700*    000-HOUSEKEEPING
030800*    START-OF-JOB BANNER, TODAY'S DATE, OPEN THE OUTPUT FILE,
030900*    AND ZERO EVERY COUNTER AND TABLE THIS RUN WILL BUILD UP
031000*    FROM SCRATCH.
031100******************************************************************
031200 000-HOUSEKEEPING.
031300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031400     DISPLAY "******** BEGIN JOB TEAMBLD ********".
031500*    WS-DATE IS DISPLAY-ONLY ON THE START-OF-JOB BANNER - NOT
031600*    STORED ON THE TEAM-OUTPUT FILE.
031700     ACCEPT WS-DATE FROM DATE.
031800     DISPLAY "RUN DATE: " WS-DATE-MM "/" WS-DATE-DD "/"
031900             WS-DATE-YY.
032000     OPEN OUTPUT TEAMOUT-FILE.
032100*    A FAILED OPEN HERE IS AN ENVIRONMENT/ALLOCATION PROBLEM,
032200*    NOT A DATA PROBLEM.
032300     IF NOT TEAMOUT-FOUND
032400         MOVE "** UNABLE TO OPEN TEAM-OUT FILE" TO ABEND-REASON
032500         GO TO 1000-ABEND-RTN.
032600*    WS-ROSTER-CT TRACKS HOW MANY ROSTER ENTRIES ARE CURRENTLY
032700*    LOADED; WS-TEAM-CT TRACKS HOW MANY MEMBERS ARE ON THE TEAM
032800*    SO FAR - BOTH MUST BE ZEROED HERE IN CASE THIS STEP EVER
032900*    RUNS IN A REGION THAT WAS NOT FRESHLY ALLOCATED.
033000     MOVE 0 TO WS-ROSTER-CT.
033100     MOVE 0 TO WS-TEAM-CT.
033200*    WS-PICK-CTR IS THE RUNNING ROTATION COUNTER BEHIND EVERY
033300*    "RANDOM" CHOICE THIS JOB MAKES (227-/300-) - SEE TKT-0204.
033400     MOVE 0 TO WS-PICK-CTR.
033500*    PRIME THE MAINLINE'S CONTROLLING PERFORM...UNTIL SO THE
033600*    VERY FIRST PASS OF 200-BUILD-TEAM IS ALLOWED TO RUN.
033700     MOVE "Y" TO WS-MEMBER-ADDED-SW.
033800*    ZERO OUT THE SEVEN-TYPE COVERAGE TALLY BEFORE ANYTHING IS
033900*    SCORED AGAINST IT.
034000     PERFORM 005-ZERO-COVERAGE THRU 005-EXIT
034100         VARYING WS-GAP-IDX FROM 1 BY 1 UNTIL WS-GAP-IDX > 7.
034200 000-EXIT.
034300     EXIT.
034400
034500*    ONE STEP OF THE SEVEN-TYPE COVERAGE ZEROIZE ABOVE.
034600 005-ZERO-COVERAGE.
034700     MOVE 0 TO COV-AMOUNT(WS-GAP-IDX).
034800 005-EXIT.
034900     EXIT.
035000
035100******************************************************************
035200*    LOAD THE MASTER ROSTER INTO WS-ROSTER-TABLE.  A MON WITH A
035300*    BLANK PRIMARY TYPE IS A KNOWN BAD RECORD ON THE SOURCE SIDE
035400*    AND IS DROPPED HERE RATHER THAN CARRIED THROUGH THE JOB.
035500******************************************************************
035600 100-LOAD-ROSTER.
035700     MOVE "100-LOAD-ROSTER" TO PARA-NAME.
035800*    THIS FILE IS OPENED HERE, NOT IN 000-HOUSEKEEPING, AND
035900*    CLOSED BELOW THE MOMENT IT IS FULLY READ - IT IS NOT HELD
036000*    OPEN FOR THE LIFE OF THE JOB.
036100     OPEN INPUT MONROST-FILE.
036200     IF NOT MONROST-FOUND
036300         MOVE "** UNABLE TO OPEN MON ROSTER FILE" TO ABEND-REASON
036400         GO TO 1000-ABEND-RTN.
036500*    PRIME THE READ, THEN LOOP UNTIL END OF FILE - THE USUAL
036600*    READ-AHEAD PATTERN USED THROUGHOUT THIS SHOP'S SEQUENTIAL
036700*    FILE PROCESSING.
036800     PERFORM 105-READ-NEXT-ROSTER THRU 105-EXIT.
036900     PERFORM 110-STORE-ONE-ROSTER THRU 110-EXIT
037000         UNTIL NO-MORE-ROSTER-RECS.
037100     CLOSE MONROST-FILE.
037200 100-EXIT.
037300     EXIT.
037400
037500*    READ ONE ROSTER RECORD; FLIP THE SWITCH ON END OF FILE SO
037600*    THE CALLING PERFORM...UNTIL ABOVE STOPS LOOPING.
037700 105-READ-NEXT-ROSTER.
037800*    READ...INTO MOVES THE RAW FD BUFFER STRAIGHT INTO THE
037900*    STRUCTURED MON-RECORD LAYOUT FROM COPY MONROST IN ONE STEP.
038000     READ MONROST-FILE INTO MON-RECORD
038100         AT END
038200         MOVE "N" TO WS-MORE-ROSTER-SW
038300     END-READ.
038400 105-EXIT.
038500     EXIT.
038600
038700*    APPEND ONE ROSTER RECORD TO WS-ROSTER-TABLE (UNLESS IT IS
038800*    A BLANK-TYPE BAD RECORD, OR THE TABLE IS ALREADY AT ITS
038900*    200-ENTRY CAPACITY), AND PRIME THE NEXT READ.
039000 110-STORE-ONE-ROSTER.
039100     MOVE "110-STORE-ONE-ROSTER" TO PARA-NAME.
039200*    A BLANK PRIMARY TYPE MEANS THE SOURCE RECORD IS BAD - THIS
039300*    MON NEVER GOES ON WS-ROSTER-TABLE AND SO CAN NEVER BE
039400*    PICKED FOR THE TEAM.
039500     IF MON-TYPE-1 NOT = SPACES
039600         AND WS-ROSTER-CT < 200
039700*    WS-ROSTER-CT DOUBLES AS THE SUBSCRIPT FOR THE NEWLY
039800*    APPENDED ENTRY - BUMP IT FIRST, THEN FILL THE SLOT IT
039900*    NOW POINTS AT.
040000         ADD 1 TO WS-ROSTER-CT
040100         MOVE MON-NAME TO RST-NAME(WS-ROSTER-CT)
040200         MOVE MON-TYPE-1 TO RST-TYPE-1(WS-ROSTER-CT)
040300*    RST-TYPE-2 IS SPACES FOR A SINGLE-TYPE MON - NO SPECIAL-
040400*    CASE LOGIC NEEDED, THE GROUP MOVE CARRIES THE BLANK
040500*    THROUGH AS-IS.
040600         MOVE MON-TYPE-2 TO RST-TYPE-2(WS-ROSTER-CT)
040700*    EVERY ENTRY STARTS OFF THE TEAM, WITH ZERO BUILDS ATTACHED
040800*    (150-LOAD-BUILDS FILLS THAT IN BELOW).
040900         MOVE "N" TO RST-ON-TEAM(WS-ROSTER-CT)
041000         MOVE 0 TO RST-BUILD-CT(WS-ROSTER-CT).
041100     PERFORM 105-READ-NEXT-ROSTER THRU 105-EXIT.
041200 110-EXIT.
041300     EXIT.
041400
041500******************************************************************
041600*    LOAD THE BUILD FILE AND ATTACH EACH BUILD TO ITS OWNING
041700*    ROSTER ENTRY.  THE BUILD FILE IS IN THE SAME MON ORDER AS
041800*    THE ROSTER SO WS-ROSTER-SUB ONLY EVER MOVES FORWARD - A
041900*    BUILD WHOSE MON WAS DROPPED AT 110 (BLANK TYPE) IS SKIPPED
042000*    BY LETTING THE POINTER RUN PAST IT.
042100******************************************************************
042200 150-LOAD-BUILDS.
042300     MOVE "150-LOAD-BUILDS" TO PARA-NAME.
042400     OPEN INPUT MONBLD-FILE.
042500     IF NOT MONBLD-FOUND
042600         MOVE "** UNABLE TO OPEN MON BUILD FILE" TO ABEND-REASON
042700         GO TO 1000-ABEND-RTN.
042800*    START THE FORWARD-SCAN POINTER AT THE FIRST ROSTER ENTRY -
042900*    IT ONLY EVER ADVANCES FROM HERE, NEVER BACKS UP.
043000     MOVE 1 TO WS-ROSTER-SUB.
043100     PERFORM 155-READ-NEXT-BUILD THRU 155-EXIT.
043200     PERFORM 157-ATTACH-ONE-BUILD THRU 157-EXIT
043300         UNTIL NO-MORE-BUILD-RECS.
043400     CLOSE MONBLD-FILE.
043500 150-EXIT.
043600     EXIT.
043700
043800*    READ ONE BUILD RECORD; FLIP THE SWITCH ON END OF FILE.
043900 155-READ-NEXT-BUILD.
044000*    SAME READ...INTO IDIOM AS 105- ABOVE, THIS TIME AGAINST
044100*    COPY MONBLD'S BUILD-RECORD LAYOUT.
044200     READ MONBLD-FILE INTO BUILD-RECORD
044300         AT END
044400         MOVE "N" TO WS-MORE-BUILD-SW
044500     END-READ.
044600 155-EXIT.
044700     EXIT.
044800
044900*    ADVANCE WS-ROSTER-SUB UNTIL IT POINTS AT THIS BUILD'S
045000*    OWNING MON (OR RUNS OFF THE END OF THE TABLE, WHICH MEANS
045100*    THE MON WAS A DROPPED BAD RECORD), THEN ATTACH THE BUILD
045200*    AND PRIME THE NEXT READ.
045300 157-ATTACH-ONE-BUILD.
045400     PERFORM 160-FIND-ROSTER-ENTRY THRU 160-EXIT.
045500*    IF THE SCAN RAN OFF THE END OF THE TABLE THIS BUILD'S MON
045600*    WAS DROPPED AT 110-STORE-ONE-ROSTER - THE BUILD IS SIMPLY
045700*    DROPPED TOO RATHER THAN ABENDING THE JOB.
045800     IF WS-ROSTER-SUB NOT > WS-ROSTER-CT
045900         PERFORM 170-STORE-ONE-BUILD THRU 170-EXIT.
046000     PERFORM 155-READ-NEXT-BUILD THRU 155-EXIT.
046100 157-EXIT.
046200     EXIT.
046300
046400*    ONE FULL RUN OF THE FORWARD SCAN - ADVANCES WS-ROSTER-SUB
046500*    ONE ENTRY AT A TIME UNTIL IT FINDS THE OWNING MON OR RUNS
046600*    PAST THE END OF THE TABLE.
046700 160-FIND-ROSTER-ENTRY.
046800     PERFORM 165-ADVANCE-ROSTER-SUB THRU 165-EXIT
046900         UNTIL WS-ROSTER-SUB > WS-ROSTER-CT
047000            OR BLD-MON-NAME = RST-NAME(WS-ROSTER-SUB).
047100 160-EXIT.
047200     EXIT.
047300
047400*    ONE STEP OF THE FORWARD SCAN - ADVANCES WS-ROSTER-SUB BY
047500*    EXACTLY ONE ENTRY PER CALL SO THE CONTROLLING PERFORM...
047600*    UNTIL IN 160- CAN RE-TEST THE STOP CONDITION BETWEEN EACH
047700*    STEP.
047800 165-ADVANCE-ROSTER-SUB.
047900     ADD 1 TO WS-ROSTER-SUB.
048000 165-EXIT.
048100     EXIT.
048200
048300*    COPY THE BUILD TEXT INTO THE NEXT FREE BUILD SLOT FOR THIS
048400*    ROSTER ENTRY - UP TO 10 BUILDS PER MON, THE TEAMWRK TABLE'S
048500*    FIXED CAPACITY; ANY BUILD PAST THE TENTH FOR A GIVEN MON IS
048600*    SILENTLY DROPPED.
048700 170-STORE-ONE-BUILD.
048800     MOVE "170-STORE-ONE-BUILD" TO PARA-NAME.
048900     IF RST-BUILD-CT(WS-ROSTER-SUB) < 10
049000*    BUMP THE RUNNING BUILD COUNT FOR THIS ROSTER ENTRY, THEN
049100*    FILE THE BUILD TEXT INTO THE SLOT THE NEW COUNT POINTS AT.
049200         ADD 1 TO RST-BUILD-CT(WS-ROSTER-SUB)
049300         MOVE BLD-TEXT TO
049400             RST-BUILD-TEXT(WS-ROSTER-SUB
049500                            RST-BUILD-CT(WS-ROSTER-SUB)).
049600 170-EXIT.
049700     EXIT.
049800
049900******************************************************************
050000*    ONE PASS OF THE TEAM-SELECTION LOOP - ADDS AT MOST ONE
050100*    MEMBER TO THE TEAM.  THE MAINLINE PERFORMS THIS PARAGRAPH
050200*    UNTIL THE TEAM HOLDS SIX MEMBERS OR A PASS ADDS NO ONE
050300*    (THE CANDIDATE POOL IS EXHAUSTED).
050400******************************************************************
050500 200-BUILD-TEAM.
050600     MOVE "200-BUILD-TEAM" TO PARA-NAME.
050700*    ASSUME THIS PASS ADDS NO ONE UNTIL PROVEN OTHERWISE - EVERY
050800*    PATH BELOW THAT SUCCEEDS IN ADDING A MEMBER FLIPS THIS BACK
050900*    TO "Y" (SEE 255-ADD-ROSTER-ENTRY).
051000     MOVE "N" TO WS-MEMBER-ADDED-SW.
051100*    FIGURE OUT WHICH OF THE SEVEN REQUIRED TYPES ARE STILL
051200*    UNFULFILLED BEFORE DECIDING HOW TO FILL THIS SLOT.
051300     PERFORM 205-SCAN-UNFULFILLED THRU 205-EXIT.
051400*    EVERY REQUIREMENT IS ALREADY MET - THERE IS NO PRIORITY
051500*    TYPE TO CHASE, SO THIS SLOT IS FILLED WITH ANY MON NOT
051600*    ALREADY ON THE TEAM.
051700     IF WS-UNFULFILLED-CT = 0
051800         PERFORM 240-ADD-RANDOM-FILL THRU 240-EXIT
051900     ELSE
052000*    KEEP TRYING THE CURRENT HIGHEST-PRIORITY TYPE, EXCLUDING
052100*    IT AND MOVING ON TO THE NEXT IF IT CANNOT BE FILLED, UNTIL
052200*    EITHER A MEMBER IS ADDED OR EVERY UNFULFILLED TYPE HAS BEEN
052300*    TRIED AND EXCLUDED (SEE TKT-0159).
052400         PERFORM 210-TRY-PRIORITY-TYPE THRU 210-EXIT
052500             UNTIL WS-MEMBER-ADDED OR WS-UNFULFILLED-CT = 0
052600*    EVERY UNFULFILLED TYPE WAS TRIED AND NONE COULD BE FILLED -
052700*    FALL BACK TO A RANDOM FILL RATHER THAN LEAVE THE SLOT OPEN.
052800         IF WS-MEMBER-NOT-ADDED
052900             PERFORM 240-ADD-RANDOM-FILL THRU 240-EXIT.
053000 200-EXIT.
053100     EXIT.
053200
053300*    RESET THE UNFULFILLED COUNT AND WALK ALL SEVEN REQUIRED
053400*    TYPES, MARKING EACH ONE EXCLUDED OR STILL OPEN.
053500 205-SCAN-UNFULFILLED.
053600     MOVE "205-SCAN-UNFULFILLED" TO PARA-NAME.
053700     MOVE 0 TO WS-UNFULFILLED-CT.
053800     PERFORM 207-MARK-ONE-REQMT THRU 207-EXIT
053900         VARYING WS-GAP-IDX FROM 1 BY 1 UNTIL WS-GAP-IDX > 7.
054000 205-EXIT.
054100     EXIT.
054200
054300*    ONE TYPE'S FULFILLED/UNFULFILLED TEST - A TYPE WHOSE
054400*    COVERAGE TALLY HAS ALREADY REACHED ITS REQUIREMENT IS
054500*    MARKED EXCLUDED FOR THIS PASS; OTHERWISE IT COUNTS TOWARD
054600*    WS-UNFULFILLED-CT.
054700 207-MARK-ONE-REQMT.
054800     IF COV-AMOUNT(WS-GAP-IDX) >= REQ-AMOUNT(WS-GAP-IDX)
054900         MOVE "Y" TO EXC-SWITCH(WS-GAP-IDX)
055000     ELSE
055100         MOVE "N" TO EXC-SWITCH(WS-GAP-IDX)
055200         ADD 1 TO WS-UNFULFILLED-CT.
055300 207-EXIT.
055400     EXIT.
055500
055600******************************************************************
055700*    TRY THE CURRENT HIGHEST-PRIORITY UNFULFILLED TYPE.  IF NO
055800*    CANDIDATE CAN CLOSE IT, EXCLUDE THAT TYPE FOR THE REST OF
055900*    THIS PASS AND TRY THE NEXT-HIGHEST ONE (TKT-0159).
056000******************************************************************
056100 210-TRY-PRIORITY-TYPE.
056200     MOVE "210-TRY-PRIORITY-TYPE" TO PARA-NAME.
056300*    FIND WHICHEVER NOT-YET-EXCLUDED TYPE HAS THE LARGEST
056400*    REMAINING GAP BETWEEN ITS REQUIREMENT AND ITS COVERAGE.
056500     PERFORM 215-FIND-PRIORITY-TYPE THRU 215-EXIT.
056600*    GROUND WITH ZERO COVERAGE SO FAR GETS THE FLAT-IMMUNITY
056700*    SHORTCUT (TKT-0148) INSTEAD OF THE ORDINARY RESIST-
056800*    COUNTING PATH BELOW.
056900     IF REQ-TYPE-NAME(WS-PRIORITY-IDX) = "GROUND"
057000         AND COV-AMOUNT(WS-PRIORITY-IDX) = 0
057100         PERFORM 220-GROUND-SPECIAL-CASE THRU 220-EXIT
057200     ELSE
057300*    GATHER EVERY OFF-TEAM MON THAT RESISTS OR IS IMMUNE TO
057400*    THIS PRIORITY TYPE.
057500         PERFORM 230-GATHER-CANDIDATES THRU 230-EXIT
057600         IF WS-CAND-CT > 0
057700             PERFORM 250-ADD-TEAM-MEMBER THRU 250-EXIT
057800         ELSE
057900*    NO CANDIDATE CAN CLOSE THIS GAP - EXCLUDE THE TYPE FOR THE
058000*    REST OF THIS PASS SO THE NEXT-HIGHEST PRIORITY TYPE GETS
058100*    ITS OWN TURN.
058200             MOVE "Y" TO EXC-SWITCH(WS-PRIORITY-IDX)
058300             SUBTRACT 1 FROM WS-UNFULFILLED-CT.
058400 210-EXIT.
058500     EXIT.
058600
058700*    SCAN ALL SEVEN TYPES FOR THE LARGEST GAP AMONG THOSE NOT
058800*    ALREADY EXCLUDED THIS PASS; FIRST-INDEX-WINS ON A TIE
058900*    SINCE 217- ONLY REPLACES THE CURRENT BIGGEST GAP WHEN A
059000*    STRICTLY LARGER ONE IS FOUND.
059100 215-FIND-PRIORITY-TYPE.
059200     MOVE "215-FIND-PRIORITY-TYPE" TO PARA-NAME.
059300     MOVE 0 TO WS-BIGGEST-GAP.
059400     MOVE 1 TO WS-PRIORITY-IDX.
059500     PERFORM 217-TEST-ONE-GAP THRU 217-EXIT
059600         VARYING WS-GAP-IDX FROM 1 BY 1 UNTIL WS-GAP-IDX > 7.
059700 215-EXIT.
059800     EXIT.
059900
060000*    ONE TYPE'S GAP TEST - SKIPPED OUTRIGHT IF THIS TYPE WAS
060100*    EXCLUDED EARLIER IN THE CURRENT PASS.
060200 217-TEST-ONE-GAP.
060300     IF EXC-NOT-EXCLUDED(WS-GAP-IDX)
060400         COMPUTE WS-THIS-GAP =
060500             REQ-AMOUNT(WS-GAP-IDX) - COV-AMOUNT(WS-GAP-IDX)
060600         IF WS-THIS-GAP > WS-BIGGEST-GAP
060700             MOVE WS-THIS-GAP TO WS-BIGGEST-GAP
060800             MOVE WS-GAP-IDX TO WS-PRIORITY-IDX.
060900 217-EXIT.
061000     EXIT.
061100
061200******************************************************************
061300*    GROUND IS SPECIAL: A MON FLATLY IMMUNE TO GROUND CLOSES THE
061400*    WHOLE REQUIREMENT BY ITSELF (TKT-0148).  SEARCH FOR ONE
061500*    BEFORE FALLING THROUGH TO THE ORDINARY RESIST-COUNTING PATH.
061600******************************************************************
061700 220-GROUND-SPECIAL-CASE.
061800     MOVE "220-GROUND-SPECIAL-CASE" TO PARA-NAME.
061900     MOVE 0 TO WS-CAND-CT.
062000*    WALK THE WHOLE ROSTER LOOKING FOR AN OFF-TEAM MON WITH A
062100*    FLAT GROUND IMMUNITY (EFFECTIVENESS EXACTLY ZERO).
062200     PERFORM 225-TEST-GROUND-IMMUNE THRU 225-EXIT
062300         VARYING WS-ROSTER-SUB FROM 1 BY 1
062400         UNTIL WS-ROSTER-SUB > WS-ROSTER-CT.
062500     IF WS-CAND-CT > 0
062600*    AT LEAST ONE GROUND-IMMUNE CANDIDATE EXISTS - PICK ONE AND
062700*    ADD IT DIRECTLY, BYPASSING 250-ADD-TEAM-MEMBER SINCE THE
062800*    CANDIDATE GATHERING STEP ALREADY RAN ABOVE.
062900         PERFORM 227-PICK-ONE-CANDIDATE THRU 227-EXIT
063000         PERFORM 255-ADD-ROSTER-ENTRY THRU 255-EXIT
063100         PERFORM 260-UPDATE-COVERAGE THRU 260-EXIT
063200     ELSE
063300*    NO FLAT IMMUNITY ON THE ROSTER - FALL BACK TO THE ORDINARY
063400*    RESIST-OR-IMMUNE CANDIDATE GATHER USED BY EVERY OTHER TYPE.
063500         PERFORM 230-GATHER-CANDIDATES THRU 230-EXIT
063600         IF WS-CAND-CT > 0
063700             PERFORM 250-ADD-TEAM-MEMBER THRU 250-EXIT
063800         ELSE
063900             MOVE "Y" TO EXC-SWITCH(WS-PRIORITY-IDX)
064000             SUBTRACT 1 FROM WS-UNFULFILLED-CT.
064100 220-EXIT.
064200     EXIT.
064300
064400*    ONE ROSTER ENTRY'S GROUND-IMMUNITY TEST - OFF-TEAM MONS
064500*    ONLY, SINCE A MON ALREADY ON THE TEAM CANNOT BE ADDED A
064600*    SECOND TIME.
064700 225-TEST-GROUND-IMMUNE.
064800     IF RST-NOT-ON-TEAM(WS-ROSTER-SUB)
064900         PERFORM 226-CALC-GROUND-EFFECT THRU 226-EXIT
065000         IF TL-EFFECTIVENESS = 0
065100             ADD 1 TO WS-CAND-CT
065200             MOVE WS-ROSTER-SUB TO CAND-ROSTER-IDX(WS-CAND-CT).
065300 225-EXIT.
065400     EXIT.
065500
065600*    ONE CALL TO TYPELKUP ASKING HOW EFFECTIVE A GROUND ATTACK
065700*    WOULD BE AGAINST THE CURRENT ROSTER ENTRY'S TYPE(S).  TYPE
065800*    EFFECTIVENESS IS A TWO-SIDED TABLE LOOKUP (ATTACKING TYPE
065900*    VERSUS ONE OR TWO DEFENDING TYPES) THAT THIS JOB DOES NOT
066000*    MAINTAIN ITSELF - TYPELKUP OWNS THE TABLE, THIS PARAGRAPH
066100*    JUST ASKS THE QUESTION.
066200 226-CALC-GROUND-EFFECT.
066300     MOVE RST-TYPE-1(WS-ROSTER-SUB) TO TL-DEF-TYPE-1.
066400     MOVE RST-TYPE-2(WS-ROSTER-SUB) TO TL-DEF-TYPE-2.
066500     MOVE "GROUND" TO TL-ATTACK-TYPE.
066600     CALL "TYPELKUP" USING WS-TYPE-LOOKUP-AREA,
066700             WS-LOOKUP-RETURN-CD.
066800 226-EXIT.
066900     EXIT.
067000
067100******************************************************************
067200*    GATHER EVERY MON NOT ON THE TEAM THAT RESISTS OR IS IMMUNE
067300*    TO THE PRIORITY ATTACK TYPE - THIS IS THE CANDIDATE SET FOR
067400*    THE ORDINARY (NON-GROUND-IMMUNE) PATH.  A MON COULD RESIST
067500*    THE TYPE THROUGH EITHER OF ITS TWO DEFENDING TYPES, OR
067600*    THROUGH THE COMBINATION OF BOTH - TYPELKUP, NOT THIS
067700*    PARAGRAPH, DECIDES WHICH TYPE COMBINATIONS COUNT AS A
067800*    RESIST VERSUS A WEAKNESS.
067900******************************************************************
068000 230-GATHER-CANDIDATES.
068100     MOVE "230-GATHER-CANDIDATES" TO PARA-NAME.
068200     MOVE 0 TO WS-CAND-CT.
068300     PERFORM 233-TEST-ONE-CANDIDATE THRU 233-EXIT
068400         VARYING WS-ROSTER-SUB FROM 1 BY 1
068500         UNTIL WS-ROSTER-SUB > WS-ROSTER-CT.
068600 230-EXIT.
068700     EXIT.
068800
068900*    ONE ROSTER ENTRY'S RESIST-OR-IMMUNE TEST AGAINST THE
069000*    PRIORITY TYPE - EFFECTIVENESS UNDER 1 MEANS RESIST OR
069100*    IMMUNE; 1 OR OVER MEANS NEUTRAL OR A WEAKNESS, NEITHER OF
069200*    WHICH CLOSES THIS GAP.
069300 233-TEST-ONE-CANDIDATE.
069400     IF RST-NOT-ON-TEAM(WS-ROSTER-SUB)
069500         MOVE RST-TYPE-1(WS-ROSTER-SUB) TO TL-DEF-TYPE-1
069600         MOVE RST-TYPE-2(WS-ROSTER-SUB) TO TL-DEF-TYPE-2
069700         MOVE REQ-TYPE-NAME(WS-PRIORITY-IDX) TO TL-ATTACK-TYPE
069800         CALL "TYPELKUP" USING WS-TYPE-LOOKUP-AREA,
069900                 WS-LOOKUP-RETURN-CD
070000         IF TL-EFFECTIVENESS < 1
070100             ADD 1 TO WS-CAND-CT
070200             MOVE WS-ROSTER-SUB TO CAND-ROSTER-IDX(WS-CAND-CT).
070300 233-EXIT.
070400     EXIT.
070500
070600******************************************************************
070700*    ADD A TEAM MEMBER FROM THE GATHERED CANDIDATE LIST, THEN
070800*    RECALCULATE COVERAGE FOR ALL SEVEN REQUIRED TYPES.
070900******************************************************************
071000 250-ADD-TEAM-MEMBER.
071100     MOVE "250-ADD-TEAM-MEMBER" TO PARA-NAME.
071200*    ROTATE TO ONE ENTRY IN THE CANDIDATE LIST WS-CAND-TBL.
071300     PERFORM 227-PICK-ONE-CANDIDATE THRU 227-EXIT.
071400*    FLAG IT ON-TEAM AND APPEND IT TO THE TEAM-MEMBER TABLE.
071500     PERFORM 255-ADD-ROSTER-ENTRY THRU 255-EXIT.
071600*    RECOMPUTE COVERAGE NOW THAT THE TEAM HAS GROWN BY ONE.
071700     PERFORM 260-UPDATE-COVERAGE THRU 260-EXIT.
071800 250-EXIT.
071900     EXIT.
072000
072100******************************************************************
072200*    PICK ONE ENTRY FROM WS-CAND-TBL.  NO LIVE RANDOM-NUMBER
072300*    SOURCE IS WIRED INTO THIS BATCH STEP, SO THE SHOP'S CHOSEN
072400*    SUBSTITUTE IS A RUNNING COUNTER ROTATED MODULO THE NUMBER
072500*    OF CANDIDATES - EVERY CANDIDATE IN THE LIST IS REACHABLE.
072600******************************************************************
072700 227-PICK-ONE-CANDIDATE.
072800*    WS-PICK-CTR NEVER RESETS BETWEEN CALLS WITHIN A RUN - IT
072900*    ONLY EVER COUNTS UP, WHICH IS WHAT MAKES THE REMAINDER
073000*    BELOW ROTATE THROUGH THE WHOLE CANDIDATE LIST OVER TIME
073100*    INSTEAD OF REPEATEDLY LANDING ON THE SAME ENTRY.
073200     ADD 1 TO WS-PICK-CTR.
073300     DIVIDE WS-PICK-CTR BY WS-CAND-CT
073400         GIVING WS-CAND-SUB REMAINDER WS-PICK-OFFSET.
073500*    THE REMAINDER IS ZERO-BASED (0 THROUGH WS-CAND-CT - 1) -
073600*    BUMP IT BY ONE TO LAND ON A VALID 1-BASED TABLE SUBSCRIPT.
073700     ADD 1 TO WS-PICK-OFFSET.
073800     MOVE CAND-ROSTER-IDX(WS-PICK-OFFSET) TO WS-ROSTER-SUB.
073900 227-EXIT.
074000     EXIT.
074100
074200*    FLAG THE CHOSEN ROSTER ENTRY ON-TEAM, APPEND IT TO THE
074300*    TEAM-MEMBER TABLE WITH NO BUILD YET PICKED (300-PICK-BUILD
074400*    FILLS THAT IN LATER, AT WRITE TIME), AND TELL 200-BUILD-
074500*    TEAM'S CONTROLLING LOOP THAT THIS PASS SUCCEEDED.
074600*    TMB-BUILD-PICKED IS LEFT AT ZERO HERE ON PURPOSE - A ZERO
074700*    SUBSCRIPT IS NEVER VALID, SO IF 300-PICK-BUILD WERE EVER
074800*    SKIPPED BY MISTAKE THE SUBSCRIPT ERROR WOULD SHOW UP RIGHT
074900*    AWAY INSTEAD OF QUIETLY WRITING THE WRONG BUILD.
075000 255-ADD-ROSTER-ENTRY.
075100     MOVE "Y" TO RST-ON-TEAM(WS-ROSTER-SUB).
075200     ADD 1 TO WS-TEAM-CT.
075300     MOVE WS-ROSTER-SUB TO TMB-ROSTER-IDX(WS-TEAM-CT).
075400     MOVE 0 TO TMB-BUILD-PICKED(WS-TEAM-CT).
075500     MOVE "Y" TO WS-MEMBER-ADDED-SW.
075600 255-EXIT.
075700     EXIT.
075800
075900******************************************************************
076000*    RECOMPUTE THE SEVEN-TYPE COVERAGE TALLY AGAINST THE FULL
076100*    TEAM AFTER A MEMBER IS ADDED - SIMPLER AND LESS ERROR PRONE
076200*    THAN TRYING TO INCREMENT THE OLD TALLY IN PLACE.  WITH A
076300*    TEAM CAPPED AT SIX MEMBERS AND ONLY SEVEN REQUIRED TYPES
076400*    THE FULL RECALCULATION COSTS NOTHING NOTICEABLE EVEN ON
076500*    THE SLOWEST BATCH WINDOW OF THE NIGHT.
076600******************************************************************
076700 260-UPDATE-COVERAGE.
076800     MOVE "260-UPDATE-COVERAGE" TO PARA-NAME.
076900*    START FROM ZERO ON ALL SEVEN TYPES EVERY TIME - NOTHING
077000*    CARRIES OVER FROM THE PREVIOUS TALLY.
077100     PERFORM 263-RESET-ONE-COVERAGE THRU 263-EXIT
077200         VARYING WS-GAP-IDX FROM 1 BY 1 UNTIL WS-GAP-IDX > 7.
077300*    SCORE EVERY CURRENT TEAM MEMBER AGAINST ALL SEVEN TYPES.
077400     PERFORM 266-SCORE-ONE-MEMBER THRU 266-EXIT
077500         VARYING WS-TEAM-SUB FROM 1 BY 1
077600         UNTIL WS-TEAM-SUB > WS-TEAM-CT.
077700 260-EXIT.
077800     EXIT.
077900
078000*    ONE TYPE'S RESET STEP IN THE ZERO-OUT ABOVE.
078100 263-RESET-ONE-COVERAGE.
078200     MOVE 0 TO COV-AMOUNT(WS-GAP-IDX).
078300 263-EXIT.
078400     EXIT.
078500
078600*    ONE TEAM MEMBER'S CONTRIBUTION - SCORE THE MEMBER'S ROSTER
078700*    ENTRY AGAINST ALL SEVEN REQUIRED TYPES IN TURN.
078800 266-SCORE-ONE-MEMBER.
078900     MOVE TMB-ROSTER-IDX(WS-TEAM-SUB) TO WS-ROSTER-SUB.
079000     PERFORM 268-SCORE-ONE-TYPE THRU 268-EXIT
079100         VARYING WS-GAP-IDX FROM 1 BY 1 UNTIL WS-GAP-IDX > 7.
079200 266-EXIT.
079300     EXIT.
079400
079500*    ONE MEMBER AGAINST ONE REQUIRED TYPE - A FLAT IMMUNITY
079600*    (EFFECTIVENESS ZERO) SATISFIES THE WHOLE REQUIREMENT BY
079700*    ITSELF, MATCHING THE SPECIAL-CASE RULE USED FOR GROUND IN
079800*    220- ABOVE BUT APPLIED HERE TO ANY TYPE A MEMBER HAPPENS
079900*    TO BE FLATLY IMMUNE TO; A RESIST (UNDER 1 BUT NOT ZERO)
080000*    ADDS ONE TOWARD THE REQUIREMENT.
080100 268-SCORE-ONE-TYPE.
080200     MOVE RST-TYPE-1(WS-ROSTER-SUB) TO TL-DEF-TYPE-1.
080300     MOVE RST-TYPE-2(WS-ROSTER-SUB) TO TL-DEF-TYPE-2.
080400     MOVE REQ-TYPE-NAME(WS-GAP-IDX) TO TL-ATTACK-TYPE.
080500     CALL "TYPELKUP" USING WS-TYPE-LOOKUP-AREA,
080600             WS-LOOKUP-RETURN-CD.
080700     IF TL-EFFECTIVENESS = 0
080800         MOVE REQ-AMOUNT(WS-GAP-IDX) TO COV-AMOUNT(WS-GAP-IDX)
080900     ELSE
081000         IF TL-EFFECTIVENESS < 1
081100             ADD 1 TO COV-AMOUNT(WS-GAP-IDX).
081200 268-EXIT.
081300     EXIT.
081400
081500******************************************************************
081600*    NO OUTSTANDING REQUIREMENT (OR NONE FILLABLE THIS PASS) -
081700*    FILL THE SLOT WITH ANY MON NOT ALREADY ON THE TEAM.
081800******************************************************************
081900 240-ADD-RANDOM-FILL.
082000     MOVE "240-ADD-RANDOM-FILL" TO PARA-NAME.
082100     MOVE 0 TO WS-CAND-CT.
082200*    EVERY OFF-TEAM MON IS A VALID CANDIDATE HERE - THERE IS NO
082300*    TYPE TEST, UNLIKE 230-GATHER-CANDIDATES ABOVE.
082400     PERFORM 243-TEST-OFF-TEAM THRU 243-EXIT
082500         VARYING WS-ROSTER-SUB FROM 1 BY 1
082600         UNTIL WS-ROSTER-SUB > WS-ROSTER-CT.
082700*    IF THE WHOLE ROSTER IS ALREADY ON THE TEAM (ONLY POSSIBLE
082800*    WHEN THE ROSTER HAS FEWER THAN SIX ENTRIES) THIS PASS
082900*    SIMPLY ADDS NO ONE, WHICH STOPS THE MAINLINE'S CONTROLLING
083000*    LOOP VIA WS-MEMBER-NOT-ADDED.
083100     IF WS-CAND-CT > 0
083200         PERFORM 250-ADD-TEAM-MEMBER THRU 250-EXIT.
083300 240-EXIT.
083400     EXIT.
083500
083600*    ONE ROSTER ENTRY'S OFF-TEAM TEST FOR THE RANDOM-FILL PATH.
083700 243-TEST-OFF-TEAM.
083800     IF RST-NOT-ON-TEAM(WS-ROSTER-SUB)
083900         ADD 1 TO WS-CAND-CT
084000         MOVE WS-ROSTER-SUB TO CAND-ROSTER-IDX(WS-CAND-CT).
084100 243-EXIT.
084200     EXIT.
084300
084400******************************************************************
084500*    WRITE THE ASSEMBLED TEAM TO THE TEAM OUTPUT FILE - ONE
084600*    BUILD'S TEXT PER MEMBER, BLANK LINE BETWEEN MEMBERS.
084700******************************************************************
084800 400-WRITE-TEAM-OUTPUT.
084900     MOVE "400-WRITE-TEAM-OUTPUT" TO PARA-NAME.
085000     PERFORM 410-WRITE-ONE-MEMBER THRU 410-EXIT
085100         VARYING WS-TEAM-SUB FROM 1 BY 1
085200         UNTIL WS-TEAM-SUB > WS-TEAM-CT.
085300 400-EXIT.
085400     EXIT.
085500
085600*    PICK ONE BUILD FOR THIS MEMBER AND WRITE ITS TEXT, THEN A
085700*    BLANK SEPARATOR LINE UNLESS THIS IS THE LAST MEMBER.
085800 410-WRITE-ONE-MEMBER.
085900     PERFORM 300-PICK-BUILD THRU 300-EXIT.
086000     MOVE RST-BUILD-TEXT(TMB-ROSTER-IDX(WS-TEAM-SUB)
086100                         TMB-BUILD-PICKED(WS-TEAM-SUB))
086200         TO TEAM-OUT-REC.
086300     WRITE TEAM-OUT-REC.
086400*    NO TRAILING BLANK LINE AFTER THE LAST MEMBER - THE FILE
086500*    ENDS RIGHT AFTER THE SIXTH (OR FEWER) BUILD'S TEXT, THE
086600*    SAME RULE 455-DISPLAY-ONE-MEMBER FOLLOWS FOR THE CONSOLE
086700*    ECHO BELOW.
086800     IF WS-TEAM-SUB < WS-TEAM-CT
086900         MOVE WS-BLANK-LINE TO TEAM-OUT-REC
087000         WRITE TEAM-OUT-REC.
087100 410-EXIT.
087200     EXIT.
087300
087400******************************************************************
087500*    PICK ONE OF THE MEMBER'S BUILDS.  NO LIVE RANDOM SOURCE IS
087600*    WIRED IN HERE EITHER - THE RUNNING WS-PICK-CTR COUNTER MOD
087700*    THE MON'S BUILD COUNT ROTATES THROUGH EVERY BUILD THE MON
087800*    OWNS ACROSS SUCCESSIVE RUNS OF THE JOB.
087900******************************************************************
088000 300-PICK-BUILD.
088100*    SAME SHARED COUNTER AS 227-PICK-ONE-CANDIDATE - IT IS NOT
088200*    RESET BETWEEN THE TWO USES, SO EVERY CALL TO EITHER
088300*    PARAGRAPH ADVANCES THE SAME ROTATION.
088400     ADD 1 TO WS-PICK-CTR.
088500     DIVIDE WS-PICK-CTR BY
088600         RST-BUILD-CT(TMB-ROSTER-IDX(WS-TEAM-SUB))
088700         GIVING WS-CAND-SUB REMAINDER WS-BUILD-SUB.
088800*    ZERO-BASED REMAINDER, BUMPED TO A VALID 1-BASED SUBSCRIPT.
088900     ADD 1 TO WS-BUILD-SUB.
089000     MOVE WS-BUILD-SUB TO TMB-BUILD-PICKED(WS-TEAM-SUB).
089100 300-EXIT.
089200     EXIT.
089300
089400******************************************************************
089500*    ECHO THE FINISHED TEAM TO THE CONSOLE/LOG - SAME BUILD TEXT
089600*    JUST WRITTEN TO THE TEAM-OUT FILE.
089700******************************************************************
089800 450-DISPLAY-TEAM-PREVIEW.
089900     MOVE "450-DISPLAY-TEAM-PREVIEW" TO PARA-NAME.
090000*    SEE TKT-0221 - LETS THE OPERATOR CONFIRM THE JOB COMPLETED
090100*    WITHOUT SCANNING THE JOB LOG FOR RETURN-CODE ZERO.
090200     DISPLAY "TEAM GENERATED SUCCESSFULLY!".
090300     PERFORM 455-DISPLAY-ONE-MEMBER THRU 455-EXIT
090400         VARYING WS-TEAM-SUB FROM 1 BY 1
090500         UNTIL WS-TEAM-SUB > WS-TEAM-CT.
090600 450-EXIT.
090700     EXIT.
090800
090900*    DISPLAY ONE MEMBER'S PICKED BUILD TEXT, THEN A BLANK LINE
091000*    UNLESS THIS IS THE LAST MEMBER - SAME SEPARATOR RULE AS
091100*    410-WRITE-ONE-MEMBER ABOVE.
091200 455-DISPLAY-ONE-MEMBER.
091300     DISPLAY RST-BUILD-TEXT(TMB-ROSTER-IDX(WS-TEAM-SUB)
091400                            TMB-BUILD-PICKED(WS-TEAM-SUB)).
091500     IF WS-TEAM-SUB < WS-TEAM-CT
091600         DISPLAY " ".
091700 455-EXIT.
091800     EXIT.
091900
092000*    CLOSE THE TEAM-OUTPUT FILE.  THE TWO MASTER INPUTS ARE
092100*    CLOSED IN THEIR OWN LOAD PARAGRAPHS (100-/150-) RIGHT
092200*    AFTER EACH IS FULLY READ, NOT HELD OPEN UNTIL HERE.
092300 700-CLOSE-FILES.
092400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
092500     CLOSE TEAMOUT-FILE.
092600 700-EXIT.
092700     EXIT.
092800
092900*    NORMAL END-OF-JOB - CLOSE EVERYTHING STILL OPEN AND PRINT
093000*    THE END-OF-JOB BANNER OPERATIONS LOOKS FOR IN THE JOB LOG.
093100 900-CLEANUP.
093200     MOVE "900-CLEANUP" TO PARA-NAME.
093300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
093400     DISPLAY "******** END JOB TEAMBLD ********".
093500 900-EXIT.
093600     EXIT.
093700
093800*    COMMON ABEND EXIT - DISPLAY THE REASON TEXT SET BY WHICHEVER
093900*    PARAGRAPH FAILED, THEN FORCE A NONZERO CONDITION CODE WITH
094000*    A DELIBERATE DIVIDE BY ZERO SO THE STEP SHOWS ABENDED IN
094100*    THE JOB LOG RATHER THAN A QUIET RETURN-CODE-ZERO FINISH.
094200*    NO FILES ARE EXPLICITLY CLOSED HERE - AN ABEND OF THIS KIND
094300*    HAPPENS DURING AN OPEN, BEFORE THE REST OF THE RUN HAS
094400*    ALLOCATED ANYTHING WORTH CLOSING DOWN CLEANLY.
094500*
094600*    ABEND-REASON IS SET BY EXACTLY ONE OF THE THREE OPEN-CHECK
094700*    IFS IN 000-HOUSEKEEPING, 100-LOAD-ROSTER OR 150-LOAD-BUILDS
094800*    BEFORE CONTROL REACHES HERE VIA GO TO - THIS PARAGRAPH NEVER
094900*    SETS ITS OWN TEXT, IT ONLY DISPLAYS WHAT WAS ALREADY SET.
095000 1000-ABEND-RTN.
095100     DISPLAY "*** ABNORMAL END OF JOB-TEAMBLD ***" UPON CONSOLE.
095200     DISPLAY ABEND-REASON UPON CONSOLE.
095300     DIVIDE ZERO INTO 1.
