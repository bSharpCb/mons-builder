000100******************************************************************
000200* TEAMWRK  -  TEAM-BUILDER WORKING STORAGE
000300*    IN-MEMORY ROSTER TABLE, TYPE-COVERAGE TALLY AND THE FIXED
000400*    COVERAGE-REQUIREMENT TABLE USED BY TEAMBLD TO ASSEMBLE A
000500*    SIX-MEMBER TEAM.  COPY'D ONLY BY TEAMBLD.
000600*
000700* 01/23/88  JDS  ORIGINAL WORK AREA FOR THE TEAM ASSEMBLY JOB.    INIT8801
000800* 02/18/98  RCL  RAISED THE ROSTER TABLE FROM 150 TO 200          TKT-0163
000900*               ENTRIES - MASTER FILE GREW PAST THE OLD LIMIT.
001000* 01/06/99  RCL  Y2K REVIEW - NO DATE FIELDS IN THIS AREA,        TKT-0199
001100*               NO CHANGE REQUIRED.
001200* 05/14/01  MBH  WS-COVERAGE-TABLE WAS LEFT SHORT OF A WORD       TKT-0229
001300*               BOUNDARY - PADDED IT OUT WITH FILLER LIKE THE
001400*               REST OF THIS COPYBOOK.
001500******************************************************************
001600*    THE IN-MEMORY ROSTER TABLE.  A TABLE ENTRY HOLDS THE MON'S
001700*    NAME AND TYPES, WHETHER IT HAS BEEN PICKED FOR THE TEAM,
001800*    AND ITS BUILDS (TEXT ONLY - THE FIT FLAGS ARE NOT NEEDED
001900*    ONCE TEAMBLD HAS LOADED THE ROSTER).
002000******************************************************************
002100 01  WS-ROSTER-TABLE.
002200     05  WS-ROSTER-CT            PIC 9(03) COMP.
002300     05  WS-ROSTER-ENTRY         OCCURS 200 TIMES
002400                                 INDEXED BY RST-IDX.
002500         10  RST-NAME            PIC X(20).
002600         10  RST-TYPE-1          PIC X(10).
002700         10  RST-TYPE-2          PIC X(10).
002800         10  RST-ON-TEAM         PIC X(01).
002900             88  RST-IS-ON-TEAM  VALUE "Y".
003000             88  RST-NOT-ON-TEAM VALUE "N".
003100         10  RST-BUILD-CT        PIC 9(02) COMP.
003200         10  RST-BUILD-TBL       OCCURS 10 TIMES
003300                                 INDEXED BY RST-BLD-IDX.
003400             15  RST-BUILD-TEXT  PIC X(160).
003500         10  FILLER              PIC X(04).
003600******************************************************************
003700*    THE SEVEN-TYPE COVERAGE REQUIREMENT TABLE, FIXED REQUIREMENT
003800*    ORDER (WATER, FIGHTING, DRAGON, FLYING, ELECTRIC, GROUND,
003900*    DARK) AND THE RUNNING COVERAGE TALLY IN THE SAME ORDER.
004000******************************************************************
004100 01  WS-REQMT-TABLE.
004200     05  FILLER PIC X(10) VALUE "WATER".
004300     05  FILLER PIC 9(02) COMP VALUE 2.
004400     05  FILLER PIC X(10) VALUE "FIGHTING".
004500     05  FILLER PIC 9(02) COMP VALUE 2.
004600     05  FILLER PIC X(10) VALUE "DRAGON".
004700     05  FILLER PIC 9(02) COMP VALUE 2.
004800     05  FILLER PIC X(10) VALUE "FLYING".
004900     05  FILLER PIC 9(02) COMP VALUE 1.
005000     05  FILLER PIC X(10) VALUE "ELECTRIC".
005100     05  FILLER PIC 9(02) COMP VALUE 2.
005200     05  FILLER PIC X(10) VALUE "GROUND".
005300     05  FILLER PIC 9(02) COMP VALUE 2.
005400     05  FILLER PIC X(10) VALUE "DARK".
005500     05  FILLER PIC 9(02) COMP VALUE 1.
005600 01  WS-REQMT-REDEF REDEFINES WS-REQMT-TABLE.
005700     05  WS-REQMT-ENTRY          OCCURS 7 TIMES
005800                                 INDEXED BY REQ-IDX.
005900         10  REQ-TYPE-NAME       PIC X(10).
006000         10  REQ-AMOUNT          PIC 9(02) COMP.
006100 01  WS-COVERAGE-TABLE.
006200     05  WS-COVERAGE-ENTRY       OCCURS 7 TIMES
006300                                 INDEXED BY COV-IDX.
006400         10  COV-AMOUNT          PIC 9(02) COMP.
006500     05  FILLER                  PIC X(02).
006600******************************************************************
006700*    MISCELLANEOUS WORK FIELDS FOR THE SELECTION LOOP.
006800******************************************************************
006900 01  WS-TEAM-CTL.
007000     05  WS-TEAM-CT              PIC 9(01) COMP.
007100     05  WS-GAP-IDX              PIC 9(01) COMP.
007200     05  WS-PRIORITY-IDX         PIC 9(01) COMP.
007300     05  WS-BIGGEST-GAP          PIC 9(02) COMP.
007400     05  WS-THIS-GAP             PIC S9(02) COMP.
007500     05  WS-UNFULFILLED-CT       PIC 9(01) COMP.
007600     05  WS-CAND-CT              PIC 9(03) COMP.
007700     05  WS-CAND-TBL             OCCURS 200 TIMES
007800                                 INDEXED BY CAND-IDX.
007900         10  CAND-ROSTER-IDX     PIC 9(03) COMP.
008000     05  WS-PICK-CTR             PIC 9(05) COMP.
008100     05  WS-PICK-OFFSET          PIC 9(03) COMP.
008200     05  WS-ROSTER-SUB           PIC 9(03) COMP.
008300     05  WS-CAND-SUB             PIC 9(03) COMP.
008400     05  WS-BUILD-SUB            PIC 9(02) COMP.
008500     05  WS-TEAM-SUB             PIC 9(01) COMP.
008600     05  WS-EXCLUDE-TBL          OCCURS 7 TIMES
008700                                 INDEXED BY EXC-IDX.
008800         10  EXC-SWITCH          PIC X(01).
008900             88  EXC-IS-EXCLUDED  VALUE "Y".
009000             88  EXC-NOT-EXCLUDED VALUE "N".
009100     05  WS-MEMBER-ADDED-SW      PIC X(01).
009200         88  WS-MEMBER-ADDED     VALUE "Y".
009300         88  WS-MEMBER-NOT-ADDED VALUE "N".
009400     05  FILLER                  PIC X(04).
009500 01  WS-TEAM-MEMBER-TBL.
009600     05  WS-TEAM-MEMBER          OCCURS 6 TIMES
009700                                 INDEXED BY TMB-IDX.
009800         10  TMB-ROSTER-IDX      PIC 9(03) COMP.
009900         10  TMB-BUILD-PICKED    PIC 9(02) COMP.
010000     05  FILLER                  PIC X(04).
