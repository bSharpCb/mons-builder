000100******************************************************************
000200* PSTYWRK  -  PLAYSTYLE-FILTER WORKING STORAGE
000300*    IN-MEMORY ROSTER TABLE CARRYING EACH MON'S BUILD TEXT AND
000400*    ITS SEVEN FIT FLAGS, PLUS THE SEVEN-PLAYSTYLE NAME/OUTPUT-
000500*    FILE TABLES USED TO DRIVE ONE PASS PER PLAYSTYLE.  COPY'D
000600*    BY PSTYFLT AND BALFLT.
000700*
000800* 09/09/90  JDS  ORIGINAL WORK AREA - SPLIT OUT OF PSTYFLT SO     TKT-0151
000900*               BALFLT COULD SHARE THE SAME TABLE SHAPE FOR THE
001000*               BALANCE-ONLY JOB.
001100* 01/06/99  RCL  Y2K REVIEW - NO DATE FIELDS IN THIS AREA,        TKT-0199
001200*               NO CHANGE REQUIRED.
001300* 05/02/01  MBH  REVIEWED AFTER TEAMWRK'S ROSTER TABLE WAS        TKT-0225
001400*               RAISED TO 200 ENTRIES - WS-ROSTER-ENTRY HERE
001500*               WAS ALREADY SIZED TO MATCH, NO CHANGE REQUIRED.
001600******************************************************************
001700*    THE IN-MEMORY ROSTER TABLE.  UNLIKE TEAMWRK'S COPY OF THIS
001800*    TABLE, BLANK-TYPE MONS ARE KEPT (THE FILTER PASSES DO NOT
001900*    DROP THEM) AND EACH BUILD CARRIES ITS SEVEN FIT FLAGS SO A
002000*    PLAYSTYLE PASS CAN TEST PRW-BUILD-FIT(SUB SUB PSTYLE-SUB).
002100******************************************************************
002200 01  WS-ROSTER-TABLE.
002300     05  WS-ROSTER-CT            PIC 9(03) COMP.
002400     05  WS-ROSTER-ENTRY         OCCURS 200 TIMES
002500                                 INDEXED BY PRW-IDX.
002600         10  PRW-NAME            PIC X(20).
002700         10  PRW-TYPE-1          PIC X(10).
002800         10  PRW-TYPE-2          PIC X(10).
002900         10  PRW-BUILD-CT        PIC 9(02) COMP.
003000         10  PRW-BUILD-TBL       OCCURS 10 TIMES
003100                                 INDEXED BY PRW-BLD-IDX.
003200             15  PRW-BUILD-TEXT  PIC X(160).
003300             15  PRW-BUILD-FIT   PIC X(01) OCCURS 7 TIMES.
003400         10  FILLER              PIC X(04).
003500******************************************************************
003600*    THE SEVEN PLAYSTYLES, FIXED ORDER (OFFENSE, HYPER OFFENSE,
003700*    BULKY OFFENSE, BALANCE, RAIN, SUN, STALL) - SAME ORDER AS
003800*    THE FIT FLAGS IN MONBLD.  PSTYLE-NAME IS THE REPORT-LINE
003900*    WORDING; PSTYLE-FILE-NAME IS THE OUTPUT FILE NAME WITH
004000*    SPACES TURNED TO UNDERSCORES AND "_DB" APPENDED.
004100******************************************************************
004200 01  WS-PSTYLE-NAME-TABLE.
004300     05  FILLER PIC X(14) VALUE "offense".
004400     05  FILLER PIC X(14) VALUE "hyper offense".
004500     05  FILLER PIC X(14) VALUE "bulky offense".
004600     05  FILLER PIC X(14) VALUE "balance".
004700     05  FILLER PIC X(14) VALUE "rain".
004800     05  FILLER PIC X(14) VALUE "sun".
004900     05  FILLER PIC X(14) VALUE "stall".
005000 01  WS-PSTYLE-NAME-REDEF REDEFINES WS-PSTYLE-NAME-TABLE.
005100     05  PSTYLE-NAME             PIC X(14)
005200                                 OCCURS 7 TIMES
005300                                 INDEXED BY PSTYLE-IDX.
005400 01  WS-PSTYLE-FILE-TABLE.
005500     05  FILLER PIC X(17) VALUE "offense_db".
005600     05  FILLER PIC X(17) VALUE "hyper_offense_db".
005700     05  FILLER PIC X(17) VALUE "bulky_offense_db".
005800     05  FILLER PIC X(17) VALUE "balance_db".
005900     05  FILLER PIC X(17) VALUE "rain_db".
006000     05  FILLER PIC X(17) VALUE "sun_db".
006100     05  FILLER PIC X(17) VALUE "stall_db".
006200 01  WS-PSTYLE-FILE-REDEF REDEFINES WS-PSTYLE-FILE-TABLE.
006300     05  PSTYLE-FILE-NAME        PIC X(17)
006400                                 OCCURS 7 TIMES
006500                                 INDEXED BY PSF-IDX.
006600******************************************************************
006700*    MISCELLANEOUS WORK FIELDS FOR THE PLAYSTYLE PASS.
006800******************************************************************
006900 01  WS-PSTYLE-CTL.
007000     05  WS-PSTYLE-SUB           PIC 9(01) COMP.
007100     05  WS-ROSTER-SUB           PIC 9(03) COMP.
007200     05  WS-BUILD-SUB            PIC 9(02) COMP.
007300     05  WS-OUT-SEQ              PIC 9(02) COMP.
007400     05  WS-FIT-BUILD-CT         PIC 9(02) COMP.
007500     05  WS-FIT-BUILD-IDX-TBL    OCCURS 10 TIMES
007600                                 INDEXED BY FBI-IDX.
007700         10  WS-FIT-BUILD-IDX    PIC 9(02) COMP.
007800     05  WS-PSTYLE-MON-CT        PIC 9(03) COMP.
007900     05  WS-MON-CT-ED            PIC Z9(03).
008000     05  FILLER                  PIC X(04).
