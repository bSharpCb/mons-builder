000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  PSTYFLT.
000500 AUTHOR. JON SAYLES.
000600 INSTALLATION. COBOL DEVELOPMENT CENTER.
000700 DATE-WRITTEN. 09/08/90.
000800 DATE-COMPILED. 09/08/90.
000900 SECURITY. NON-CONFIDENTIAL.
001000******************************************************************
001100* PSTYFLT - PLAYSTYLE ROSTER/BUILD FILTER JOB
001200*    READS THE MON ROSTER AND BUILD FILES ONCE AND, FOR EACH OF
001300*    THE SEVEN TEAM PLAYSTYLES, WRITES A SUB-ROSTER AND A SUB-
001400*    BUILD FILE HOLDING ONLY THE MONS AND BUILDS THAT FIT THAT
001500*    PLAYSTYLE, THEN PRINTS A ONE-LINE COUNT FOR THE PLAYSTYLE.
001600*
001700*    THESE FOURTEEN SUB-ROSTER/SUB-BUILD FILES ARE WHAT THE
001800*    TEAM-BUILDER JOB'S OPERATOR-FACING DOCUMENTATION POINTS AT
001900*    WHEN A USER ASKS FOR "ONLY RAIN TEAMS" OR "ONLY STALL
002000*    TEAMS" - THIS JOB DOES NOT BUILD A TEAM ITSELF, IT ONLY
002100*    NARROWS THE MASTER FILES DOWN TO THE MONS/BUILDS THAT ARE
002200*    EVEN ELIGIBLE FOR A GIVEN PLAYSTYLE BEFORE THE TEAM-BUILDER
002300*    RUNS AGAINST THEM.
002400*
002500*    THIS JOB NEVER WRITES TO THE MASTER ROSTER OR MASTER BUILD
002600*    FILE - BOTH ARE OPENED INPUT ONLY, READ COMPLETE ONCE EACH,
002700*    AND CLOSED AGAIN BEFORE THE SEVEN-PLAYSTYLE PASS BEGINS.
002800*    NOTHING IN THIS JOB EVER DELETES, REWRITES OR RE-KEYS A
002900*    MASTER RECORD - A MON OR BUILD THAT IS WRONG ON THE MASTER
003000*    STAYS WRONG ON EVERY ONE OF THE FOURTEEN SUB-FILES UNTIL
003100*    WHATEVER UPSTREAM JOB MAINTAINS THE MASTERS IS RERUN.
003200*
003300* 09/08/90  JDS  ORIGINAL - REPLACES THE OLD MON ROSTER REFRESH   TKT-0151
003400*               JOB ON THIS LOAD MODULE NUMBER.  ONE
003500*               IN-MEMORY PASS OF THE ROSTER/BUILD FILES DRIVES
003600*               ALL SEVEN OUTPUT PAIRS - NO NEED TO RE-READ THE
003700*               MASTER FILES SEVEN TIMES.
003800* 02/03/98  RCL  A MON WITH NO QUALIFYING BUILD FOR A PLAYSTYLE   TKT-0160
003900*               MUST NOT APPEAR IN THAT PLAYSTYLE'S SUB-ROSTER -
004000*               FIXED 120-PROCESS-ONE-MON TO TEST THE QUALIFYING
004100*               BUILD COUNT BEFORE WRITING THE MON RECORD.
004200* 08/03/98  RCL  REVIEWED AFTER PSTYWRK'S ROSTER TABLE PICKED     TKT-0171
004300*               UP THE SEVEN FIT FLAGS PER BUILD - CONFIRMED
004400*               THIS JOB'S LONGHAND SEVEN-MOVE COPY IN 090- AND
004500*               170- STILL LINES UP WITH THE NEW LAYOUT, NO
004600*               CHANGE REQUIRED.
004700* 01/06/99  RCL  Y2K REVIEW - NO STORED DATE FIELDS, NO CHANGE    TKT-0199
004800*               REQUIRED.
004900* 09/11/03  MBH  WS-FILE-STATUS-CODES WAS LEFT SHORT OF A WORD    TKT-0251
005000*               BOUNDARY WHEN FLTRPT-STATUS WAS TACKED ON THE
005100*               END - PADDED IT OUT WITH FILLER LIKE THE REST
005200*               OF WORKING STORAGE.
005300* 04/02/04  MBH  RESTATED WS-DATE AND THE TWO MORE-RECORDS        TKT-0260
005400*               SWITCHES AS STANDALONE 77-LEVELS TO MATCH THIS
005500*               SHOP'S OWN HABIT FOR THESE KINDS OF SCALAR WORK
005600*               FIELDS, INSTEAD OF THE GROUPED WS-MISC-FIELDS/
005700*               WS-SWITCHES THIS MODULE WAS ORIGINALLY KEYED IN
005800*               WITH - SAME CHANGE JUST MADE ON THE BALANCE-ONLY
005900*               LOAD MODULE.  NO LOGIC CHANGE.
006000* 06/14/05  MBH  WALKED THROUGH EVERY PARAGRAPH WITH THE NEW      TKT-0265
006100*               SHOP DOCUMENTATION CHECKLIST AND ADDED FIELD-
006200*               PURPOSE AND STEP COMMENTS WHERE THEY WERE
006300*               MISSING - NO LOGIC OF ANY KIND WAS TOUCHED BY
006400*               THIS PASS.
006500* 02/14/08  MBH  FOLLOW-UP DOCUMENTATION PASS - ADDED A SHORT     TKT-0271
006600*               COMMENT ABOVE EACH OF THE FOURTEEN OPEN/CLOSE
006700*               FILE-NAME PAIRS IN 000-HOUSEKEEPING AND
006800*               700-CLOSE-FILES, AND ABOVE EACH SELECT CLAUSE
006900*               AND FD RECORD, IDENTIFYING WHICH PLAYSTYLE IT
007000*               BELONGS TO - THE AUDITORS REVIEWING THIS LOAD
007100*               MODULE COULD NOT TELL AT A GLANCE WHICH OF THE
007200*               FOURTEEN FILES WAS WHICH WITHOUT COUNTING DOWN
007300*               THE LIST.  NO LOGIC CHANGE.
007400******************************************************************
007500 ENVIRONMENT DIVISION.
007600*    THIS JOB OWNS FIFTEEN FILES: TWO MASTER INPUTS (THE FULL
007700*    ROSTER AND BUILD FILES), SEVEN SUB-ROSTER/SUB-BUILD OUTPUT
007800*    PAIRS (ONE PAIR PER PLAYSTYLE), AND THE SHARED FILTER-
007900*    REPORT PRINT FILE ALSO WRITTEN BY THE BALANCE-ONLY LOAD
008000*    MODULE.
008100 CONFIGURATION SECTION.
008200*    SAME TARGET MACHINE AS EVERY OTHER LOAD MODULE IN THIS
008300*    SHOP'S BATCH SUITE.
008400 SOURCE-COMPUTER. IBM-390.
008500 OBJECT-COMPUTER. IBM-390.
008600*    C01/NEXT-PAGE IS CARRIED FORWARD FROM THE SHOP'S STANDARD
008700*    PRINT-FILE BOILERPLATE EVEN THOUGH THIS JOB'S SEVEN REPORT
008800*    LINES NEVER SKIP TO A NEW PAGE.
008900 SPECIAL-NAMES.
009000     C01 IS NEXT-PAGE.
009100
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400*    MASTER ROSTER - ONE RECORD PER MON, READ COMPLETE EACH RUN.
009500     SELECT MONROST-FILE
009600     ASSIGN TO UT-S-MONROST
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS MONROST-STATUS.
009900
010000*    MASTER BUILD FILE - ONE RECORD PER BUILD, NOT SORTED OR
010100*    INDEXED; BUILDS FOR A MON ARE SIMPLY CONTIGUOUS IN THE SAME
010200*    ORDER AS THE ROSTER.
010300     SELECT MONBLD-FILE
010400     ASSIGN TO UT-S-MONBLD
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS MONBLD-STATUS.
010700
010800*    PLAYSTYLE 1 OF 7 - OFFENSE SUB-ROSTER/SUB-BUILD OUTPUTS.
010900*    SUB-ROSTER - MONS ONLY, NO BUILD TEXT.
011000     SELECT OFFROST-FILE
011100     ASSIGN TO UT-S-OFFROST
011200       ACCESS MODE IS SEQUENTIAL
011300       FILE STATUS IS OFFROST-STATUS.
011400*    SUB-BUILD - BUILD TEXT AND FIT FLAGS, KEYED BY OWNING MON.
011500     SELECT OFFBLD-FILE
011600     ASSIGN TO UT-S-OFFBLD
011700       ACCESS MODE IS SEQUENTIAL
011800       FILE STATUS IS OFFBLD-STATUS.
011900
012000*    PLAYSTYLE 2 OF 7 - HYPER OFFENSE SUB-ROSTER/SUB-BUILD.
012100*    SUB-ROSTER - MONS ONLY, NO BUILD TEXT.
012200     SELECT HYPROST-FILE
012300     ASSIGN TO UT-S-HYPROST
012400       ACCESS MODE IS SEQUENTIAL
012500       FILE STATUS IS HYPROST-STATUS.
012600*    SUB-BUILD - BUILD TEXT AND FIT FLAGS, KEYED BY OWNING MON.
012700     SELECT HYPBLD-FILE
012800     ASSIGN TO UT-S-HYPBLD
012900       ACCESS MODE IS SEQUENTIAL
013000       FILE STATUS IS HYPBLD-STATUS.
013100
013200*    PLAYSTYLE 3 OF 7 - BULKY OFFENSE SUB-ROSTER/SUB-BUILD.
013300*    SUB-ROSTER - MONS ONLY, NO BUILD TEXT.
013400     SELECT BLKROST-FILE
013500     ASSIGN TO UT-S-BLKROST
013600       ACCESS MODE IS SEQUENTIAL
013700       FILE STATUS IS BLKROST-STATUS.
013800*    SUB-BUILD - BUILD TEXT AND FIT FLAGS, KEYED BY OWNING MON.
013900     SELECT BLKBLD-FILE
014000     ASSIGN TO UT-S-BLKBLD
014100       ACCESS MODE IS SEQUENTIAL
014200       FILE STATUS IS BLKBLD-STATUS.
014300
014400*    PLAYSTYLE 4 OF 7 - BALANCE SUB-ROSTER/SUB-BUILD - ALSO
014500*    SHARED WITH THE STAND-ALONE BALANCE-ONLY LOAD MODULE.
014600*    SUB-ROSTER - MONS ONLY, NO BUILD TEXT.
014700     SELECT BALROST-FILE
014800     ASSIGN TO UT-S-BALROST
014900       ACCESS MODE IS SEQUENTIAL
015000       FILE STATUS IS BALROST-STATUS.
015100*    SUB-BUILD - BUILD TEXT AND FIT FLAGS, KEYED BY OWNING MON.
015200     SELECT BALBLD-FILE
015300     ASSIGN TO UT-S-BALBLD
015400       ACCESS MODE IS SEQUENTIAL
015500       FILE STATUS IS BALBLD-STATUS.
015600
015700*    PLAYSTYLE 5 OF 7 - RAIN SUB-ROSTER/SUB-BUILD.
015800*    SUB-ROSTER - MONS ONLY, NO BUILD TEXT.
015900     SELECT RANROST-FILE
016000     ASSIGN TO UT-S-RANROST
016100       ACCESS MODE IS SEQUENTIAL
016200       FILE STATUS IS RANROST-STATUS.
016300*    SUB-BUILD - BUILD TEXT AND FIT FLAGS, KEYED BY OWNING MON.
016400     SELECT RANBLD-FILE
016500     ASSIGN TO UT-S-RANBLD
016600       ACCESS MODE IS SEQUENTIAL
016700       FILE STATUS IS RANBLD-STATUS.
016800
016900*    PLAYSTYLE 6 OF 7 - SUN SUB-ROSTER/SUB-BUILD.
017000*    SUB-ROSTER - MONS ONLY, NO BUILD TEXT.
017100     SELECT SUNROST-FILE
017200     ASSIGN TO UT-S-SUNROST
017300       ACCESS MODE IS SEQUENTIAL
017400       FILE STATUS IS SUNROST-STATUS.
017500*    SUB-BUILD - BUILD TEXT AND FIT FLAGS, KEYED BY OWNING MON.
017600     SELECT SUNBLD-FILE
017700     ASSIGN TO UT-S-SUNBLD
017800       ACCESS MODE IS SEQUENTIAL
017900       FILE STATUS IS SUNBLD-STATUS.
018000
018100*    PLAYSTYLE 7 OF 7 - STALL SUB-ROSTER/SUB-BUILD.
018200*    SUB-ROSTER - MONS ONLY, NO BUILD TEXT.
018300     SELECT STLROST-FILE
018400     ASSIGN TO UT-S-STLROST
018500       ACCESS MODE IS SEQUENTIAL
018600       FILE STATUS IS STLROST-STATUS.
018700*    SUB-BUILD - BUILD TEXT AND FIT FLAGS, KEYED BY OWNING MON.
018800     SELECT STLBLD-FILE
018900     ASSIGN TO UT-S-STLBLD
019000       ACCESS MODE IS SEQUENTIAL
019100       FILE STATUS IS STLBLD-STATUS.
019200
019300*    ONE-LINE-PER-PLAYSTYLE PRINT FILE - SHARED WITH THE
019400*    BALANCE-ONLY LOAD MODULE, WHICH WRITES ITS OWN SINGLE LINE
019500*    BEFORE OR AFTER THIS JOB'S SEVEN LINES DEPENDING ON THE
019600*    NIGHT'S RUN ORDER.
019700     SELECT FLTRPT-FILE
019800     ASSIGN TO UT-S-FLTRPT
019900       ACCESS MODE IS SEQUENTIAL
020000       FILE STATUS IS FLTRPT-STATUS.
020100
020200 DATA DIVISION.
020300 FILE SECTION.
020400*    THE FD RECORD IS A PLAIN PIC X BUFFER IN EVERY CASE BELOW -
020500*    THE STRUCTURED VIEW COMES FROM COPY MONROST / COPY MONBLD
020600*    FURTHER DOWN IN WORKING STORAGE, USED VIA READ...INTO AND
020700*    WRITE...FROM RATHER THAN GROUP-MOVED DIRECTLY AGAINST THE
020800*    FD RECORD ITSELF.  BLOCK CONTAINS 0 RECORDS LEAVES THE
020900*    BLOCKING FACTOR TO THE SYSTEM ON EVERY FILE IN THIS JOB.
021000 FD  MONROST-FILE
021100     RECORDING MODE IS F
021200     LABEL RECORDS ARE STANDARD
021300     RECORD CONTAINS 44 CHARACTERS
021400     BLOCK CONTAINS 0 RECORDS
021500     DATA RECORD IS MONROST-FILE-REC.
021600*    RAW 44-BYTE BUFFER - STRUCTURED VIEW IS MON-RECORD, COPY
021700*    MONROST, MOVED IN VIA READ...INTO.
021800 01  MONROST-FILE-REC               PIC X(44).
021900
022000 FD  MONBLD-FILE
022100     RECORDING MODE IS F
022200     LABEL RECORDS ARE STANDARD
022300     RECORD CONTAINS 190 CHARACTERS
022400     BLOCK CONTAINS 0 RECORDS
022500     DATA RECORD IS MONBLD-FILE-REC.
022600*    RAW 190-BYTE BUFFER - STRUCTURED VIEW IS BUILD-RECORD,
022700*    COPY MONBLD, MOVED IN VIA READ...INTO.
022800 01  MONBLD-FILE-REC                PIC X(190).
022900
023000******************************************************************
023100*    SEVEN OUTPUT ROSTER/BUILD FILE PAIRS, ONE PER PLAYSTYLE, IN
023200*    THE SAME FIXED ORDER AS WS-PSTYLE-NAME-TABLE IN PSTYWRK.
023300*    EACH ROSTER FD IS 44 CHARACTERS (SAME SHAPE AS THE MASTER
023400*    ROSTER ABOVE) AND EACH BUILD FD IS 190 CHARACTERS (SAME
023500*    SHAPE AS THE MASTER BUILD FILE ABOVE).
023600******************************************************************
023700*    PLAYSTYLE 1 - OFFENSE.
023800 FD  OFFROST-FILE
023900     RECORDING MODE IS F
024000     LABEL RECORDS ARE STANDARD
024100     RECORD CONTAINS 44 CHARACTERS
024200     BLOCK CONTAINS 0 RECORDS
024300     DATA RECORD IS OFFROST-FILE-REC.
024400*    STRUCTURED VIEW IS STILL MON-RECORD (COPY MONROST) -
024500*    ONLY THE FD NAME CHANGES PER PLAYSTYLE.
024600 01  OFFROST-FILE-REC               PIC X(44).
024700 FD  OFFBLD-FILE
024800     RECORDING MODE IS F
024900     LABEL RECORDS ARE STANDARD
025000     RECORD CONTAINS 190 CHARACTERS
025100     BLOCK CONTAINS 0 RECORDS
025200     DATA RECORD IS OFFBLD-FILE-REC.
025300*    STRUCTURED VIEW IS STILL BUILD-RECORD (COPY MONBLD) -
025400*    ONLY THE FD NAME CHANGES PER PLAYSTYLE.
025500 01  OFFBLD-FILE-REC                PIC X(190).
025600
025700*    PLAYSTYLE 2 - HYPER OFFENSE.
025800 FD  HYPROST-FILE
025900     RECORDING MODE IS F
026000     LABEL RECORDS ARE STANDARD
026100     RECORD CONTAINS 44 CHARACTERS
026200     BLOCK CONTAINS 0 RECORDS
026300     DATA RECORD IS HYPROST-FILE-REC.
026400*    STRUCTURED VIEW IS STILL MON-RECORD (COPY MONROST) -
026500*    ONLY THE FD NAME CHANGES PER PLAYSTYLE.
026600 01  HYPROST-FILE-REC               PIC X(44).
026700 FD  HYPBLD-FILE
026800     RECORDING MODE IS F
026900     LABEL RECORDS ARE STANDARD
027000     RECORD CONTAINS 190 CHARACTERS
027100     BLOCK CONTAINS 0 RECORDS
027200     DATA RECORD IS HYPBLD-FILE-REC.
027300*    STRUCTURED VIEW IS STILL BUILD-RECORD (COPY MONBLD) -
027400*    ONLY THE FD NAME CHANGES PER PLAYSTYLE.
027500 01  HYPBLD-FILE-REC                PIC X(190).
027600
027700*    PLAYSTYLE 3 - BULKY OFFENSE.
027800 FD  BLKROST-FILE
027900     RECORDING MODE IS F
028000     LABEL RECORDS ARE STANDARD
028100     RECORD CONTAINS 44 CHARACTERS
028200     BLOCK CONTAINS 0 RECORDS
028300     DATA RECORD IS BLKROST-FILE-REC.
028400*    STRUCTURED VIEW IS STILL MON-RECORD (COPY MONROST) -
028500*    ONLY THE FD NAME CHANGES PER PLAYSTYLE.
028600 01  BLKROST-FILE-REC               PIC X(44).
028700 FD  BLKBLD-FILE
028800     RECORDING MODE IS F
028900     LABEL RECORDS ARE STANDARD
029000     RECORD CONTAINS 190 CHARACTERS
029100     BLOCK CONTAINS 0 RECORDS
029200     DATA RECORD IS BLKBLD-FILE-REC.
029300*    STRUCTURED VIEW IS STILL BUILD-RECORD (COPY MONBLD) -
029400*    ONLY THE FD NAME CHANGES PER PLAYSTYLE.
029500 01  BLKBLD-FILE-REC                PIC X(190).
029600
029700*    PLAYSTYLE 4 - BALANCE - ALSO USED BY THE STAND-ALONE
029800*    BALANCE-ONLY LOAD MODULE.
029900 FD  BALROST-FILE
030000     RECORDING MODE IS F
030100     LABEL RECORDS ARE STANDARD
030200     RECORD CONTAINS 44 CHARACTERS
030300     BLOCK CONTAINS 0 RECORDS
030400     DATA RECORD IS BALROST-FILE-REC.
030500*    STRUCTURED VIEW IS STILL MON-RECORD (COPY MONROST) -
030600*    ONLY THE FD NAME CHANGES PER PLAYSTYLE.
030700 01  BALROST-FILE-REC               PIC X(44).
030800 FD  BALBLD-FILE
030900     RECORDING MODE IS F
031000     LABEL RECORDS ARE STANDARD
031100     RECORD CONTAINS 190 CHARACTERS
031200     BLOCK CONTAINS 0 RECORDS
031300     DATA RECORD IS BALBLD-FILE-REC.
031400*    STRUCTURED VIEW IS STILL BUILD-RECORD (COPY MONBLD) -
031500*    ONLY THE FD NAME CHANGES PER PLAYSTYLE.
031600 01  BALBLD-FILE-REC                PIC X(190).
031700
031800*    PLAYSTYLE 5 - RAIN.
031900 FD  RANROST-FILE
032000     RECORDING MODE IS F
032100     LABEL RECORDS ARE STANDARD
032200     RECORD CONTAINS 44 CHARACTERS
032300     BLOCK CONTAINS 0 RECORDS
032400     DATA RECORD IS RANROST-FILE-REC.
032500*    STRUCTURED VIEW IS STILL MON-RECORD (COPY MONROST) -
032600*    ONLY THE FD NAME CHANGES PER PLAYSTYLE.
032700 01  RANROST-FILE-REC               PIC X(44).
032800 FD  RANBLD-FILE
032900     RECORDING MODE IS F
033000     LABEL RECORDS ARE STANDARD
033100     RECORD CONTAINS 190 CHARACTERS
033200     BLOCK CONTAINS 0 RECORDS
033300     DATA RECORD IS RANBLD-FILE-REC.
033400*    STRUCTURED VIEW IS STILL BUILD-RECORD (COPY MONBLD) -
033500*    ONLY THE FD NAME CHANGES PER PLAYSTYLE.
033600 01  RANBLD-FILE-REC                PIC X(190).
033700
033800*    PLAYSTYLE 6 - SUN.
033900 FD  SUNROST-FILE
034000     RECORDING MODE IS F
034100     LABEL RECORDS ARE STANDARD
034200     RECORD CONTAINS 44 CHARACTERS
034300     BLOCK CONTAINS 0 RECORDS
034400     DATA RECORD IS SUNROST-FILE-REC.
034500*    STRUCTURED VIEW IS STILL MON-RECORD (COPY MONROST) -
034600*    ONLY THE FD NAME CHANGES PER PLAYSTYLE.
034700 01  SUNROST-FILE-REC               PIC X(44).
034800 FD  SUNBLD-FILE
034900     RECORDING MODE IS F
035000     LABEL RECORDS ARE STANDARD
035100     RECORD CONTAINS 190 CHARACTERS
035200     BLOCK CONTAINS 0 RECORDS
035300     DATA RECORD IS SUNBLD-FILE-REC.
035400*    STRUCTURED VIEW IS STILL BUILD-RECORD (COPY MONBLD) -
035500*    ONLY THE FD NAME CHANGES PER PLAYSTYLE.
035600 01  SUNBLD-FILE-REC                PIC X(190).
035700
035800*    PLAYSTYLE 7 - STALL.
035900 FD  STLROST-FILE
036000     RECORDING MODE IS F
036100     LABEL RECORDS ARE STANDARD
036200     RECORD CONTAINS 44 CHARACTERS
036300     BLOCK CONTAINS 0 RECORDS
036400     DATA RECORD IS STLROST-FILE-REC.
036500*    STRUCTURED VIEW IS STILL MON-RECORD (COPY MONROST) -
036600*    ONLY THE FD NAME CHANGES PER PLAYSTYLE.
036700 01  STLROST-FILE-REC               PIC X(44).
036800 FD  STLBLD-FILE
036900     RECORDING MODE IS F
037000     LABEL RECORDS ARE STANDARD
037100     RECORD CONTAINS 190 CHARACTERS
037200     BLOCK CONTAINS 0 RECORDS
037300     DATA RECORD IS STLBLD-FILE-REC.
037400*    STRUCTURED VIEW IS STILL BUILD-RECORD (COPY MONBLD) -
037500*    ONLY THE FD NAME CHANGES PER PLAYSTYLE.
037600 01  STLBLD-FILE-REC                PIC X(190).
037700
037800** QSAM FILE
037900*    SUMMARY PRINT FILE - ONE LINE PER PLAYSTYLE, SEVEN LINES
038000*    TOTAL PER RUN OF THIS JOB.
038100 FD  FLTRPT-FILE
038200     RECORDING MODE IS F
038300     LABEL RECORDS ARE STANDARD
038400     RECORD CONTAINS 80 CHARACTERS
038500     BLOCK CONTAINS 0 RECORDS
038600     DATA RECORD IS FLTRPT-REC.
038700 01  FLTRPT-REC                     PIC X(80).
038800
038900 WORKING-STORAGE SECTION.
039000
039100******************************************************************
039200*    ONE TWO-DIGIT STATUS CODE PER FILE, SET AFTER EVERY OPEN,
039300*    READ AND WRITE BY THE RUN-TIME, TESTED HERE AGAINST "00"
039400*    (SUCCESSFUL COMPLETION) VIA THE 88-LEVELS BELOW.
039500******************************************************************
039600*    TWO MASTER INPUTS, IN THE SAME ORDER THEY ARE OPENED.
039700 01  WS-FILE-STATUS-CODES.
039800     05  MONROST-STATUS          PIC X(2).
039900         88 MONROST-FOUND        VALUE "00".
040000     05  MONBLD-STATUS           PIC X(2).
040100         88 MONBLD-FOUND         VALUE "00".
040200*    PLAYSTYLE 1 - OFFENSE.
040300     05  OFFROST-STATUS          PIC X(2).
040400         88 OFFROST-FOUND        VALUE "00".
040500     05  OFFBLD-STATUS           PIC X(2).
040600         88 OFFBLD-FOUND         VALUE "00".
040700*    PLAYSTYLE 2 - HYPER OFFENSE.
040800     05  HYPROST-STATUS          PIC X(2).
040900         88 HYPROST-FOUND        VALUE "00".
041000     05  HYPBLD-STATUS           PIC X(2).
041100         88 HYPBLD-FOUND         VALUE "00".
041200*    PLAYSTYLE 3 - BULKY OFFENSE.
041300     05  BLKROST-STATUS          PIC X(2).
041400         88 BLKROST-FOUND        VALUE "00".
041500     05  BLKBLD-STATUS           PIC X(2).
041600         88 BLKBLD-FOUND         VALUE "00".
041700*    PLAYSTYLE 4 - BALANCE.
041800     05  BALROST-STATUS          PIC X(2).
041900         88 BALROST-FOUND        VALUE "00".
042000     05  BALBLD-STATUS           PIC X(2).
042100         88 BALBLD-FOUND         VALUE "00".
042200*    PLAYSTYLE 5 - RAIN.
042300     05  RANROST-STATUS          PIC X(2).
042400         88 RANROST-FOUND        VALUE "00".
042500     05  RANBLD-STATUS           PIC X(2).
042600         88 RANBLD-FOUND         VALUE "00".
042700*    PLAYSTYLE 6 - SUN.
042800     05  SUNROST-STATUS          PIC X(2).
042900         88 SUNROST-FOUND        VALUE "00".
043000     05  SUNBLD-STATUS           PIC X(2).
043100         88 SUNBLD-FOUND         VALUE "00".
043200*    PLAYSTYLE 7 - STALL.
043300     05  STLROST-STATUS          PIC X(2).
043400         88 STLROST-FOUND        VALUE "00".
043500     05  STLBLD-STATUS           PIC X(2).
043600         88 STLBLD-FOUND         VALUE "00".
043700*    THE SHARED REPORT FILE.
043800     05  FLTRPT-STATUS           PIC X(2).
043900         88 FLTRPT-FOUND         VALUE "00".
044000     05  FILLER                  PIC X(02).
044100
044200******************************************************************
044300*    RUN-CONTROL SCALARS, RESTATED AS STANDALONE 77-LEVELS PER
044400*    THE 04/02/04 CHANGE-LOG ENTRY BELOW - EACH CARRIES ITS OWN
044500*    VALUE CLAUSE AND, FOR THE TWO SWITCHES, ITS OWN PAIR OF
044600*    88-LEVEL CONDITION NAMES RIGHT UNDERNEATH IT.
044700******************************************************************
044800*    THE PARAGRAPH CURRENTLY EXECUTING, FOR THE ABEND DISPLAY.
044900 77  PARA-NAME                   PIC X(30) VALUE SPACES.
045000*    TODAY'S DATE, FOR THE START-OF-JOB / END-OF-JOB BANNERS
045100*    ONLY - NOT STORED ON ANY OF THE FOURTEEN OUTPUT FILES.
045200 77  WS-DATE                     PIC 9(06).
045300*    "Y" WHILE 055-READ-NEXT-ROSTER HAS NOT YET HIT END OF FILE.
045400 77  WS-MORE-ROSTER-SW           PIC X(01) VALUE "Y".
045500     88  MORE-ROSTER-RECS        VALUE "Y".
045600     88  NO-MORE-ROSTER-RECS     VALUE "N".
045700*    "Y" WHILE 075-READ-NEXT-BUILD HAS NOT YET HIT END OF FILE.
045800 77  WS-MORE-BUILD-SW            PIC X(01) VALUE "Y".
045900     88  MORE-BUILD-RECS         VALUE "Y".
046000     88  NO-MORE-BUILD-RECS      VALUE "N".
046100
046200*    MON-RECORD / BUILD-RECORD LAYOUTS, SHARED WITH TEAMBLD AND
046300*    BALFLT - SEE THOSE COPYBOOKS FOR THE FIELD-LEVEL NOTES.
046400 COPY MONROST.
046500 COPY MONBLD.
046600*    IN-MEMORY ROSTER TABLE (PRW- PREFIX), WS-ROSTER-CT,
046700*    WS-ROSTER-SUB, WS-BUILD-SUB, WS-FIT-BUILD-CT,
046800*    WS-FIT-BUILD-IDX-TBL, WS-OUT-SEQ, WS-PSTYLE-SUB,
046900*    WS-PSTYLE-MON-CT, WS-MON-CT-ED AND THE SEVEN-PLAYSTYLE
047000*    NAME/FILE-NAME TABLES ALL COME FROM THIS ONE COPYBOOK -
047100*    SEE PSTYWRK ITSELF FOR THE FIELD-LEVEL NOTES.
047200 COPY PSTYWRK.
047300
047400******************************************************************
047500*    WORKING COPIES OF THE OUTPUT RECORD SHAPES - BUILT UP HERE
047600*    BEFORE THE EVALUATE-DRIVEN WRITE TO WHICHEVER PLAYSTYLE'S
047700*    PHYSICAL FILE IS CURRENT (A FD RECORD CANNOT BE SUBSCRIPTED
047800*    BY PLAYSTYLE, SO THE SAME SHAPE IS KEPT HERE AND MOVED OUT).
047900******************************************************************
048000 01  WS-MON-OUT-REC.
048100*    THE QUALIFYING MON'S NAME AND ONE OR TWO TYPES, CARRIED
048200*    STRAIGHT THROUGH FROM THE ROSTER TABLE ENTRY.
048300     05  MOR-NAME                PIC X(20).
048400*    PRIMARY TYPE - EVERY MON HAS ONE.
048500     05  MOR-TYPE-1              PIC X(10).
048600*    SECONDARY TYPE - SPACES WHEN THE MON IS SINGLE-TYPE.
048700     05  MOR-TYPE-2              PIC X(10).
048800*    COUNT OF BUILDS THAT FIT THE CURRENT PLAYSTYLE - NOT THE
048900*    MON'S TOTAL BUILD COUNT ON THE MASTER FILE.
049000     05  MOR-BUILD-CT            PIC 9(02).
049100     05  FILLER                  PIC X(02).
049200 01  WS-BLD-OUT-REC.
049300*    OWNING MON'S NAME, REPEATED ON EVERY BUILD RECORD SO EACH
049400*    SUB-BUILD FILE CAN BE READ WITHOUT REJOINING TO ITS
049500*    SUB-ROSTER FILE.
049600     05  BOR-MON-NAME            PIC X(20).
049700*    RESEQUENCED 1..N WITHIN THE QUALIFYING BUILDS FOR THIS MON
049800*    ONLY - NOT THE BUILD'S ORIGINAL SEQUENCE ON THE MASTER.
049900     05  BOR-SEQ                 PIC 9(02).
050000*    THE SEVEN FIT FLAGS, CARRIED THROUGH UNCHANGED FROM THE
050100*    MASTER BUILD RECORD (NOT JUST THE CURRENT PLAYSTYLE'S FLAG)
050200*    SO A LATER JOB CAN STILL TELL WHICH OTHER PLAYSTYLES THIS
050300*    BUILD FITS.
050400     05  BOR-FIT-FLAGS           PIC X(01) OCCURS 7 TIMES.
050500*    THE BUILD TEXT ITSELF, CARRIED THROUGH UNCHANGED.
050600     05  BOR-TEXT                PIC X(160).
050700*    PAD TO THE 190-BYTE BUILD RECORD WIDTH.
050800     05  FILLER                  PIC X(01).
050900
051000*    ONE-LINE REASON TEXT FOR WHATEVER OPEN FAILURE SENT THIS
051100*    JOB TO 1000-ABEND-RTN - DISPLAYED THERE, THEN THE STEP
051200*    DIES WITH A NONZERO CONDITION CODE VIA THE DIVIDE-BY-ZERO.
051300 01  WS-ABEND-FIELDS.
051400     05  ABEND-REASON            PIC X(40) VALUE SPACES.
051500     05  FILLER                  PIC X(04).
051600
051700******************************************************************
051800*    THE SEVEN PLAYSTYLES, IN THE FIXED ORDER CARRIED BY
051900*    WS-PSTYLE-SUB 1 THROUGH 7 AND BY WS-PSTYLE-NAME-TABLE /
052000*    WS-PSTYLE-FILE-NAME-TABLE IN PSTYWRK - THIS JOB NEVER
052100*    REORDERS THEM, AND NEITHER SHOULD ANY FUTURE CHANGE TO
052200*    THIS PROGRAM, SINCE THE FOURTEEN SELECT/FD ENTRIES ABOVE
052300*    AND THE TWO EVALUATE STATEMENTS BELOW ALL ASSUME THIS
052400*    EXACT NUMBERING:
052500*        1 - OFFENSE        (ALL-OUT ATTACKING BUILDS)
052600*        2 - HYPER OFFENSE  (FASTEST POSSIBLE ATTACKING BUILDS)
052700*        3 - BULKY OFFENSE  (ATTACKING BUILDS WITH STAYING POWER)
052800*        4 - BALANCE        (MIX OF ATTACK AND DEFENSE)
052900*        5 - RAIN           (WEATHER-BASED OFFENSE)
053000*        6 - SUN            (WEATHER-BASED OFFENSE)
053100*        7 - STALL          (DEFENSE-FIRST, WIN BY ATTRITION)
053200*    WHETHER A GIVEN BUILD FITS A GIVEN PLAYSTYLE IS DECIDED
053300*    UPSTREAM OF THIS JOB, AT THE TIME THE BUILD RECORD IS
053400*    KEYED ONTO THE MASTER BUILD FILE - THIS JOB ONLY READS THE
053500*    SEVEN FIT FLAGS ALREADY STAMPED ON EACH BUILD, IT DOES NOT
053600*    RECOMPUTE THEM.
053700******************************************************************
053800*    MAINLINE - OPEN EVERYTHING, LOAD THE TWO MASTER FILES INTO
053900*    MEMORY, THEN PERFORM THE SEVEN-PLAYSTYLE PASS ONCE PER
054000*    PLAYSTYLE BEFORE CLOSING DOWN.
054100******************************************************************
054200 PROCEDURE DIVISION.
054300*    OPEN THE FOURTEEN PLAYSTYLE OUTPUT FILES PLUS THE REPORT
054400*    FILE, AND ZERO THE ROSTER COUNTER.
054500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
054600*    LOAD THE FULL ROSTER MASTER INTO WS-ROSTER-TABLE.
054700     PERFORM 050-LOAD-ROSTER THRU 050-EXIT.
054800*    LOAD THE FULL BUILD MASTER, ATTACHING EACH BUILD TO ITS
054900*    OWNING ROSTER ENTRY.
055000     PERFORM 070-LOAD-BUILDS THRU 070-EXIT.
055100*    RUN THE FILTER PASS ONCE PER PLAYSTYLE, 1 THROUGH 7, IN
055200*    THE SAME FIXED ORDER AS WS-PSTYLE-NAME-TABLE.
055300     PERFORM 100-MAINLINE THRU 100-EXIT
055400         VARYING WS-PSTYLE-SUB FROM 1 BY 1
055500         UNTIL WS-PSTYLE-SUB > 7.
055600*    CLOSE EVERYTHING AND PRINT THE END-OF-JOB BANNER.
055700     PERFORM 900-CLEANUP THRU 900-EXIT.
055800*    RETURN-CODE ZERO TELLS THE JCL STEP THAT FOLLOWS THIS ONE
055900*    IT IS SAFE TO PROCEED - NOTHING IN THIS JOB EVER SETS A
056000*    NONZERO RETURN-CODE ON A NORMAL PATH, ONLY THE DIVIDE-BY-
056100*    ZERO IN 1000-ABEND-RTN DOES THAT, AND ONLY ON A HARD STOP.
056200     MOVE ZERO TO RETURN-CODE.
056300     GOBACK.
056400
056500******************************************************************
056600*    000-HOUSEKEEPING
056700*    START-OF-JOB BANNER, TODAY'S DATE FOR THE BANNERS, AND THE
056800*    OUTPUT FILES THIS JOB OWNS OUTRIGHT (THE TWO MASTER INPUTS
056900*    ARE OPENED LATER, ONE AT A TIME, BY THE PARAGRAPH THAT
057000*    ACTUALLY READS EACH ONE).
057100******************************************************************
057200 000-HOUSEKEEPING.
057300*    PARA-NAME IS KEPT CURRENT THROUGHOUT THIS PROGRAM SO
057400*    1000-ABEND-RTN CAN TELL OPERATIONS WHICH PARAGRAPH WAS
057500*    RUNNING WHEN THE JOB WENT DOWN.
057600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
057700     DISPLAY "******** BEGIN JOB PSTYFLT ********".
057800*    WS-DATE IS DISPLAY-ONLY ON THE START/END BANNERS - NONE OF
057900*    THE FOURTEEN OUTPUT FILES CARRIES A DATE FIELD.
058000     ACCEPT WS-DATE FROM DATE.
058100*    ALL SEVEN PLAYSTYLE OUTPUT PAIRS PLUS THE REPORT FILE ARE
058200*    OPENED TOGETHER HERE, SINCE ALL SEVEN ARE WRITTEN TO ON
058300*    EVERY PASS OF THE PLAYSTYLE LOOP BELOW.
058400*    PLAYSTYLE 1 - OFFENSE.
058500     OPEN OUTPUT OFFROST-FILE  OFFBLD-FILE
058600*    PLAYSTYLE 2 - HYPER OFFENSE.
058700                 HYPROST-FILE  HYPBLD-FILE
058800*    PLAYSTYLE 3 - BULKY OFFENSE.
058900                 BLKROST-FILE  BLKBLD-FILE
059000*    PLAYSTYLE 4 - BALANCE.
059100                 BALROST-FILE  BALBLD-FILE
059200*    PLAYSTYLE 5 - RAIN.
059300                 RANROST-FILE  RANBLD-FILE
059400*    PLAYSTYLE 6 - SUN.
059500                 SUNROST-FILE  SUNBLD-FILE
059600*    PLAYSTYLE 7 - STALL.
059700                 STLROST-FILE  STLBLD-FILE
059800*    THE SHARED ONE-LINE-PER-PLAYSTYLE REPORT FILE.
059900                 FLTRPT-FILE.
060000*    A FAILED OPEN HERE IS AN ENVIRONMENT/ALLOCATION PROBLEM,
060100*    NOT A DATA PROBLEM - TESTING THE FIRST PAIR IS ENOUGH
060200*    SINCE ALL FOURTEEN OUTPUT FILES LIVE ON THE SAME VOLUME
060300*    AND ARE ALLOCATED BY THE SAME JCL STEP.
060400     IF NOT OFFROST-FOUND OR NOT OFFBLD-FOUND
060500         MOVE "** UNABLE TO OPEN PLAYSTYLE OUTPUT FILES"
060600             TO ABEND-REASON
060700         GO TO 1000-ABEND-RTN.
060800*    WS-ROSTER-CT (IN PSTYWRK) TRACKS HOW MANY ROSTER ENTRIES
060900*    ARE CURRENTLY LOADED - MUST BE ZEROED HERE IN CASE THIS
061000*    STEP EVER RUNS IN A REGION THAT WAS NOT FRESHLY ALLOCATED.
061100     MOVE 0 TO WS-ROSTER-CT.
061200 000-EXIT.
061300     EXIT.
061400
061500******************************************************************
061600*    LOAD THE MASTER ROSTER INTO WS-ROSTER-TABLE.  UNLIKE
061700*    TEAMBLD, A BLANK PRIMARY TYPE DOES NOT DROP THE MON HERE -
061800*    THE OLD RULE ABOUT DROPPING BLANK-TYPE MONS DOES NOT APPLY
061900*    TO THIS JOB - A BLANK-TYPE MON WITH A FITTING BUILD STILL
062000*    GOES OUT ON THE SUB-ROSTER.
062100******************************************************************
062200 050-LOAD-ROSTER.
062300     MOVE "050-LOAD-ROSTER" TO PARA-NAME.
062400*    THIS FILE IS OPENED HERE, NOT IN 000-HOUSEKEEPING, AND
062500*    CLOSED BELOW THE MOMENT IT IS FULLY READ - IT IS NOT HELD
062600*    OPEN FOR THE LIFE OF THE JOB.
062700     OPEN INPUT MONROST-FILE.
062800     IF NOT MONROST-FOUND
062900         MOVE "** UNABLE TO OPEN MONROST FILE" TO ABEND-REASON
063000         GO TO 1000-ABEND-RTN.
063100*    PRIME THE READ, THEN LOOP UNTIL END OF FILE - THE USUAL
063200*    READ-AHEAD PATTERN USED THROUGHOUT THIS SHOP'S SEQUENTIAL
063300*    FILE PROCESSING.
063400     PERFORM 055-READ-NEXT-ROSTER THRU 055-EXIT.
063500     PERFORM 060-STORE-ONE-ROSTER THRU 060-EXIT
063600         UNTIL NO-MORE-ROSTER-RECS.
063700     CLOSE MONROST-FILE.
063800 050-EXIT.
063900     EXIT.
064000
064100*    READ ONE ROSTER RECORD; FLIP THE SWITCH ON END OF FILE SO
064200*    THE CALLING PERFORM...UNTIL ABOVE STOPS LOOPING.
064300 055-READ-NEXT-ROSTER.
064400*    READ...INTO MOVES THE RAW FD BUFFER STRAIGHT INTO THE
064500*    STRUCTURED MON-RECORD LAYOUT FROM COPY MONROST IN ONE STEP.
064600*    THE AT END CLAUSE BELOW IS THE ONLY PLACE MONROST-STATUS
064700*    IS NOT ALSO CHECKED - A HARD READ ERROR ON THIS FILE, AS
064800*    OPPOSED TO END OF FILE, IS NOT EXPECTED ON A SEQUENTIAL
064900*    PASS OF A FRESHLY-OPENED FILE AND IS NOT TRAPPED SEPARATELY.
065000     READ MONROST-FILE INTO MON-RECORD
065100         AT END
065200         MOVE "N" TO WS-MORE-ROSTER-SW
065300         GO TO 055-EXIT.
065400 055-EXIT.
065500     EXIT.
065600
065700*    APPEND ONE ROSTER RECORD TO WS-ROSTER-TABLE AND PRIME THE
065800*    NEXT READ.  MON-BUILD-CT ON THE MASTER IS NOT CARRIED
065900*    FORWARD - PRW-BUILD-CT IS REBUILT FROM SCRATCH AS
066000*    070-LOAD-BUILDS ATTACHES EACH BUILD BELOW.
066100 060-STORE-ONE-ROSTER.
066200*    WS-ROSTER-CT DOUBLES AS THE SUBSCRIPT FOR THE NEWLY
066300*    APPENDED ENTRY - BUMP IT FIRST, THEN FILL THE SLOT IT
066400*    NOW POINTS AT.
066500     ADD 1 TO WS-ROSTER-CT.
066600     MOVE MON-NAME     TO PRW-NAME(WS-ROSTER-CT).
066700     MOVE MON-TYPE-1   TO PRW-TYPE-1(WS-ROSTER-CT).
066800*    MOR-TYPE-2/PRW-TYPE-2 IS SPACES FOR A SINGLE-TYPE MON - NO
066900*    SPECIAL-CASE LOGIC NEEDED, THE GROUP MOVE CARRIES THE
067000*    BLANK THROUGH AS-IS.
067100     MOVE MON-TYPE-2   TO PRW-TYPE-2(WS-ROSTER-CT).
067200     MOVE 0            TO PRW-BUILD-CT(WS-ROSTER-CT).
067300     PERFORM 055-READ-NEXT-ROSTER THRU 055-EXIT.
067400 060-EXIT.
067500     EXIT.
067600
067700******************************************************************
067800*    LOAD THE BUILD FILE, ATTACHING EACH BUILD (TEXT AND ITS
067900*    SEVEN FIT FLAGS) TO ITS OWNING ROSTER ENTRY.  SAME FORWARD-
068000*    ONLY POINTER SCHEME AS TEAMBLD'S 150-LOAD-BUILDS, BUT NO
068100*    MONS ARE EVER SKIPPED HERE SO THE POINTER NEVER HAS TO
068200*    JUMP OVER A GAP.
068300******************************************************************
068400 070-LOAD-BUILDS.
068500     MOVE "070-LOAD-BUILDS" TO PARA-NAME.
068600     OPEN INPUT MONBLD-FILE.
068700     IF NOT MONBLD-FOUND
068800         MOVE "** UNABLE TO OPEN MONBLD FILE" TO ABEND-REASON
068900         GO TO 1000-ABEND-RTN.
069000*    START THE FORWARD-SCAN POINTER AT THE FIRST ROSTER ENTRY -
069100*    IT ONLY EVER ADVANCES FROM HERE, NEVER BACKS UP.
069200     MOVE 1 TO WS-ROSTER-SUB.
069300     PERFORM 075-READ-NEXT-BUILD THRU 075-EXIT.
069400     PERFORM 080-ATTACH-ONE-BUILD THRU 080-EXIT
069500         UNTIL NO-MORE-BUILD-RECS.
069600     CLOSE MONBLD-FILE.
069700 070-EXIT.
069800     EXIT.
069900
070000*    READ ONE BUILD RECORD; FLIP THE SWITCH ON END OF FILE.
070100 075-READ-NEXT-BUILD.
070200*    SAME READ...INTO IDIOM AS 055- ABOVE, THIS TIME AGAINST
070300*    COPY MONBLD'S BUILD-RECORD LAYOUT.
070400     READ MONBLD-FILE INTO BUILD-RECORD
070500         AT END
070600         MOVE "N" TO WS-MORE-BUILD-SW
070700         GO TO 075-EXIT.
070800 075-EXIT.
070900     EXIT.
071000
071100*    ADVANCE WS-ROSTER-SUB UNTIL IT POINTS AT THIS BUILD'S
071200*    OWNING MON (OR RUNS OFF THE END OF THE TABLE, WHICH WOULD
071300*    MEAN THE TWO FILES HAVE FALLEN OUT OF STEP), THEN ATTACH
071400*    THE BUILD AND PRIME THE NEXT READ.
071500 080-ATTACH-ONE-BUILD.
071600*    WS-ROSTER-SUB IS NOT RESET BETWEEN BUILDS - IT ONLY EVER
071700*    MOVES FORWARD, WHICH IS WHAT MAKES THE MATCH FAST BUT ALSO
071800*    WHAT MAKES THE SAME-MON-ORDER ASSUMPTION MANDATORY.
071900     PERFORM 085-FIND-ROSTER-ENTRY THRU 085-EXIT
072000         UNTIL PRW-NAME(WS-ROSTER-SUB) = BLD-MON-NAME
072100         OR WS-ROSTER-SUB > WS-ROSTER-CT.
072200*    IF THE SCAN RAN OFF THE END OF THE TABLE THE BUILD'S
072300*    OWNING MON WAS NOT FOUND ON THE ROSTER - THE BUILD IS
072400*    SIMPLY DROPPED RATHER THAN ABENDING THE JOB, SINCE A
072500*    ROSTER/BUILD MISMATCH OF THIS KIND IS A DATA PROBLEM ON
072600*    THE UPSTREAM MASTER, NOT SOMETHING THIS JOB CAN FIX.
072700     IF WS-ROSTER-SUB <= WS-ROSTER-CT
072800         PERFORM 090-STORE-ONE-BUILD THRU 090-EXIT.
072900     PERFORM 075-READ-NEXT-BUILD THRU 075-EXIT.
073000 080-EXIT.
073100     EXIT.
073200
073300*    ONE STEP OF THE FORWARD SCAN DESCRIBED ABOVE - ADVANCES
073400*    WS-ROSTER-SUB BY EXACTLY ONE ENTRY PER CALL SO THE
073500*    CONTROLLING PERFORM...UNTIL IN 080- CAN RE-TEST THE STOP
073600*    CONDITION BETWEEN EACH STEP.
073700 085-FIND-ROSTER-ENTRY.
073800*    A NO-OP WHEN THE CURRENT ENTRY ALREADY MATCHES - THE
073900*    CONTROLLING PERFORM...UNTIL IN 080- STOPS THE LOOP ON THE
074000*    VERY NEXT TEST, SO THIS PARAGRAPH NEVER NEEDS TO CHECK THE
074100*    STOP CONDITION ITSELF.
074200     IF PRW-NAME(WS-ROSTER-SUB) NOT = BLD-MON-NAME
074300         ADD 1 TO WS-ROSTER-SUB.
074400 085-EXIT.
074500     EXIT.
074600
074700*    COPY THE BUILD TEXT AND ALL SEVEN FIT FLAGS INTO THE NEXT
074800*    BUILD SLOT FOR THIS ROSTER ENTRY - THE SEVEN MOVES ARE
074900*    WRITTEN OUT LONGHAND RATHER THAN A SUBSCRIPTED PERFORM...
075000*    VARYING BECAUSE THE SOURCE AND TARGET SUBSCRIPTS DO NOT
075100*    LINE UP (SOURCE IS A FLAT TABLE OF 7, TARGET IS THE THIRD
075200*    DIMENSION OF A LARGER ROSTER-BY-BUILD-BY-PLAYSTYLE TABLE).
075300 090-STORE-ONE-BUILD.
075400*    BUMP THE RUNNING BUILD COUNT FOR THIS ROSTER ENTRY AND
075500*    POINT WS-BUILD-SUB AT THE NEXT FREE SLOT IN ITS TABLE.
075600     ADD 1 TO PRW-BUILD-CT(WS-ROSTER-SUB).
075700     MOVE PRW-BUILD-CT(WS-ROSTER-SUB) TO WS-BUILD-SUB.
075800*    BLD-TEXT IS THE FREE-FORM BUILD DESCRIPTION STORED AS-IS ON
075900*    THE MASTER BUILD FILE - NOTHING IN THIS PARAGRAPH PARSES
076000*    OR REFORMATS IT.
076100     MOVE BLD-TEXT TO PRW-BUILD-TEXT(WS-ROSTER-SUB WS-BUILD-SUB).
076200*    FIT FLAG 1 OF 7 - OFFENSE.
076300     MOVE BLD-FIT-TBL(1) TO PRW-BUILD-FIT(WS-ROSTER-SUB
076400                                           WS-BUILD-SUB 1).
076500*    FIT FLAG 2 OF 7 - HYPER OFFENSE.
076600     MOVE BLD-FIT-TBL(2) TO PRW-BUILD-FIT(WS-ROSTER-SUB
076700                                           WS-BUILD-SUB 2).
076800*    FIT FLAG 3 OF 7 - BULKY OFFENSE.
076900     MOVE BLD-FIT-TBL(3) TO PRW-BUILD-FIT(WS-ROSTER-SUB
077000                                           WS-BUILD-SUB 3).
077100*    FIT FLAG 4 OF 7 - BALANCE.
077200     MOVE BLD-FIT-TBL(4) TO PRW-BUILD-FIT(WS-ROSTER-SUB
077300                                           WS-BUILD-SUB 4).
077400*    FIT FLAG 5 OF 7 - RAIN.
077500     MOVE BLD-FIT-TBL(5) TO PRW-BUILD-FIT(WS-ROSTER-SUB
077600                                           WS-BUILD-SUB 5).
077700*    FIT FLAG 6 OF 7 - SUN.
077800     MOVE BLD-FIT-TBL(6) TO PRW-BUILD-FIT(WS-ROSTER-SUB
077900                                           WS-BUILD-SUB 6).
078000*    FIT FLAG 7 OF 7 - STALL.
078100     MOVE BLD-FIT-TBL(7) TO PRW-BUILD-FIT(WS-ROSTER-SUB
078200                                           WS-BUILD-SUB 7).
078300 090-EXIT.
078400     EXIT.
078500
078600******************************************************************
078700*    ONE PASS OF THE PLAYSTYLE LOOP - SCAN EVERY ROSTER ENTRY,
078800*    WRITE THE QUALIFYING MONS AND BUILDS FOR THIS PLAYSTYLE,
078900*    THEN PRINT THE COUNT LINE.
079000******************************************************************
079100 100-MAINLINE.
079200     MOVE "100-MAINLINE" TO PARA-NAME.
079300*    WS-PSTYLE-MON-CT COUNTS HOW MANY MONS QUALIFIED FOR THE
079400*    CURRENT PLAYSTYLE, FOR THE "CREATED ... WITH N MONS ..."
079500*    LINE WRITTEN BELOW - RESET AT THE TOP OF EVERY PASS.
079600     MOVE 0 TO WS-PSTYLE-MON-CT.
079700*    ONE ROSTER ENTRY AT A TIME, WHOLE TABLE, NO EARLY EXIT -
079800*    THIS PARAGRAPH IS PERFORMED ONCE PER PLAYSTYLE, SO THE
079900*    TABLE IS WALKED SEVEN TIMES OVER THE WHOLE JOB, ONCE PER
080000*    VALUE OF WS-PSTYLE-SUB.
080100     PERFORM 120-PROCESS-ONE-MON THRU 120-EXIT
080200         VARYING WS-ROSTER-SUB FROM 1 BY 1
080300         UNTIL WS-ROSTER-SUB > WS-ROSTER-CT.
080400*    ONE REPORT LINE PER PASS OF THIS PARAGRAPH, SEVEN LINES
080500*    TOTAL FOR THE WHOLE JOB.
080600     PERFORM 180-EMIT-FILTER-REPORT THRU 180-EXIT.
080700 100-EXIT.
080800     EXIT.
080900
081000*    TEST EVERY BUILD FOR THIS MON AGAINST THE CURRENT
081100*    PLAYSTYLE'S FIT FLAG; IF ANY FIT, WRITE THE MON AND ITS
081200*    FITTING BUILDS OUT - SEE TKT-0160 (A MON WITH NO FITTING
081300*    BUILDS MUST NOT APPEAR ON THE SUB-ROSTER).
081400 120-PROCESS-ONE-MON.
081500*    WS-FIT-BUILD-CT AND WS-FIT-BUILD-IDX-TBL ARE BOTH RESET
081600*    PER MON - THEY ONLY EVER HOLD THE CURRENT ROSTER ENTRY'S
081700*    FITTING BUILDS, NOT A RUNNING JOB-WIDE TOTAL.
081800     MOVE 0 TO WS-FIT-BUILD-CT.
081900*    PRW-BUILD-CT(WS-ROSTER-SUB) IS THE ACTUAL NUMBER OF BUILDS
082000*    070-LOAD-BUILDS ATTACHED TO THIS MON - NOT A FIXED 7 OR
082100*    ANY OTHER CONSTANT, SO A MON WITH FEWER BUILDS THAN ANOTHER
082200*    IS NOT OVER-SCANNED.
082300     PERFORM 130-TEST-ONE-BUILD THRU 130-EXIT
082400         VARYING WS-BUILD-SUB FROM 1 BY 1
082500         UNTIL WS-BUILD-SUB > PRW-BUILD-CT(WS-ROSTER-SUB).
082600*    A MON WITH ZERO FITTING BUILDS IS SIMPLY SKIPPED - IT NEVER
082700*    APPEARS ON ANY OF THE FOURTEEN OUTPUT FILES FOR THIS PASS.
082800     IF WS-FIT-BUILD-CT > 0
082900         PERFORM 150-WRITE-QUALIFYING-BUILDS THRU 150-EXIT
083000         ADD 1 TO WS-PSTYLE-MON-CT.
083100 120-EXIT.
083200     EXIT.
083300
083400*    ONE BUILD'S FIT-FLAG TEST AGAINST THE CURRENT PLAYSTYLE -
083500*    RECORD ITS INDEX IN WS-FIT-BUILD-IDX-TBL IF IT FITS, SO
083600*    170- BELOW CAN FIND THE ORIGINAL BUILD SLOT AGAIN WITHOUT
083700*    RE-SCANNING.
083800 130-TEST-ONE-BUILD.
083900*    WS-PSTYLE-SUB IS THE PERFORM...VARYING CONTROL VARIABLE
084000*    FROM THE PROCEDURE DIVISION MAINLINE - 1 THROUGH 7.
084100     IF PRW-BUILD-FIT(WS-ROSTER-SUB WS-BUILD-SUB
084200                       WS-PSTYLE-SUB) = "Y"
084300         ADD 1 TO WS-FIT-BUILD-CT
084400         MOVE WS-BUILD-SUB TO WS-FIT-BUILD-IDX(WS-FIT-BUILD-CT).
084500 130-EXIT.
084600     EXIT.
084700
084800******************************************************************
084900*    A QUALIFYING MON GETS ONE MON RECORD (BUILD-CT SET TO THE
085000*    NUMBER OF FITTING BUILDS) AND ONE BUILD RECORD PER FITTING
085100*    BUILD, RESEQUENCED 1..N IN ORIGINAL ORDER - SEE TKT-0160.
085200*    THIS IS THE SAME PAIR-OF-WRITES SHAPE USED BY THE BALANCE-
085300*    ONLY LOAD MODULE'S EQUIVALENT PARAGRAPH, JUST DRIVEN HERE
085400*    BY WS-PSTYLE-SUB INSTEAD OF A HARD-CODED CONSTANT.
085500******************************************************************
085600 150-WRITE-QUALIFYING-BUILDS.
085700*    ONE MON RECORD PER QUALIFYING MON - MOR-BUILD-CT HOLDS THE
085800*    COUNT OF FITTING BUILDS FOR THE CURRENT PLAYSTYLE ONLY.
085900     MOVE PRW-NAME(WS-ROSTER-SUB)   TO MOR-NAME.
086000     MOVE PRW-TYPE-1(WS-ROSTER-SUB) TO MOR-TYPE-1.
086100     MOVE PRW-TYPE-2(WS-ROSTER-SUB) TO MOR-TYPE-2.
086200     MOVE WS-FIT-BUILD-CT           TO MOR-BUILD-CT.
086300     PERFORM 160-WRITE-ONE-MON-REC THRU 160-EXIT.
086400*    ONE BUILD RECORD PER FITTING BUILD, RESEQUENCED 1..N BY
086500*    WS-OUT-SEQ - NOT THE BUILD'S ORIGINAL SLOT NUMBER, WHICH
086600*    MAY SKIP OVER NON-FITTING BUILDS.
086700     PERFORM 170-WRITE-ONE-BUILD-REC THRU 170-EXIT
086800         VARYING WS-OUT-SEQ FROM 1 BY 1
086900         UNTIL WS-OUT-SEQ > WS-FIT-BUILD-CT.
087000 150-EXIT.
087100     EXIT.
087200
087300*    A FD RECORD CANNOT BE SUBSCRIPTED BY PLAYSTYLE, SO THE
087400*    EVALUATE BELOW PICKS THE ONE PHYSICAL SUB-ROSTER FILE THAT
087500*    MATCHES THE CURRENT PASS OF THE PLAYSTYLE LOOP.
087600 160-WRITE-ONE-MON-REC.
087700     EVALUATE WS-PSTYLE-SUB
087800*        PLAYSTYLE 1 - OFFENSE.
087900         WHEN 1  WRITE OFFROST-FILE-REC  FROM WS-MON-OUT-REC
088000*        PLAYSTYLE 2 - HYPER OFFENSE.
088100         WHEN 2  WRITE HYPROST-FILE-REC  FROM WS-MON-OUT-REC
088200*        PLAYSTYLE 3 - BULKY OFFENSE.
088300         WHEN 3  WRITE BLKROST-FILE-REC  FROM WS-MON-OUT-REC
088400*        PLAYSTYLE 4 - BALANCE.
088500         WHEN 4  WRITE BALROST-FILE-REC  FROM WS-MON-OUT-REC
088600*        PLAYSTYLE 5 - RAIN.
088700         WHEN 5  WRITE RANROST-FILE-REC  FROM WS-MON-OUT-REC
088800*        PLAYSTYLE 6 - SUN.
088900         WHEN 6  WRITE SUNROST-FILE-REC  FROM WS-MON-OUT-REC
089000*        PLAYSTYLE 7 - STALL.
089100         WHEN 7  WRITE STLROST-FILE-REC  FROM WS-MON-OUT-REC
089200     END-EVALUATE.
089300 160-EXIT.
089400     EXIT.
089500
089600*    SAME RESEQUENCING IDIOM AS THE BALANCE-ONLY LOAD MODULE'S
089700*    OWN 170- PARAGRAPH, PLUS THE EVALUATE TO ROUTE THE WRITE TO
089800*    THE CORRECT SUB-BUILD FILE FOR THE CURRENT PLAYSTYLE.
089900 170-WRITE-ONE-BUILD-REC.
090000*    WS-FIT-BUILD-IDX(WS-OUT-SEQ) WAS RECORDED BACK IN 130- AT
090100*    THE TIME THIS BUILD PASSED THE FIT TEST, SO THE ORIGINAL
090200*    BUILD SLOT CAN BE RELOCATED HERE WITHOUT RE-SCANNING.
090300     MOVE PRW-NAME(WS-ROSTER-SUB)    TO BOR-MON-NAME.
090400     MOVE WS-OUT-SEQ                 TO BOR-SEQ.
090500     MOVE WS-FIT-BUILD-IDX(WS-OUT-SEQ) TO WS-BUILD-SUB.
090600*    FIT FLAG 1 OF 7 - OFFENSE.
090700     MOVE PRW-BUILD-FIT(WS-ROSTER-SUB WS-BUILD-SUB 1)
090800         TO BOR-FIT-FLAGS(1).
090900*    FIT FLAG 2 OF 7 - HYPER OFFENSE.
091000     MOVE PRW-BUILD-FIT(WS-ROSTER-SUB WS-BUILD-SUB 2)
091100         TO BOR-FIT-FLAGS(2).
091200*    FIT FLAG 3 OF 7 - BULKY OFFENSE.
091300     MOVE PRW-BUILD-FIT(WS-ROSTER-SUB WS-BUILD-SUB 3)
091400         TO BOR-FIT-FLAGS(3).
091500*    FIT FLAG 4 OF 7 - BALANCE.
091600     MOVE PRW-BUILD-FIT(WS-ROSTER-SUB WS-BUILD-SUB 4)
091700         TO BOR-FIT-FLAGS(4).
091800*    FIT FLAG 5 OF 7 - RAIN.
091900     MOVE PRW-BUILD-FIT(WS-ROSTER-SUB WS-BUILD-SUB 5)
092000         TO BOR-FIT-FLAGS(5).
092100*    FIT FLAG 6 OF 7 - SUN.
092200     MOVE PRW-BUILD-FIT(WS-ROSTER-SUB WS-BUILD-SUB 6)
092300         TO BOR-FIT-FLAGS(6).
092400*    FIT FLAG 7 OF 7 - STALL.
092500     MOVE PRW-BUILD-FIT(WS-ROSTER-SUB WS-BUILD-SUB 7)
092600         TO BOR-FIT-FLAGS(7).
092700*    THE BUILD TEXT ITSELF - CARRIED THROUGH VERBATIM.
092800     MOVE PRW-BUILD-TEXT(WS-ROSTER-SUB WS-BUILD-SUB) TO BOR-TEXT.
092900     EVALUATE WS-PSTYLE-SUB
093000*        PLAYSTYLE 1 - OFFENSE.
093100         WHEN 1  WRITE OFFBLD-FILE-REC  FROM WS-BLD-OUT-REC
093200*        PLAYSTYLE 2 - HYPER OFFENSE.
093300         WHEN 2  WRITE HYPBLD-FILE-REC  FROM WS-BLD-OUT-REC
093400*        PLAYSTYLE 3 - BULKY OFFENSE.
093500         WHEN 3  WRITE BLKBLD-FILE-REC  FROM WS-BLD-OUT-REC
093600*        PLAYSTYLE 4 - BALANCE.
093700         WHEN 4  WRITE BALBLD-FILE-REC  FROM WS-BLD-OUT-REC
093800*        PLAYSTYLE 5 - RAIN.
093900         WHEN 5  WRITE RANBLD-FILE-REC  FROM WS-BLD-OUT-REC
094000*        PLAYSTYLE 6 - SUN.
094100         WHEN 6  WRITE SUNBLD-FILE-REC  FROM WS-BLD-OUT-REC
094200*        PLAYSTYLE 7 - STALL.
094300         WHEN 7  WRITE STLBLD-FILE-REC  FROM WS-BLD-OUT-REC
094400     END-EVALUATE.
094500 170-EXIT.
094600     EXIT.
094700
094800******************************************************************
094900*    THIS JOB'S REPORT LINE WORDING - SEE THE BALANCE-ONLY LOAD
095000*    MODULE FOR THE SLIGHTLY DIFFERENT WORDING USED ON ITS OWN
095100*    STAND-ALONE PASS.
095200******************************************************************
095300 180-EMIT-FILTER-REPORT.
095400*    BLANK THE WHOLE 80-BYTE PRINT LINE FIRST SO ANY BYTES PAST
095500*    THE END OF THE STRING RESULT STAY SPACE-FILLED.
095600     MOVE SPACES TO FLTRPT-REC.
095700*    WS-MON-CT-ED IS THE NUMERIC-EDITED FORM OF WS-PSTYLE-MON-CT
095800*    USED SO THE STRING BELOW CAN DELIMIT ON A TRAILING SPACE
095900*    INSTEAD OF HAVING TO TRIM LEADING ZEROES ITSELF.
096000     MOVE WS-PSTYLE-MON-CT TO WS-MON-CT-ED.
096100*    PSTYLE-FILE-NAME/PSTYLE-NAME ARE BOTH SUBSCRIPTED BY
096200*    WS-PSTYLE-SUB, THE SAME CONTROL VARIABLE DRIVING THE WHOLE
096300*    100-MAINLINE PASS - NO SEPARATE PLAYSTYLE LOOKUP IS NEEDED
096400*    HERE.
096500     STRING "Created " DELIMITED BY SIZE
096600            PSTYLE-FILE-NAME(WS-PSTYLE-SUB) DELIMITED BY SPACE
096700            " with " DELIMITED BY SIZE
096800            WS-MON-CT-ED DELIMITED BY SIZE
096900            " mons for " DELIMITED BY SIZE
097000            PSTYLE-NAME(WS-PSTYLE-SUB) DELIMITED BY SPACE
097100            " teams." DELIMITED BY SIZE
097200         INTO FLTRPT-REC.
097300*    ONE COPY TO THE PRINT FILE, ONE TO THE JOB LOG - OPERATIONS
097400*    CHECKS THE LOG FIRST, THE PRINT FILE ONLY IF THE LOG LINE
097500*    LOOKS WRONG.
097600     WRITE FLTRPT-REC.
097700     DISPLAY FLTRPT-REC.
097800 180-EXIT.
097900     EXIT.
098000
098100*    CLOSE THE FOURTEEN PLAYSTYLE OUTPUT FILES PLUS THE REPORT
098200*    FILE.  THE TWO MASTER INPUTS ARE CLOSED IN THEIR OWN LOAD
098300*    PARAGRAPHS (050-/070-) RIGHT AFTER EACH IS FULLY READ, NOT
098400*    HELD OPEN UNTIL HERE.
098500 700-CLOSE-FILES.
098600     MOVE "700-CLOSE-FILES" TO PARA-NAME.
098700*    PLAYSTYLE 1 - OFFENSE.
098800     CLOSE OFFROST-FILE  OFFBLD-FILE
098900*    PLAYSTYLE 2 - HYPER OFFENSE.
099000           HYPROST-FILE  HYPBLD-FILE
099100*    PLAYSTYLE 3 - BULKY OFFENSE.
099200           BLKROST-FILE  BLKBLD-FILE
099300*    PLAYSTYLE 4 - BALANCE.
099400           BALROST-FILE  BALBLD-FILE
099500*    PLAYSTYLE 5 - RAIN.
099600           RANROST-FILE  RANBLD-FILE
099700*    PLAYSTYLE 6 - SUN.
099800           SUNROST-FILE  SUNBLD-FILE
099900*    PLAYSTYLE 7 - STALL.
100000           STLROST-FILE  STLBLD-FILE
100100*    THE SHARED ONE-LINE-PER-PLAYSTYLE REPORT FILE.
100200           FLTRPT-FILE.
100300 700-EXIT.
100400     EXIT.
100500
100600*    NORMAL END-OF-JOB - CLOSE EVERYTHING STILL OPEN AND PRINT
100700*    THE END-OF-JOB BANNER OPERATIONS LOOKS FOR IN THE JOB LOG.
100800 900-CLEANUP.
100900     MOVE "900-CLEANUP" TO PARA-NAME.
101000*    700-CLOSE-FILES IS SHARED WITH WHATEVER EVENTUAL ERROR PATH
101100*    MIGHT NEED A CLEAN CLOSE-DOWN WITHOUT REPEATING THE FULL
101200*    FOURTEEN-FILE LIST A SECOND TIME IN THIS PARAGRAPH.
101300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
101400     DISPLAY "******** NORMAL END OF JOB PSTYFLT ********".
101500 900-EXIT.
101600     EXIT.
101700
101800*    COMMON ABEND EXIT - DISPLAY THE REASON TEXT SET BY WHICHEVER
101900*    PARAGRAPH FAILED, THEN FORCE A NONZERO CONDITION CODE WITH
102000*    A DELIBERATE DIVIDE BY ZERO SO THE STEP SHOWS ABENDED IN
102100*    THE JOB LOG RATHER THAN A QUIET RETURN-CODE-ZERO FINISH.
102200*    NO FILES ARE EXPLICITLY CLOSED HERE - AN ABEND OF THIS KIND
102300*    HAPPENS DURING AN OPEN, BEFORE THE REST OF THE RUN HAS
102400*    ALLOCATED ANYTHING WORTH CLOSING DOWN CLEANLY.
102500 1000-ABEND-RTN.
102600*    WHICHEVER OPEN FAILED ALREADY MOVED ITS OWN MESSAGE TEXT
102700*    INTO ABEND-REASON BEFORE BRANCHING HERE VIA GO TO.
102800     DISPLAY ABEND-REASON UPON CONSOLE.
102900     DISPLAY "*** ABNORMAL END OF JOB-PSTYFLT ***" UPON CONSOLE.
103000*    THIS NEVER EXECUTES AS ANYTHING BUT A DELIBERATE CRASH -
103100*    DIVIDING ZERO INTO 1 RAISES A SIZE ERROR CONDITION THE
103200*    RUN-TIME CANNOT IGNORE, WHICH IS THE ONLY RELIABLE WAY ON
103300*    THIS SHOP'S COMPILER TO FORCE A NONZERO CONDITION CODE.
103400     DIVIDE ZERO INTO 1.
