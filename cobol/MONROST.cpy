000100******************************************************************
000200* MONROST  -  MASTER / SUB-ROSTER MON RECORD
000300*    COPYBOOK FOR THE COMPETITIVE TEAM-SELECTION ROSTER.
000400*    ONE ENTRY PER MON.  READ BY TEAMBLD, PSTYFLT, BALFLT.
000500*    ALSO THE LAYOUT WRITTEN BY PSTYFLT/BALFLT FOR EACH
000600*    PLAYSTYLE SUB-ROSTER FILE.
000700*
000800* 01/23/88  JDS  ORIGINAL LAYOUT FOR THE ROSTER EXTRACT JOB.      INIT8801
000900* 09/02/97  RCL  ADDED MON-BUILD-CT SO THE FILTER STEP CAN        TKT-0142
001000*               CARRY A REBUILT BUILD COUNT WITHOUT RE-READING
001100*               THE BUILD FILE ON A LATER PASS.
001200* 01/06/99  RCL  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,      TKT-0199
001300*               NO CHANGE REQUIRED.
001400* 05/02/01  MBH  REVIEWED MON-BUILD-CT AGAINST THE TEN-BUILD      TKT-0225
001500*               PER-MON LIMIT IN THE WORK TABLES - PIC 9(02)
001600*               ALREADY COVERS IT, NO CHANGE REQUIRED.
001700******************************************************************
001800 01  MON-RECORD.
001900     05  MON-NAME                PIC X(20).
002000     05  MON-TYPE-1              PIC X(10).
002100     05  MON-TYPE-2              PIC X(10).
002200     05  MON-BUILD-CT            PIC 9(02).
002300     05  FILLER                  PIC X(02).
