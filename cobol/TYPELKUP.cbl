000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TYPELKUP.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/03/86.
000700 DATE-COMPILED. 06/03/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* TYPELKUP - ELEMENTAL TYPE-EFFECTIVENESS LOOKUP SUBPROGRAM
001100*    CALLED BY TEAMBLD ONCE PER CANDIDATE MON PER ATTACKING
001200*    TYPE DURING TEAM ASSEMBLY.  RETURNS THE DEFENSIVE
001300*    MULTIPLIER (0.00/0.25/0.50/1.00/2.00/4.00) FOR A ONE- OR
001400*    TWO-TYPE MON AGAINST A SINGLE ATTACKING TYPE.
001500*
001600*    THIS IS A CALLED SUBPROGRAM, NOT A STAND-ALONE JOB STEP -
001700*    IT HAS NO FILES OF ITS OWN AND NO JCL ENTRY.  IT IS LINK-
001800*    EDITED INTO WHATEVER LOAD MODULE CALLS IT (TODAY, ONLY
001900*    TEAMBLD) AND PASSED ONE MATCHUP PER CALL THROUGH THE
002000*    LINKAGE-SECTION PARAMETER LIST.  GOBACK RETURNS CONTROL TO
002100*    THE CALLER RATHER THAN ENDING THE STEP, SO THE USUAL
002200*    000-HOUSEKEEPING / 999-CLEANUP / ABEND-RTN SCAFFOLDING SEEN
002300*    ON THIS SHOP'S STAND-ALONE JOBS DOES NOT APPLY HERE.
002400*
002500* 06/03/86  JDS  ORIGINAL - REPLACES THE OLD PERCENTAGE LOOKUP    INIT8601
002600*               SLOT ON THIS LOAD MODULE NUMBER.
002700* 06/04/86  JDS  CHART BUILT AS 18 PACKED ROWS OF TENTHS-CODES    INIT8601
002800*               (00/05/10/20) REDEFINED AS A NUMERIC TABLE -
002900*               A SINGLE MULTIPLIER NEVER EXCEEDS 2.0 SO ONE
003000*               DIGIT OF TENTHS PLUS A SIGN-LESS LEADING ZERO
003100*               IS ENOUGH; THE PRODUCT OF TWO TENTHS IS THE
003200*               EFFECTIVENESS IN HUNDREDTHS DIRECTLY.
003300* 11/21/86  JDS  REVIEWED AFTER THE FIRST FULL SEASON OF ROSTER   INIT8601
003400*               CYCLES ON THIS CHART - NO MISCODED CELLS TURNED
003500*               UP, NO CHANGE REQUIRED.
003600* 02/19/98  RCL  ADDED THE MONO-TYPE SHORT CIRCUIT (TYPE-2        TKT-0163
003700*               BLANK) AFTER A 1-TYPE MON CAME BACK 0.00
003800*               INSTEAD OF ITS TYPE-1 MULTIPLIER.
003900* 01/06/99  RCL  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,      TKT-0199
004000*               NO CHANGE REQUIRED.
004100* 01/03/00  RCL  CENTURY ROLLOVER WEEKEND CONFIRMATION RUN -      TKT-0206
004200*               CHART AND LOOKUP BEHAVED IDENTICALLY TO THE
004300*               LAST PRE-ROLLOVER TEST DECK, NO CHANGE MADE.
004400* 07/23/02  MBH  150-FIND-TYPE-INDEX USED TO ABEND THE STEP ON    TKT-0238
004500*               A TYPE NAME NOT ON THE LIST - A TYPO IN THE
004600*               ROSTER EXTRACT BLEW UP A NIGHTLY RUN OVER ONE
004700*               BAD MON.  CHANGED THE AT END PATH TO RETURN
004800*               NEUTRAL (INDEX 1) INSTEAD AND LET THE STEP
004900*               FINISH; OPERATIONS STILL GETS THE BAD NAME ON
005000*               THE ROSTER-EXTRACT EXCEPTION LISTING.
005100 ENVIRONMENT DIVISION.
005200******************************************************************
005300*    NO SELECT ENTRIES - THIS MODULE OWNS NO FILES.  C01 IS
005400*    CARRIED FORWARD FROM THE SHOP'S STANDARD BOILERPLATE ONLY
005500*    SO A CALLER THAT COPIES THIS ENVIRONMENT DIVISION AS A
005600*    STARTING POINT GETS THE USUAL TOP-OF-FORM CHANNEL FOR
005700*    FREE; IT IS NOT REFERENCED BY THIS PROGRAM'S OWN CODE.
005800******************************************************************
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS NEXT-PAGE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700*    NO FD ENTRIES - SEE THE ENVIRONMENT DIVISION NOTE ABOVE.
006800
006900 WORKING-STORAGE SECTION.
007000******************************************************************
007100*    THE 18 ELEMENTAL TYPES, IN THE SHOP'S FIXED REFERENCE
007200*    ORDER.  THIS SAME ORDER DRIVES BOTH DIMENSIONS OF THE
007300*    DEFENSE CHART BELOW - TYP-IDX(N) IS BOTH THE DEFENDER
007400*    ROW AND THE ATTACKER COLUMN NUMBER N.  THE ORDER ITSELF
007500*    HAS NO BUSINESS MEANING - IT WAS FIXED THE DAY THE CHART
007600*    WAS KEYED IN AND MUST NEVER BE RE-SORTED, OR EVERY ROW
007700*    AND COLUMN OF WS-DEFENSE-CHART-DATA BELOW GOES OUT OF
007800*    STEP WITH ITS OWN HEADINGS.
007900******************************************************************
008000 01  WS-TYPE-NAME-TABLE.
008100*    ENTRIES 1-9 OF THE 18-TYPE REFERENCE LIST.
008200     05  FILLER PIC X(10) VALUE "NORMAL".
008300     05  FILLER PIC X(10) VALUE "FIRE".
008400     05  FILLER PIC X(10) VALUE "WATER".
008500     05  FILLER PIC X(10) VALUE "ELECTRIC".
008600     05  FILLER PIC X(10) VALUE "GRASS".
008700     05  FILLER PIC X(10) VALUE "ICE".
008800     05  FILLER PIC X(10) VALUE "FIGHTING".
008900     05  FILLER PIC X(10) VALUE "POISON".
009000     05  FILLER PIC X(10) VALUE "GROUND".
009100*    ENTRIES 10-18 OF THE 18-TYPE REFERENCE LIST.
009200     05  FILLER PIC X(10) VALUE "FLYING".
009300     05  FILLER PIC X(10) VALUE "PSYCHIC".
009400     05  FILLER PIC X(10) VALUE "BUG".
009500     05  FILLER PIC X(10) VALUE "ROCK".
009600     05  FILLER PIC X(10) VALUE "GHOST".
009700     05  FILLER PIC X(10) VALUE "DRAGON".
009800     05  FILLER PIC X(10) VALUE "DARK".
009900     05  FILLER PIC X(10) VALUE "STEEL".
010000     05  FILLER PIC X(10) VALUE "FAIRY".
010100*    TYP-NAME-VAL(N) IS THE NAME TEXT FOR REFERENCE POSITION N -
010200*    THE SAME N USED AS BOTH THE ROW AND COLUMN SUBSCRIPT BELOW.
010300 01  WS-TYPE-NAME-REDEF REDEFINES WS-TYPE-NAME-TABLE.
010400     05  TYP-NAME                OCCURS 18 TIMES
010500                                 INDEXED BY TYP-IDX.
010600         10  TYP-NAME-VAL        PIC X(10).
010700******************************************************************
010800*    THE DEFENSE CHART ITSELF - 18 ROWS (DEFENDER, IN THE SAME
010900*    ORDER AS WS-TYPE-NAME-TABLE ABOVE) OF 18 TWO-DIGIT TENTHS
011000*    CODES (ATTACKER, SAME ORDER).  REDEFINED BELOW AS A
011100*    TWO-DIMENSION COMP TABLE FOR THE LOOKUP PARAGRAPH.  EACH
011200*    TWO-DIGIT CODE IS THE MULTIPLIER IN TENTHS - 00 MEANS NO
011300*    EFFECT, 05 IS HALF, 10 IS NORMAL, 20 IS DOUBLE - READ AS A
011400*    PLAIN PIC 9(02) COMP CELL ONCE THE REDEFINES IS APPLIED.
011500*    THE ROWS ARE KEYED IN AS ONE LONG QUOTED LITERAL PER ROW
011600*    RATHER THAN 18 SEPARATE TWO-DIGIT FILLERS - THAT WAS THE
011700*    FASTEST WAY TO KEY THE CHART IN FROM THE PRINTED MATCHUP
011800*    TABLE WITHOUT MISALIGNING A COLUMN, AND NOBODY HAS HAD
011900*    REASON TO TOUCH IT SINCE.
012000******************************************************************
012100 01  WS-DEFENSE-CHART-DATA.
012200*    ROW 1 - NORMAL DEFENDING.
012300     05  FILLER PIC X(36)
012400         VALUE "101010101010201010101010050010100510".
012500*    ROW 2 - FIRE DEFENDING.
012600     05  FILLER PIC X(36)
012700         VALUE "100520100505101020101005201005100510".
012800*    ROW 3 - WATER DEFENDING.
012900     05  FILLER PIC X(36)
013000         VALUE "100505202005101010101010101010100510".
013100*    ROW 4 - ELECTRIC DEFENDING.
013200     05  FILLER PIC X(36)
013300         VALUE "101005051010101020051010101005101010".
013400*    ROW 5 - GRASS DEFENDING.
013500     05  FILLER PIC X(36)
013600         VALUE "102005100520102005201020101005102010".
013700*    ROW 6 - ICE DEFENDING.
013800     05  FILLER PIC X(36)
013900         VALUE "102010101005201010101010201010102010".
014000*    ROW 7 - FIGHTING DEFENDING.
014100     05  FILLER PIC X(36)
014200         VALUE "051010101005100510202005051010050520".
014300*    ROW 8 - POISON DEFENDING.
014400     05  FILLER PIC X(36)
014500         VALUE "101010100510100520102005101010100005".
014600*    ROW 9 - GROUND DEFENDING.
014700     05  FILLER PIC X(36)
014800         VALUE "100520002020100510001005051010101010".
014900*    ROW 10 - FLYING DEFENDING.
015000     05  FILLER PIC X(36)
015100         VALUE "101010200520051000101005201010101010".
015200*    ROW 11 - PSYCHIC DEFENDING.
015300     05  FILLER PIC X(36)
015400         VALUE "101010101010051010100520102010201010".
015500*    ROW 12 - BUG DEFENDING.
015600     05  FILLER PIC X(36)
015700         VALUE "102010100510050510201010201010100505".
015800*    ROW 13 - ROCK DEFENDING.
015900     05  FILLER PIC X(36)
016000         VALUE "050520102010200520051010101010102010".
016100*    ROW 14 - GHOST DEFENDING.
016200     05  FILLER PIC X(36)
016300         VALUE "001010101010000510101005102010201010".
016400*    ROW 15 - DRAGON DEFENDING.
016500     05  FILLER PIC X(36)
016600         VALUE "101010101020101010101010101020100520".
016700*    ROW 16 - DARK DEFENDING.
016800     05  FILLER PIC X(36)
016900         VALUE "101010101010201010100020100510051020".
017000*    ROW 17 - STEEL DEFENDING.
017100     05  FILLER PIC X(36)
017200         VALUE "052010100505200020050505051005100505".
017300*    ROW 18 - FAIRY DEFENDING.
017400     05  FILLER PIC X(36)
017500         VALUE "101010101010052010101005101000052010".
017600*    DEF-CELL(DEF-IDX ATK-IDX) IS THE DEFENDER/ATTACKER CELL -
017700*    DEF-IDX SELECTS THE ROW, ATK-IDX THE COLUMN, BOTH IN THE
017800*    SAME REFERENCE ORDER AS WS-TYPE-NAME-TABLE ABOVE.
017900 01  WS-DEFENSE-CHART-REDEF REDEFINES WS-DEFENSE-CHART-DATA.
018000     05  DEF-ROW                 OCCURS 18 TIMES
018100                                 INDEXED BY DEF-IDX.
018200         10  DEF-CELL            PIC 9(02) COMP
018300                                 OCCURS 18 TIMES
018400                                 INDEXED BY ATK-IDX.
018500******************************************************************
018600*    RAW-TEXT VIEW OF THE CHART FOR ABEND-DUMP FORMATTING ONLY
018700*    (SEE THE OLD LOAD MODULE'S SYSUDUMP NOTES) - NOT TOUCHED BY
018800*    THE NORMAL LOOKUP PATH.  KEPT SO A DUMP OF WORKING STORAGE
018900*    SHOWS THE WHOLE 648-BYTE CHART AS ONE READABLE STRING OF
019000*    DIGITS INSTEAD OF EIGHTEEN SEPARATE GROUP ITEMS.
019100******************************************************************
019200 01  WS-DEFENSE-CHART-DUMP REDEFINES WS-DEFENSE-CHART-DATA
019300                                 PIC X(648).
019400
019500******************************************************************
019600*    SCRATCH FIELDS FOR ONE CALL - RESET EACH TIME BY THE
019700*    CALLER'S MOVE INTO TYPE-LOOKUP-REC, SO NOTHING HERE NEEDS
019800*    AN EXPLICIT INITIALIZE PARAGRAPH OF ITS OWN.
019900******************************************************************
020000 01  WS-LOOKUP-FIELDS.
020100*    THE TYPE NAME CURRENTLY BEING RESOLVED TO A TABLE INDEX.
020200     05  WS-SEARCH-NAME          PIC X(10).
020300*    THE INDEX 150-FIND-TYPE-INDEX HANDS BACK FOR WS-SEARCH-NAME.
020400     05  WS-FOUND-IDX            PIC 9(02) COMP.
020500*    THE TYPE-1 DEFENSIVE MULTIPLIER, IN TENTHS.
020600     05  WS-MULT-1               PIC 9(02) COMP.
020700*    THE TYPE-2 DEFENSIVE MULTIPLIER, IN TENTHS (10 = NEUTRAL
020800*    WHEN THE MON HAS NO SECOND TYPE).
020900     05  WS-MULT-2               PIC 9(02) COMP.
021000*    THE ATTACKING TYPE'S COLUMN NUMBER, HELD ACROSS BOTH
021100*    DEFENSE-TYPE LOOKUPS SO IT IS ONLY RESOLVED ONCE PER CALL.
021200     05  WS-ATTACKER-IDX         PIC 9(02) COMP.
021300*    WS-MULT-1 TIMES WS-MULT-2, IN HUNDREDTHS - DIVIDING THIS
021400*    BY 100 GIVES THE CALLER'S TL-EFFECTIVENESS DIRECTLY.
021500     05  WS-PRODUCT-HUNDREDTHS   PIC 9(04) COMP.
021600     05  FILLER                  PIC X(04).
021700
021800******************************************************************
021900*    CALLER'S PARAMETER LIST.  THE CALLER BUILDS TYPE-LOOKUP-REC
022000*    AND PASSES IT BY REFERENCE ALONG WITH RETURN-CD; THIS
022100*    MODULE FILLS IN TL-EFFECTIVENESS AND RETURN-CD BEFORE
022200*    GOBACK.  RETURN-CD IS ALWAYS ZERO TODAY - THERE IS NO
022300*    DATA CONDITION IN THIS MODULE THAT WARRANTS A NONZERO
022400*    RETURN, BUT THE FIELD IS CARRIED ANYWAY SO A FUTURE CHANGE
022500*    HAS SOMEWHERE TO SIGNAL ONE WITHOUT CHANGING THE CALL
022600*    INTERFACE.
022700******************************************************************
022800 LINKAGE SECTION.
022900 01  TYPE-LOOKUP-REC.
023000*    THE DEFENDING MON'S FIRST (AND POSSIBLY ONLY) TYPE.
023100     05  TL-DEF-TYPE-1           PIC X(10).
023200*    THE DEFENDING MON'S SECOND TYPE, OR SPACES IF MONO-TYPE.
023300     05  TL-DEF-TYPE-2           PIC X(10).
023400*    THE SINGLE ATTACKING TYPE BEING TESTED THIS CALL.
023500     05  TL-ATTACK-TYPE          PIC X(10).
023600*    THE COMBINED DEFENSIVE MULTIPLIER - THE ANSWER.
023700     05  TL-EFFECTIVENESS        PIC 9V99.
023800 01  RETURN-CD                   PIC 9(04) COMP.
023900
024000 PROCEDURE DIVISION USING TYPE-LOOKUP-REC, RETURN-CD.
024100
024200******************************************************************
024300* 100-CALC-EFFECTIVENESS
024400*    MAINLINE OF THE SUBPROGRAM.  LOOKS UP THE ATTACKING TYPE'S
024500*    COLUMN ONCE, THEN LOOKS UP EACH OF THE DEFENDER'S ONE OR
024600*    TWO TYPES AS A ROW AGAINST THAT SAME COLUMN AND MULTIPLIES
024700*    THE TWO RESULTS TOGETHER.  A MONO-TYPE MON (TL-DEF-TYPE-2
024800*    BLANK) SKIPS THE SECOND LOOKUP AND USES A NEUTRAL (10)
024900*    SECOND FACTOR INSTEAD, PER THE 02/19/98 FIX ABOVE.
025000******************************************************************
025100 100-CALC-EFFECTIVENESS.
025200*    RESOLVE THE ATTACKING TYPE'S COLUMN NUMBER FIRST - IT IS
025300*    THE SAME FOR BOTH OF THE DEFENDER LOOKUPS BELOW.
025400     MOVE TL-ATTACK-TYPE TO WS-SEARCH-NAME.
025500     PERFORM 150-FIND-TYPE-INDEX THRU 150-EXIT.
025600     MOVE WS-FOUND-IDX TO WS-ATTACKER-IDX.
025700
025800*    LOOK UP TYPE-1'S ROW AGAINST THE ATTACKER'S COLUMN.
025900     MOVE TL-DEF-TYPE-1 TO WS-SEARCH-NAME.
026000     PERFORM 150-FIND-TYPE-INDEX THRU 150-EXIT.
026100     SET DEF-IDX TO WS-FOUND-IDX.
026200     SET ATK-IDX TO WS-ATTACKER-IDX.
026300     MOVE DEF-CELL(DEF-IDX ATK-IDX) TO WS-MULT-1.
026400
026500*    TYPE-2 BLANK MEANS A MONO-TYPE MON - TREAT THE SECOND
026600*    FACTOR AS NEUTRAL (10 TENTHS) RATHER THAN SEARCH ON SPACES.
026700     IF TL-DEF-TYPE-2 = SPACES
026800         MOVE 10 TO WS-MULT-2
026900     ELSE
027000         MOVE TL-DEF-TYPE-2 TO WS-SEARCH-NAME
027100         PERFORM 150-FIND-TYPE-INDEX THRU 150-EXIT
027200         SET DEF-IDX TO WS-FOUND-IDX
027300         SET ATK-IDX TO WS-ATTACKER-IDX
027400         MOVE DEF-CELL(DEF-IDX ATK-IDX) TO WS-MULT-2
027500     END-IF.
027600
027700*    TWO TENTHS-CODES MULTIPLIED TOGETHER LAND IN HUNDREDTHS -
027800*    DIVIDE BY 100 TO GET THE CALLER'S 9V99 ANSWER DIRECTLY.
027900     COMPUTE WS-PRODUCT-HUNDREDTHS = WS-MULT-1 * WS-MULT-2.
028000     COMPUTE TL-EFFECTIVENESS =
028100             WS-PRODUCT-HUNDREDTHS / 100.
028200
028300*    NO DATA CONDITION IN THIS MODULE SETS A NONZERO RETURN-CD
028400*    TODAY - SEE THE LINKAGE SECTION NOTE ABOVE.
028500     MOVE ZERO TO RETURN-CD.
028600     GOBACK.
028700
028800 100-EXIT.
028900     EXIT.
029000
029100******************************************************************
029200* 150-FIND-TYPE-INDEX
029300*    SERIAL SEARCH OF THE 18-ENTRY TYPE NAME TABLE - THE TABLE
029400*    IS NOT IN ALPHABETIC ORDER SO SEARCH ALL DOES NOT APPLY.
029500*    A NAME NOT ON THE LIST IS A DATA ERROR UPSTREAM; TREAT IT
029600*    AS NEUTRAL (INDEX 1) RATHER THAN ABEND THE STEP - SEE THE
029700*    07/23/02 CHANGE-LOG ENTRY ABOVE FOR WHY.
029800******************************************************************
029900 150-FIND-TYPE-INDEX.
030000     SET TYP-IDX TO 1.
030100     SEARCH TYP-NAME
030200         AT END
030300*            NAME NOT FOUND - FALL BACK TO THE NORMAL-TYPE
030400*            ENTRY RATHER THAN ABEND.
030500             SET WS-FOUND-IDX TO 1
030600         WHEN TYP-NAME-VAL(TYP-IDX) = WS-SEARCH-NAME
030700             SET WS-FOUND-IDX TO TYP-IDX
030800     END-SEARCH.
030900 150-EXIT.
031000     EXIT.
