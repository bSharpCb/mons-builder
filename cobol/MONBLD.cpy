000100******************************************************************
000200* MONBLD   -  MASTER / SUB-ROSTER BUILD RECORD
000300*    COPYBOOK FOR THE COMPETITIVE TEAM-SELECTION BUILD FILE.
000400*    PAIRED TO MONROST BY BLD-MON-NAME; BUILDS FOR A MON ARE
000500*    CONTIGUOUS AND APPEAR IN THE SAME MON ORDER AS THE ROSTER.
000600*    READ BY TEAMBLD, PSTYFLT, BALFLT; REWRITTEN (RESEQUENCED)
000700*    BY PSTYFLT/BALFLT FOR EACH PLAYSTYLE BUILD FILE.
000800*
000900* 01/23/88  JDS  ORIGINAL LAYOUT FOR THE BUILD EXTRACT JOB.       INIT8801
001000* 09/08/90  JDS  ADDED THE SEVEN FIT FLAGS SO A SINGLE BUILD      TKT-0151
001100*               CAN BE SCORED AGAINST ALL SEVEN PLAYSTYLES IN
001200*               ONE PASS OF THE FILE.
001300* 09/09/90  JDS  BLD-FIT-TBL REDEFINES THE SEVEN FLAGS AS A       TKT-0151
001400*               TABLE SO PSTYFLT CAN SUBSCRIPT BY PLAYSTYLE
001500*               INDEX INSTEAD OF NAMING EACH FLAG.
001600* 01/06/99  RCL  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,      TKT-0199
001700*               NO CHANGE REQUIRED.
001800* 05/02/01  MBH  REVIEWED BLD-SEQ AGAINST THE TEN-BUILD           TKT-0225
001900*               PER-MON LIMIT - PIC 9(02) ALREADY COVERS IT,
002000*               NO CHANGE REQUIRED.
002100******************************************************************
002200 01  BUILD-RECORD.
002300     05  BLD-MON-NAME            PIC X(20).
002400     05  BLD-SEQ                 PIC 9(02).
002500     05  BLD-FIT-FLAGS.
002600         10  BLD-FIT-OFFENSE     PIC X(01).
002700         10  BLD-FIT-HYPER       PIC X(01).
002800         10  BLD-FIT-BULKY       PIC X(01).
002900         10  BLD-FIT-BALANCE     PIC X(01).
003000         10  BLD-FIT-RAIN        PIC X(01).
003100         10  BLD-FIT-SUN         PIC X(01).
003200         10  BLD-FIT-STALL       PIC X(01).
003300******************************************************************
003400* BLD-FIT-TBL REDEFINES THE SEVEN NAMED FLAGS ABOVE SO A
003500* PLAYSTYLE-DRIVEN PROGRAM CAN TEST BLD-FIT-TBL(PSTYLE-IDX)
003600* RATHER THAN A SEVEN-WAY EVALUATE ON THE NAMED FIELDS.
003700******************************************************************
003800     05  BLD-FIT-TBL REDEFINES BLD-FIT-FLAGS
003900                             PIC X(01) OCCURS 7 TIMES.
004000     05  BLD-TEXT                PIC X(160).
004100     05  FILLER                  PIC X(01).
