000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  BALFLT.
000500 AUTHOR. JON SAYLES.
000600 INSTALLATION. COBOL DEVELOPMENT CENTER.
000700 DATE-WRITTEN. 09/11/90.
000800 DATE-COMPILED. 09/11/90.
000900 SECURITY. NON-CONFIDENTIAL.
001000******************************************************************
001100* BALFLT - BALANCE PLAYSTYLE ROSTER/BUILD FILTER JOB
001200*    STAND-ALONE SINGLE-PLAYSTYLE VERSION OF PSTYFLT, HELD BACK
001300*    ON ITS OWN LOAD MODULE SO THE BALANCE SUB-ROSTER/SUB-BUILD
001400*    FILES CAN BE RERUN ON THEIR OWN WITHOUT REDRIVING ALL SEVEN
001500*    PLAYSTYLE PASSES.  SHARES UT-S-BALROST/UT-S-BALBLD WITH
001600*    PSTYFLT'S OWN BALANCE PASS - ONLY ONE OF THE TWO JOBS IS
001700*    EVER SCHEDULED FOR A GIVEN ROSTER CYCLE.
001800*
001900*    OPERATIONS RUNS THIS STEP INSTEAD OF THE FULL PSTYFLT PASS
002000*    WHEN ONLY THE BALANCE SUB-ROSTER NEEDS TO BE REFRESHED -
002100*    FOR EXAMPLE AFTER A LATE CORRECTION TO A HANDFUL OF BUILD
002200*    RECORDS THAT ONLY TOUCH THE BALANCE FIT FLAG.  RERUNNING
002300*    ALL SEVEN PSTYFLT PASSES FOR THAT KIND OF CORRECTION WAS
002400*    JUDGED NOT WORTH THE CPU TIME WHEN THIS MODULE WAS SPLIT
002500*    OFF IN 1990.
002600*
002700* 09/11/90  JDS  ORIGINAL - REPLACES THE OLD MON ROSTER RESCAN    TKT-0152
002800*               JOB ON THIS LOAD MODULE NUMBER.  NO PLAYSTYLE
002900*               LOOP NEEDED - THE SUBSCRIPT IS HARD-WIRED TO
003000*               THE BALANCE ENTRY (WS-PSTYLE-TABLE INDEX 4).
003100* 08/03/98  RCL  REVIEWED AFTER PSTYWRK'S ROSTER TABLE PICKED     TKT-0171
003200*               UP THE SEVEN FIT FLAGS PER BUILD - CONFIRMED
003300*               THIS JOB'S LONGHAND SEVEN-MOVE COPY IN 090-
003400*               AND 170- STILL LINES UP WITH THE NEW LAYOUT,
003500*               NO CHANGE REQUIRED.
003600* 01/06/99  RCL  Y2K REVIEW - NO STORED DATE FIELDS, NO CHANGE    TKT-0199
003700*               REQUIRED.
003800* 01/03/00  RCL  CENTURY ROLLOVER WEEKEND CONFIRMATION RUN -      TKT-0206
003900*               NO CHANGE MADE.
004000* 09/11/03  MBH  WS-FILE-STATUS-CODES WAS LEFT SHORT OF A WORD    TKT-0251
004100*               BOUNDARY WHEN FLTRPT-STATUS WAS TACKED ON THE
004200*               END - PADDED IT OUT WITH FILLER LIKE THE REST
004300*               OF WORKING STORAGE, SAME FIX AS PSTYFLT.
004400* 04/02/04  MBH  RESTATED WS-DATE AND THE TWO MORE-RECORDS        TKT-0259
004500*               SWITCHES AS STANDALONE 77-LEVELS TO MATCH THIS
004600*               SHOP'S OWN HABIT FOR THESE KINDS OF SCALAR WORK
004700*               FIELDS, INSTEAD OF THE GROUPED WS-MISC-FIELDS/
004800*               WS-SWITCHES THIS MODULE WAS ORIGINALLY KEYED IN
004900*               WITH.  NO LOGIC CHANGE.
005000* 06/14/05  MBH  WALKED THROUGH EVERY PARAGRAPH WITH THE NEW      TKT-0264
005100*               SHOP DOCUMENTATION CHECKLIST AND ADDED FIELD-
005200*               PURPOSE AND STEP COMMENTS WHERE THEY WERE
005300*               MISSING - NO LOGIC OF ANY KIND WAS TOUCHED BY
005400*               THIS PASS.
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700******************************************************************
005800*    THIS JOB OWNS FIVE FILES: TWO MASTER INPUTS (THE FULL
005900*    ROSTER AND BUILD FILES), TWO BALANCE-ONLY OUTPUTS (THE
006000*    SUB-ROSTER AND SUB-BUILD FILES), AND THE SHARED FILTER-
006100*    REPORT PRINT FILE ALSO WRITTEN BY PSTYFLT.
006200******************************************************************
006300 CONFIGURATION SECTION.
006400*    SAME TARGET MACHINE AS EVERY OTHER LOAD MODULE IN THIS
006500*    SHOP'S BATCH SUITE.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800*    C01/NEXT-PAGE IS CARRIED FORWARD FROM THE SHOP'S STANDARD
006900*    PRINT-FILE BOILERPLATE EVEN THOUGH THIS JOB'S SINGLE REPORT
007000*    LINE NEVER SKIPS TO A NEW PAGE.
007100 SPECIAL-NAMES.
007200     C01 IS NEXT-PAGE.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600*    MASTER ROSTER - ONE RECORD PER MON, READ COMPLETE EACH RUN.
007700     SELECT MONROST-FILE
007800     ASSIGN TO UT-S-MONROST
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS MONROST-STATUS.
008100
008200*    MASTER BUILD FILE - ONE RECORD PER BUILD, MON-NAME-KEYED
008300*    BUT NOT SORTED OR INDEXED; BUILDS FOR A MON ARE SIMPLY
008400*    CONTIGUOUS IN THE SAME ORDER AS THE ROSTER.
008500     SELECT MONBLD-FILE
008600     ASSIGN TO UT-S-MONBLD
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS MONBLD-STATUS.
008900
009000*    BALANCE SUB-ROSTER OUTPUT - SAME LAYOUT AS MONROST-FILE.
009100     SELECT BALROST-FILE
009200     ASSIGN TO UT-S-BALROST
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS BALROST-STATUS.
009500*    BALANCE SUB-BUILD OUTPUT - SAME LAYOUT AS MONBLD-FILE.
009600     SELECT BALBLD-FILE
009700     ASSIGN TO UT-S-BALBLD
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS BALBLD-STATUS.
010000
010100*    ONE-LINE-PER-PLAYSTYLE PRINT FILE - SHARED WITH PSTYFLT,
010200*    WHICH WRITES ITS OWN SIX LINES BEFORE OR AFTER THIS JOB'S
010300*    SINGLE BALANCE LINE DEPENDING ON THE NIGHT'S RUN ORDER.
010400     SELECT FLTRPT-FILE
010500     ASSIGN TO UT-S-FLTRPT
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS FLTRPT-STATUS.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100*    THE FD RECORD IS A PLAIN PIC X BUFFER IN EVERY CASE BELOW -
011200*    THE STRUCTURED VIEW COMES FROM COPY MONROST / COPY MONBLD
011300*    FURTHER DOWN IN WORKING STORAGE, USED VIA READ...INTO AND
011400*    WRITE...FROM RATHER THAN GROUP-MOVED DIRECTLY AGAINST THE
011500*    FD RECORD ITSELF.
011600*    FULL ROSTER MASTER, READ ONCE TOP TO BOTTOM - SAME FILE
011700*    PSTYFLT READS, NOT SUBSETTED IN ANY WAY BEFORE THIS STEP.
011800 FD  MONROST-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 44 CHARACTERS
012200*    BLOCK CONTAINS 0 RECORDS LEAVES THE BLOCKING FACTOR TO THE
012300*    SYSTEM - THE SHOP'S STANDARD PRACTICE FOR SMALL SEQUENTIAL
012400*    FILES LIKE THIS ONE.
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS MONROST-FILE-REC.
012700 01  MONROST-FILE-REC               PIC X(44).
012800
012900*    FULL BUILD MASTER, READ ONCE TOP TO BOTTOM IN THE SAME MON
013000*    ORDER AS MONROST-FILE - THE ORDERING IS WHAT LETS 080-
013100*    ATTACH-ONE-BUILD GET AWAY WITH A FORWARD-ONLY SCAN.
013200 FD  MONBLD-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 190 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS MONBLD-FILE-REC.
013800 01  MONBLD-FILE-REC                PIC X(190).
013900
014000*    OUTPUT - ONE RECORD PER MON THAT HAS AT LEAST ONE BALANCE
014100*    BUILD.  SAME 44-BYTE LAYOUT AS THE ROSTER MASTER ABOVE.
014200 FD  BALROST-FILE
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 44 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS BALROST-FILE-REC.
014800 01  BALROST-FILE-REC               PIC X(44).
014900*    OUTPUT - ONE RECORD PER QUALIFYING BUILD, RESEQUENCED.  SAME
015000*    190-BYTE LAYOUT AS THE BUILD MASTER ABOVE.
015100 FD  BALBLD-FILE
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 190 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS BALBLD-FILE-REC.
015700 01  BALBLD-FILE-REC                PIC X(190).
015800
015900** QSAM FILE
016000*    SUMMARY PRINT FILE - THIS JOB APPENDS A SINGLE LINE TO
016100*    WHATEVER PSTYFLT HAS ALREADY WRITTEN (OR WILL WRITE) TO
016200*    THE SAME DD NAME, DEPENDING ON THE NIGHT'S SCHEDULING.
016300 FD  FLTRPT-FILE
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 80 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS FLTRPT-REC.
016900 01  FLTRPT-REC                     PIC X(80).
017000
017100 WORKING-STORAGE SECTION.
017200
017300******************************************************************
017400*    ONE TWO-DIGIT STATUS CODE PER FILE, SET AFTER EVERY OPEN,
017500*    READ AND WRITE BY THE RUN-TIME, TESTED HERE AGAINST "00"
017600*    (SUCCESSFUL COMPLETION) VIA THE 88-LEVELS BELOW.
017700******************************************************************
017800 01  WS-FILE-STATUS-CODES.
017900*    TWO MASTER INPUTS, IN THE SAME ORDER THEY ARE OPENED.
018000     05  MONROST-STATUS          PIC X(2).
018100         88 MONROST-FOUND        VALUE "00".
018200     05  MONBLD-STATUS           PIC X(2).
018300         88 MONBLD-FOUND         VALUE "00".
018400*    THE TWO BALANCE-ONLY OUTPUTS THIS JOB PRODUCES.
018500     05  BALROST-STATUS          PIC X(2).
018600         88 BALROST-FOUND        VALUE "00".
018700     05  BALBLD-STATUS           PIC X(2).
018800         88 BALBLD-FOUND         VALUE "00".
018900*    THE SHARED REPORT FILE.
019000     05  FLTRPT-STATUS           PIC X(2).
019100         88 FLTRPT-FOUND         VALUE "00".
019200     05  FILLER                  PIC X(02).
019300
019400******************************************************************
019500*    RUN-CONTROL SCALARS, RESTATED AS STANDALONE 77-LEVELS PER
019600*    THE 04/02/04 CHANGE-LOG ENTRY ABOVE - EACH CARRIES ITS OWN
019700*    VALUE CLAUSE AND, FOR THE TWO SWITCHES, ITS OWN PAIR OF
019800*    88-LEVEL CONDITION NAMES RIGHT UNDERNEATH IT.
019900******************************************************************
020000*    THE PARAGRAPH CURRENTLY EXECUTING, FOR THE ABEND DISPLAY.
020100 77  PARA-NAME                    PIC X(30) VALUE SPACES.
020200*    TODAY'S DATE, FOR THE START-OF-JOB / END-OF-JOB BANNERS
020300*    ONLY - NOT STORED ON EITHER OUTPUT FILE.
020400 77  WS-DATE                      PIC 9(06).
020500*    "Y" WHILE 055-READ-NEXT-ROSTER HAS NOT YET HIT END OF FILE.
020600 77  WS-MORE-ROSTER-SW            PIC X(01) VALUE "Y".
020700     88  MORE-ROSTER-RECS         VALUE "Y".
020800     88  NO-MORE-ROSTER-RECS      VALUE "N".
020900*    "Y" WHILE 075-READ-NEXT-BUILD HAS NOT YET HIT END OF FILE.
021000 77  WS-MORE-BUILD-SW             PIC X(01) VALUE "Y".
021100     88  MORE-BUILD-RECS          VALUE "Y".
021200     88  NO-MORE-BUILD-RECS       VALUE "N".
021300
021400******************************************************************
021500*    THE BALANCE PLAYSTYLE'S FIXED POSITION IN WS-PSTYLE-TABLE -
021600*    SEE PSTYWRK - HAS ITS OWN 77-LEVEL RATHER THAN A COPY OF
021700*    PSTYFLT'S VARYING WS-PSTYLE-SUB, SINCE THIS JOB NEVER LOOPS
021800*    OVER PLAYSTYLES - IT ONLY EVER RUNS THE BALANCE ONE.
021900******************************************************************
022000 77  WS-BAL-PSTYLE-SUB            PIC 9(01) COMP VALUE 4.
022100
022200*    MON-RECORD / BUILD-RECORD LAYOUTS, SHARED WITH TEAMBLD AND
022300*    PSTYFLT - SEE THOSE COPYBOOKS FOR THE FIELD-LEVEL NOTES.
022400 COPY MONROST.
022500 COPY MONBLD.
022600*    IN-MEMORY ROSTER TABLE (PRW- PREFIX) AND THE SEVEN-
022700*    PLAYSTYLE NAME/FILE-NAME TABLES - SEE PSTYWRK ITSELF.
022800 COPY PSTYWRK.
022900
023000******************************************************************
023100*    WORKING COPIES OF THE OUTPUT RECORD SHAPES - SAME SHAPE AS
023200*    PSTYFLT'S OWN WS-MON-OUT-REC/WS-BLD-OUT-REC, RESTATED HERE
023300*    SINCE THIS IS A SEPARATE LOAD MODULE (A COPYBOOK WAS NOT
023400*    JUSTIFIED FOR TWO SMALL RECORDS USED BY ONLY THESE TWO
023500*    PROGRAMS).
023600******************************************************************
023700 01  WS-MON-OUT-REC.
023800*    THE QUALIFYING MON'S NAME AND ONE OR TWO TYPES, CARRIED
023900*    STRAIGHT THROUGH FROM THE ROSTER TABLE ENTRY.
024000     05  MOR-NAME                PIC X(20).
024100*    PRIMARY TYPE - EVERY MON HAS ONE.
024200     05  MOR-TYPE-1              PIC X(10).
024300*    SECONDARY TYPE - SPACES WHEN THE MON IS SINGLE-TYPE.
024400     05  MOR-TYPE-2              PIC X(10).
024500*    COUNT OF BUILDS THAT FIT THE BALANCE PLAYSTYLE - NOT THE
024600*    MON'S TOTAL BUILD COUNT ON THE MASTER FILE.
024700     05  MOR-BUILD-CT            PIC 9(02).
024800     05  FILLER                  PIC X(02).
024900 01  WS-BLD-OUT-REC.
025000*    OWNING MON'S NAME, REPEATED ON EVERY BUILD RECORD SO
025100*    BALBLD-FILE CAN BE READ WITHOUT REJOINING TO BALROST-FILE.
025200     05  BOR-MON-NAME            PIC X(20).
025300*    RESEQUENCED 1..N WITHIN THE QUALIFYING BUILDS FOR THIS MON
025400*    ONLY - NOT THE BUILD'S ORIGINAL SEQUENCE ON THE MASTER.
025500     05  BOR-SEQ                 PIC 9(02).
025600*    THE SEVEN FIT FLAGS, CARRIED THROUGH UNCHANGED FROM THE
025700*    MASTER BUILD RECORD (NOT JUST THE BALANCE FLAG) SO A LATER
025800*    JOB CAN STILL TELL WHICH OTHER PLAYSTYLES THIS BUILD FITS.
025900     05  BOR-FIT-FLAGS           PIC X(01) OCCURS 7 TIMES.
026000     05  BOR-TEXT                PIC X(160).
026100     05  FILLER                  PIC X(01).
026200
026300*    ONE-LINE REASON TEXT FOR WHATEVER OPEN FAILURE SENT THIS
026400*    JOB TO 1000-ABEND-RTN - DISPLAYED THERE, THEN THE STEP
026500*    DIES WITH A NONZERO CONDITION CODE VIA THE DIVIDE-BY-ZERO.
026600 01  WS-ABEND-FIELDS.
026700*    SET BY WHICHEVER PARAGRAPH DETECTS THE FAILURE, TESTED
026800*    ONLY BY 1000-ABEND-RTN - NEVER CLEARED BACK TO SPACES,
026900*    SINCE THE PROGRAM NEVER RETURNS FROM THAT PARAGRAPH.
027000     05  ABEND-REASON            PIC X(40) VALUE SPACES.
027100     05  FILLER                  PIC X(04).
027200
027300******************************************************************
027400*    MAINLINE - OPEN EVERYTHING, LOAD THE TWO MASTER FILES INTO
027500*    MEMORY, RUN THE SINGLE BALANCE PASS, CLOSE DOWN.  THE
027600*    SEQUENCE MIRRORS PSTYFLT'S OWN MAINLINE MINUS THE SEVEN-
027700*    PLAYSTYLE PERFORM LOOP, SINCE THIS JOB ONLY EVER DOES ONE
027800*    PLAYSTYLE.
027900******************************************************************
028000 PROCEDURE DIVISION.
028100*    OPEN THE OUTPUT FILES AND ZERO THE ROSTER COUNTER.
028200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028300*    LOAD THE FULL ROSTER MASTER INTO WS-ROSTER-TABLE.
028400     PERFORM 050-LOAD-ROSTER THRU 050-EXIT.
028500*    LOAD THE FULL BUILD MASTER, ATTACHING EACH BUILD TO ITS
028600*    OWNING ROSTER ENTRY.
028700     PERFORM 070-LOAD-BUILDS THRU 070-EXIT.
028800*    RUN THE SINGLE BALANCE-PLAYSTYLE PASS AND WRITE THE REPORT
028900*    LINE.
029000     PERFORM 100-MAINLINE THRU 100-EXIT.
029100*    CLOSE EVERYTHING AND PRINT THE END-OF-JOB BANNER.
029200     PERFORM 900-CLEANUP THRU 900-EXIT.
029300     MOVE ZERO TO RETURN-CODE.
029400     GOBACK.
029500
029600******************************************************************
029700* 000-HOUSEKEEPING
029800*    START-OF-JOB BANNER, TODAY'S DATE FOR THE BANNERS, AND THE
029900*    OUTPUT FILES THIS JOB OWNS OUTRIGHT (THE TWO MASTER INPUTS
030000*    ARE OPENED LATER, ONE AT A TIME, BY THE PARAGRAPH THAT
030100*    ACTUALLY READS EACH ONE).
030200******************************************************************
030300 000-HOUSEKEEPING.
030400*    PARA-NAME IS KEPT CURRENT THROUGHOUT THIS PROGRAM SO
030500*    1000-ABEND-RTN CAN TELL OPERATIONS WHICH PARAGRAPH WAS
030600*    RUNNING WHEN THE JOB WENT DOWN - STANDARD SHOP PRACTICE,
030700*    SEE ANY OF THE OTHER LOAD MODULES FOR THE SAME IDIOM.
030800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030900     DISPLAY "******** BEGIN JOB BALFLT ********".
031000*    WS-DATE IS DISPLAY-ONLY ON THE START/END BANNERS - NEITHER
031100*    OUTPUT FILE CARRIES A DATE FIELD, SO THERE IS NOTHING HERE
031200*    FOR THE Y2K-ERA FOUR-DIGIT-YEAR RULES TO ACT ON.
031300     ACCEPT WS-DATE FROM DATE.
031400     OPEN OUTPUT BALROST-FILE  BALBLD-FILE
031500                 FLTRPT-FILE.
031600*    A FAILED OPEN HERE IS AN ENVIRONMENT/ALLOCATION PROBLEM,
031700*    NOT A DATA PROBLEM - STOP BEFORE EITHER MASTER FILE IS
031800*    EVEN OPENED.
031900     IF NOT BALROST-FOUND OR NOT BALBLD-FOUND
032000         MOVE "** UNABLE TO OPEN BALANCE OUTPUT FILES"
032100             TO ABEND-REASON
032200         GO TO 1000-ABEND-RTN.
032300*    WS-ROSTER-CT (IN PSTYWRK) TRACKS HOW MANY ROSTER ENTRIES
032400*    ARE CURRENTLY LOADED - MUST BE ZEROED HERE IN CASE THIS
032500*    STEP EVER RUNS IN A REGION THAT WAS NOT FRESHLY ALLOCATED.
032600     MOVE 0 TO WS-ROSTER-CT.
032700 000-EXIT.
032800     EXIT.
032900
033000******************************************************************
033100*    LOAD THE MASTER ROSTER INTO WS-ROSTER-TABLE.  BLANK-TYPE
033200*    MONS ARE KEPT HERE - A BLANK-TYPE MON WITH A BALANCE BUILD
033300*    STILL QUALIFIES FOR THE BALANCE SUB-ROSTER.
033400******************************************************************
033500 050-LOAD-ROSTER.
033600     MOVE "050-LOAD-ROSTER" TO PARA-NAME.
033700*    THIS FILE IS OPENED HERE, NOT IN 000-HOUSEKEEPING, AND
033800*    CLOSED BELOW THE MOMENT IT IS FULLY READ - IT IS NOT HELD
033900*    OPEN FOR THE LIFE OF THE JOB.
034000     OPEN INPUT MONROST-FILE.
034100     IF NOT MONROST-FOUND
034200         MOVE "** UNABLE TO OPEN MONROST FILE" TO ABEND-REASON
034300         GO TO 1000-ABEND-RTN.
034400*    PRIME THE READ, THEN LOOP UNTIL END OF FILE - THE USUAL
034500*    READ-AHEAD PATTERN USED THROUGHOUT THIS SHOP'S SEQUENTIAL
034600*    FILE PROCESSING.
034700     PERFORM 055-READ-NEXT-ROSTER THRU 055-EXIT.
034800     PERFORM 060-STORE-ONE-ROSTER THRU 060-EXIT
034900         UNTIL NO-MORE-ROSTER-RECS.
035000     CLOSE MONROST-FILE.
035100 050-EXIT.
035200     EXIT.
035300
035400*    READ ONE ROSTER RECORD; FLIP THE SWITCH ON END OF FILE SO
035500*    THE CALLING PERFORM...UNTIL ABOVE STOPS LOOPING.
035600 055-READ-NEXT-ROSTER.
035700*    READ...INTO MOVES THE RAW FD BUFFER STRAIGHT INTO THE
035800*    STRUCTURED MON-RECORD LAYOUT FROM COPY MONROST IN ONE STEP.
035900     READ MONROST-FILE INTO MON-RECORD
036000         AT END
036100         MOVE "N" TO WS-MORE-ROSTER-SW
036200         GO TO 055-EXIT.
036300 055-EXIT.
036400     EXIT.
036500
036600*    APPEND ONE ROSTER RECORD TO WS-ROSTER-TABLE AND PRIME THE
036700*    NEXT READ.  MON-BUILD-CT ON THE MASTER IS NOT CARRIED
036800*    FORWARD - PRW-BUILD-CT IS REBUILT FROM SCRATCH AS
036900*    070-LOAD-BUILDS ATTACHES EACH BUILD BELOW.
037000 060-STORE-ONE-ROSTER.
037100*    WS-ROSTER-CT DOUBLES AS THE SUBSCRIPT FOR THE NEWLY
037200*    APPENDED ENTRY - BUMP IT FIRST, THEN FILL THE SLOT IT
037300*    NOW POINTS AT.
037400     ADD 1 TO WS-ROSTER-CT.
037500     MOVE MON-NAME     TO PRW-NAME(WS-ROSTER-CT).
037600     MOVE MON-TYPE-1   TO PRW-TYPE-1(WS-ROSTER-CT).
037700*    MOR-TYPE-2/PRW-TYPE-2 IS SPACES FOR A SINGLE-TYPE MON -
037800*    NO SPECIAL-CASE LOGIC NEEDED HERE, THE GROUP MOVE CARRIES
037900*    THE BLANK THROUGH AS-IS.
038000     MOVE MON-TYPE-2   TO PRW-TYPE-2(WS-ROSTER-CT).
038100     MOVE 0            TO PRW-BUILD-CT(WS-ROSTER-CT).
038200     PERFORM 055-READ-NEXT-ROSTER THRU 055-EXIT.
038300 060-EXIT.
038400     EXIT.
038500
038600******************************************************************
038700*    LOAD THE BUILD FILE, ATTACHING EACH BUILD (TEXT AND ITS
038800*    SEVEN FIT FLAGS) TO ITS OWNING ROSTER ENTRY - SAME FORWARD-
038900*    ONLY POINTER SCHEME AS PSTYFLT'S OWN 070-LOAD-BUILDS, SAFE
039000*    ONLY BECAUSE THE BUILD FILE IS IN THE SAME MON ORDER AS
039100*    THE ROSTER FILE.
039200******************************************************************
039300 070-LOAD-BUILDS.
039400     MOVE "070-LOAD-BUILDS" TO PARA-NAME.
039500     OPEN INPUT MONBLD-FILE.
039600     IF NOT MONBLD-FOUND
039700         MOVE "** UNABLE TO OPEN MONBLD FILE" TO ABEND-REASON
039800         GO TO 1000-ABEND-RTN.
039900*    START THE FORWARD-SCAN POINTER AT THE FIRST ROSTER ENTRY -
040000*    IT ONLY EVER ADVANCES FROM HERE, NEVER BACKS UP.
040100     MOVE 1 TO WS-ROSTER-SUB.
040200     PERFORM 075-READ-NEXT-BUILD THRU 075-EXIT.
040300     PERFORM 080-ATTACH-ONE-BUILD THRU 080-EXIT
040400         UNTIL NO-MORE-BUILD-RECS.
040500     CLOSE MONBLD-FILE.
040600 070-EXIT.
040700     EXIT.
040800
040900*    READ ONE BUILD RECORD; FLIP THE SWITCH ON END OF FILE.
041000 075-READ-NEXT-BUILD.
041100*    SAME READ...INTO IDIOM AS 055- ABOVE, THIS TIME AGAINST
041200*    COPY MONBLD'S BUILD-RECORD LAYOUT.
041300     READ MONBLD-FILE INTO BUILD-RECORD
041400         AT END
041500         MOVE "N" TO WS-MORE-BUILD-SW
041600         GO TO 075-EXIT.
041700 075-EXIT.
041800     EXIT.
041900
042000*    ADVANCE WS-ROSTER-SUB UNTIL IT POINTS AT THIS BUILD'S
042100*    OWNING MON (OR RUNS OFF THE END OF THE TABLE, WHICH WOULD
042200*    MEAN THE TWO FILES HAVE FALLEN OUT OF STEP), THEN ATTACH
042300*    THE BUILD AND PRIME THE NEXT READ.
042400 080-ATTACH-ONE-BUILD.
042500*    WS-ROSTER-SUB IS NOT RESET BETWEEN BUILDS - IT ONLY EVER
042600*    MOVES FORWARD, WHICH IS WHAT MAKES THE MATCH FAST BUT ALSO
042700*    WHAT MAKES THE SAME-MON-ORDER ASSUMPTION MANDATORY.
042800     PERFORM 085-FIND-ROSTER-ENTRY THRU 085-EXIT
042900         UNTIL PRW-NAME(WS-ROSTER-SUB) = BLD-MON-NAME
043000         OR WS-ROSTER-SUB > WS-ROSTER-CT.
043100     IF WS-ROSTER-SUB <= WS-ROSTER-CT
043200         PERFORM 090-STORE-ONE-BUILD THRU 090-EXIT.
043300     PERFORM 075-READ-NEXT-BUILD THRU 075-EXIT.
043400 080-EXIT.
043500     EXIT.
043600
043700*    ONE STEP OF THE FORWARD SCAN DESCRIBED ABOVE - ADVANCES
043800*    WS-ROSTER-SUB BY EXACTLY ONE ENTRY PER CALL SO THE
043900*    CONTROLLING PERFORM...UNTIL IN 080- CAN RE-TEST THE STOP
044000*    CONDITION BETWEEN EACH STEP, THE SAME ONE-STEP-AT-A-TIME
044100*    DISCIPLINE USED ELSEWHERE IN THIS SHOP'S SEQUENTIAL MATCHING
044200*    LOGIC.
044300 085-FIND-ROSTER-ENTRY.
044400     IF PRW-NAME(WS-ROSTER-SUB) NOT = BLD-MON-NAME
044500         ADD 1 TO WS-ROSTER-SUB.
044600 085-EXIT.
044700     EXIT.
044800
044900*    COPY THE BUILD TEXT AND ALL SEVEN FIT FLAGS (NOT JUST THE
045000*    BALANCE ONE) INTO THE NEXT BUILD SLOT FOR THIS ROSTER
045100*    ENTRY - THE SEVEN MOVES ARE WRITTEN OUT LONGHAND RATHER
045200*    THAN A SUBSCRIPTED PERFORM...VARYING BECAUSE THE SOURCE
045300*    AND TARGET SUBSCRIPTS DO NOT LINE UP (SOURCE IS A FLAT
045400*    TABLE OF 7, TARGET IS THE THIRD DIMENSION OF A 200 BY 10
045500*    BY 7 TABLE).
045600 090-STORE-ONE-BUILD.
045700*    BUMP THE RUNNING BUILD COUNT FOR THIS ROSTER ENTRY AND POINT
045800*    WS-BUILD-SUB AT THE NEXT FREE SLOT IN ITS BUILD TABLE.
045900     ADD 1 TO PRW-BUILD-CT(WS-ROSTER-SUB).
046000     MOVE PRW-BUILD-CT(WS-ROSTER-SUB) TO WS-BUILD-SUB.
046100     MOVE BLD-TEXT TO PRW-BUILD-TEXT(WS-ROSTER-SUB WS-BUILD-SUB).
046200*    FIT FLAG 1 OF 7 - OFFENSE.
046300     MOVE BLD-FIT-TBL(1) TO PRW-BUILD-FIT(WS-ROSTER-SUB
046400                                           WS-BUILD-SUB 1).
046500*    FIT FLAG 2 OF 7 - HYPER OFFENSE.
046600     MOVE BLD-FIT-TBL(2) TO PRW-BUILD-FIT(WS-ROSTER-SUB
046700                                           WS-BUILD-SUB 2).
046800*    FIT FLAG 3 OF 7 - BULKY OFFENSE.
046900     MOVE BLD-FIT-TBL(3) TO PRW-BUILD-FIT(WS-ROSTER-SUB
047000                                           WS-BUILD-SUB 3).
047100*    FIT FLAG 4 OF 7 - BALANCE.  THIS IS THE ONE SLOT 130-TEST-
047200*    ONE-BUILD BELOW ACTUALLY CARES ABOUT ON THIS LOAD MODULE,
047300*    BUT ALL SEVEN ARE CARRIED FORWARD ANYWAY SO BOR-FIT-FLAGS
047400*    ON THE OUTPUT RECORD STAYS A FAITHFUL COPY OF THE MASTER.
047500     MOVE BLD-FIT-TBL(4) TO PRW-BUILD-FIT(WS-ROSTER-SUB
047600                                           WS-BUILD-SUB 4).
047700*    FIT FLAG 5 OF 7 - RAIN.
047800     MOVE BLD-FIT-TBL(5) TO PRW-BUILD-FIT(WS-ROSTER-SUB
047900                                           WS-BUILD-SUB 5).
048000*    FIT FLAG 6 OF 7 - SUN.
048100     MOVE BLD-FIT-TBL(6) TO PRW-BUILD-FIT(WS-ROSTER-SUB
048200                                           WS-BUILD-SUB 6).
048300*    FIT FLAG 7 OF 7 - STALL.
048400     MOVE BLD-FIT-TBL(7) TO PRW-BUILD-FIT(WS-ROSTER-SUB
048500                                           WS-BUILD-SUB 7).
048600 090-EXIT.
048700     EXIT.
048800
048900******************************************************************
049000*    ONE PASS OVER THE ROSTER TABLE - NO PLAYSTYLE LOOP, THE
049100*    SUBSCRIPT IS HARD-WIRED TO WS-BAL-PSTYLE-SUB (BALANCE).
049200******************************************************************
049300 100-MAINLINE.
049400     MOVE "100-MAINLINE" TO PARA-NAME.
049500*    WS-PSTYLE-MON-CT (SHARED WITH PSTYFLT'S OWN COPY OF THIS
049600*    FIELD VIA PSTYWRK) COUNTS HOW MANY MONS QUALIFIED, FOR THE
049700*    "CREATED ... WITH N MONS ..." LINE WRITTEN BELOW.
049800     MOVE 0 TO WS-PSTYLE-MON-CT.
049900*    ONE ROSTER ENTRY AT A TIME, WHOLE TABLE, NO EARLY EXIT.
050000     PERFORM 120-PROCESS-ONE-MON THRU 120-EXIT
050100         VARYING WS-ROSTER-SUB FROM 1 BY 1
050200         UNTIL WS-ROSTER-SUB > WS-ROSTER-CT.
050300     PERFORM 180-EMIT-FILTER-REPORT THRU 180-EXIT.
050400 100-EXIT.
050500     EXIT.
050600
050700*    TEST EVERY BUILD FOR THIS MON AGAINST THE BALANCE FIT FLAG;
050800*    IF ANY FIT, WRITE THE MON AND ITS FITTING BUILDS OUT.
050900 120-PROCESS-ONE-MON.
051000*    WS-FIT-BUILD-CT AND WS-FIT-BUILD-IDX-TBL ARE BOTH RESET
051100*    PER MON - THEY ONLY EVER HOLD THE CURRENT ROSTER ENTRY'S
051200*    FITTING BUILDS, NOT A RUNNING JOB-WIDE TOTAL.
051300     MOVE 0 TO WS-FIT-BUILD-CT.
051400     PERFORM 130-TEST-ONE-BUILD THRU 130-EXIT
051500         VARYING WS-BUILD-SUB FROM 1 BY 1
051600         UNTIL WS-BUILD-SUB > PRW-BUILD-CT(WS-ROSTER-SUB).
051700*    A MON WITH ZERO FITTING BUILDS IS SIMPLY SKIPPED - IT NEVER
051800*    APPEARS ON EITHER BALANCE OUTPUT FILE.
051900     IF WS-FIT-BUILD-CT > 0
052000         PERFORM 150-WRITE-QUALIFYING-BUILDS THRU 150-EXIT
052100         ADD 1 TO WS-PSTYLE-MON-CT.
052200 120-EXIT.
052300     EXIT.
052400
052500*    ONE BUILD'S BALANCE FIT FLAG TEST - RECORD ITS INDEX IN
052600*    WS-FIT-BUILD-IDX-TBL IF IT FITS, SO 170- BELOW CAN FIND
052700*    THE ORIGINAL BUILD SLOT AGAIN WITHOUT RE-SCANNING.
052800 130-TEST-ONE-BUILD.
052900*    WS-BAL-PSTYLE-SUB IS THE 77-LEVEL CONSTANT DECLARED ABOVE -
053000*    ALWAYS 4, THE BALANCE ENTRY'S FIXED POSITION IN THE
053100*    SEVEN-ELEMENT FIT-FLAG TABLE.
053200     IF PRW-BUILD-FIT(WS-ROSTER-SUB WS-BUILD-SUB
053300                       WS-BAL-PSTYLE-SUB) = "Y"
053400         ADD 1 TO WS-FIT-BUILD-CT
053500         MOVE WS-BUILD-SUB TO WS-FIT-BUILD-IDX(WS-FIT-BUILD-CT).
053600 130-EXIT.
053700     EXIT.
053800
053900******************************************************************
054000*    A QUALIFYING MON GETS ONE MON RECORD (BUILD-CT SET TO THE
054100*    NUMBER OF FITTING BUILDS) AND ONE BUILD RECORD PER FITTING
054200*    BUILD, RESEQUENCED 1..N IN ORIGINAL ORDER.
054300******************************************************************
054400 150-WRITE-QUALIFYING-BUILDS.
054500*    ONE MON RECORD PER QUALIFYING MON - MOR-BUILD-CT HOLDS THE
054600*    COUNT OF FITTING BUILDS, NOT THE MON'S TOTAL BUILD COUNT ON
054700*    THE MASTER FILE, SO A READER OF BALROST-FILE KNOWS EXACTLY
054800*    HOW MANY BALBLD-FILE RECORDS FOLLOW FOR THIS MON.
054900     MOVE PRW-NAME(WS-ROSTER-SUB)   TO MOR-NAME.
055000     MOVE PRW-TYPE-1(WS-ROSTER-SUB) TO MOR-TYPE-1.
055100     MOVE PRW-TYPE-2(WS-ROSTER-SUB) TO MOR-TYPE-2.
055200     MOVE WS-FIT-BUILD-CT           TO MOR-BUILD-CT.
055300     WRITE BALROST-FILE-REC FROM WS-MON-OUT-REC.
055400*    ONE BUILD RECORD PER FITTING BUILD, RESEQUENCED 1..N BY
055500*    WS-OUT-SEQ - NOT THE BUILD'S ORIGINAL SLOT NUMBER, WHICH
055600*    MAY SKIP OVER NON-FITTING BUILDS.
055700     PERFORM 170-WRITE-ONE-BUILD-REC THRU 170-EXIT
055800         VARYING WS-OUT-SEQ FROM 1 BY 1
055900         UNTIL WS-OUT-SEQ > WS-FIT-BUILD-CT.
056000 150-EXIT.
056100     EXIT.
056200
056300*    WRITE ONE RESEQUENCED BUILD RECORD - THE SEVEN FIT FLAGS
056400*    ARE COPIED FORWARD UNCHANGED (SEE THE 090- NOTE ABOVE ON
056500*    WHY THE MOVES ARE WRITTEN OUT LONGHAND).
056600 170-WRITE-ONE-BUILD-REC.
056700*    WS-FIT-BUILD-IDX(WS-OUT-SEQ) WAS RECORDED BACK IN 130- AT
056800*    THE TIME THIS BUILD PASSED THE FIT TEST, SO THE ORIGINAL
056900*    BUILD SLOT CAN BE RELOCATED HERE WITHOUT RE-SCANNING.
057000     MOVE PRW-NAME(WS-ROSTER-SUB)    TO BOR-MON-NAME.
057100     MOVE WS-OUT-SEQ                 TO BOR-SEQ.
057200     MOVE WS-FIT-BUILD-IDX(WS-OUT-SEQ) TO WS-BUILD-SUB.
057300*    FIT FLAG 1 OF 7 - OFFENSE.
057400     MOVE PRW-BUILD-FIT(WS-ROSTER-SUB WS-BUILD-SUB 1)
057500         TO BOR-FIT-FLAGS(1).
057600*    FIT FLAG 2 OF 7 - HYPER OFFENSE.
057700     MOVE PRW-BUILD-FIT(WS-ROSTER-SUB WS-BUILD-SUB 2)
057800         TO BOR-FIT-FLAGS(2).
057900*    FIT FLAG 3 OF 7 - BULKY OFFENSE.
058000     MOVE PRW-BUILD-FIT(WS-ROSTER-SUB WS-BUILD-SUB 3)
058100         TO BOR-FIT-FLAGS(3).
058200*    FIT FLAG 4 OF 7 - BALANCE.
058300     MOVE PRW-BUILD-FIT(WS-ROSTER-SUB WS-BUILD-SUB 4)
058400         TO BOR-FIT-FLAGS(4).
058500*    FIT FLAG 5 OF 7 - RAIN.
058600     MOVE PRW-BUILD-FIT(WS-ROSTER-SUB WS-BUILD-SUB 5)
058700         TO BOR-FIT-FLAGS(5).
058800*    FIT FLAG 6 OF 7 - SUN.
058900     MOVE PRW-BUILD-FIT(WS-ROSTER-SUB WS-BUILD-SUB 6)
059000         TO BOR-FIT-FLAGS(6).
059100*    FIT FLAG 7 OF 7 - STALL.
059200     MOVE PRW-BUILD-FIT(WS-ROSTER-SUB WS-BUILD-SUB 7)
059300         TO BOR-FIT-FLAGS(7).
059400*    THE BUILD TEXT ITSELF - CARRIED THROUGH VERBATIM, NO
059500*    RESEQUENCING NEEDED SINCE IT IS A FREE-TEXT FIELD.
059600     MOVE PRW-BUILD-TEXT(WS-ROSTER-SUB WS-BUILD-SUB) TO BOR-TEXT.
059700     WRITE BALBLD-FILE-REC FROM WS-BLD-OUT-REC.
059800 170-EXIT.
059900     EXIT.
060000
060100******************************************************************
060200*    THIS JOB'S REPORT LINE USES ITS OWN WORDING, NOT PSTYFLT'S
060300*    GENERIC "FOR <PLAYSTYLE> TEAMS" WORDING - SEE 180- BELOW.
060400******************************************************************
060500 180-EMIT-FILTER-REPORT.
060600*    BLANK THE WHOLE 80-BYTE PRINT LINE FIRST SO ANY BYTES PAST
060700*    THE END OF THE STRING RESULT STAY SPACE-FILLED RATHER THAN
060800*    CARRYING OVER WHATEVER WAS IN THE RECORD AREA BEFORE.
060900     MOVE SPACES TO FLTRPT-REC.
061000     MOVE WS-PSTYLE-MON-CT TO WS-MON-CT-ED.
061100*    PSTYLE-FILE-NAME(WS-BAL-PSTYLE-SUB) IS "balance_db" - THE
061200*    SAME OUTPUT-FILE NAME WORDING PSTYFLT USES FOR ITS OWN
061300*    BALANCE PASS, SO THE TWO JOBS' REPORT LINES READ ALIKE
061400*    EVEN THOUGH THE SENTENCE AROUND IT IS THIS JOB'S OWN.
061500     STRING "Created " DELIMITED BY SIZE
061600            PSTYLE-FILE-NAME(WS-BAL-PSTYLE-SUB)
061700                DELIMITED BY SPACE
061800            " with " DELIMITED BY SIZE
061900            WS-MON-CT-ED DELIMITED BY SIZE
062000            " mons that have builds for balance teams."
062100                DELIMITED BY SIZE
062200         INTO FLTRPT-REC.
062300     WRITE FLTRPT-REC.
062400     DISPLAY FLTRPT-REC.
062500 180-EXIT.
062600     EXIT.
062700
062800*    CLOSE THE THREE FILES THIS JOB OPENED FOR OUTPUT IN
062900*    000-HOUSEKEEPING.  THE TWO MASTER INPUTS ARE CLOSED IN
063000*    THEIR OWN LOAD PARAGRAPHS (050-/070-) RIGHT AFTER EACH IS
063100*    FULLY READ, NOT HELD OPEN UNTIL HERE.
063200 700-CLOSE-FILES.
063300     MOVE "700-CLOSE-FILES" TO PARA-NAME.
063400*    THE TWO MASTER INPUT FILES ARE NOT NAMED HERE - BOTH WERE
063500*    ALREADY CLOSED BY 050-LOAD-ROSTER AND 070-LOAD-BUILDS
063600*    RIGHT AFTER THEY WERE FULLY READ.
063700     CLOSE BALROST-FILE  BALBLD-FILE
063800           FLTRPT-FILE.
063900 700-EXIT.
064000     EXIT.
064100
064200*    NORMAL END-OF-JOB - CLOSE EVERYTHING STILL OPEN AND PRINT
064300*    THE END-OF-JOB BANNER OPERATIONS LOOKS FOR IN THE JOB LOG.
064400 900-CLEANUP.
064500     MOVE "900-CLEANUP" TO PARA-NAME.
064600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
064700     DISPLAY "******** NORMAL END OF JOB BALFLT ********".
064800 900-EXIT.
064900     EXIT.
065000
065100*    COMMON ABEND EXIT - DISPLAY THE REASON TEXT SET BY WHICHEVER
065200*    PARAGRAPH FAILED, THEN FORCE A NONZERO CONDITION CODE WITH
065300*    A DELIBERATE DIVIDE BY ZERO SO THE STEP SHOWS ABENDED IN
065400*    THE JOB LOG RATHER THAN A QUIET RETURN-CODE-ZERO FINISH.
065500*    NO FILES ARE EXPLICITLY CLOSED HERE - AN ABEND OF THIS KIND
065600*    HAPPENS DURING AN OPEN, BEFORE THE REST OF THE RUN HAS
065700*    ALLOCATED ANYTHING WORTH CLOSING DOWN CLEANLY.
065800 1000-ABEND-RTN.
065900     DISPLAY ABEND-REASON UPON CONSOLE.
066000     DISPLAY "*** ABNORMAL END OF JOB-BALFLT ***" UPON CONSOLE.
066100     DIVIDE ZERO INTO 1.
